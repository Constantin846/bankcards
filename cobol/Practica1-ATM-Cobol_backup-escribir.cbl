000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ESCRIBI.
000030 AUTHOR. M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. JULY 1986.
000060 DATE-COMPILED. JULY 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  860722 MLS  INITIAL RELEASE.  ONE-SHOT SEED OF THE ADMIN
000130*  860722 MLS  ROW SO THE CARD BATCH HAS SOMEONE TO RUN AS
000140*  860722 MLS  BEFORE ANY USER HAS REGISTERED.
000150*  871204 RAL  NOW CHECKS FOR THE ADMIN ROW BEFORE WRITING ONE -
000160*  871204 RAL  USED TO RE-SEED EVERY RUN, DUPLICATING THE ROW.
000170*  900915 RAL  CREDENTIAL DERIVATION MOVED HERE FROM BANK1 SO
000180*  900915 RAL  THE ADMIN PASSWORD USES THE SAME TRANSFORM AS
000190*  900915 RAL  A REGISTERED USER'S PASSWORD.
000200*  981023 PGF  Y2K - TIMESTAMP FIELD WIDENED TO CCYYMMDDHHMMSS.
000210*  040611 CRV  ADMIN-ALREADY-REGISTERED NOTE NOW RETURNED TO
000220*  040611 CRV  THE CALLER INSTEAD OF BEING DISPLAYED HERE.
000230*
000240*  -----------------------------------------------------------
000250*  PURPOSE
000260*  -----------------------------------------------------------
000270*  ADMIN SEED.  CALLED EXACTLY ONCE PER RUN FROM BANK1, BEFORE
000280*  THE TRANSACTION FILE IS EVEN OPENED, SO THERE IS ALWAYS AN
000290*  ADMIN ROW IN THE USER TABLE BY THE TIME THE FIRST
000300*  TRANSACTION NEEDS ONE.  THE ADMIN ROW IS KEYED ON THE
000310*  EMAIL "ADMIN" BECAUSE THAT VALUE CAN NEVER COLLIDE WITH A
000320*  REGISTERED USER'S EMAIL - PERIOD-BANK'S OWN EMAIL EDIT
000330*  REQUIRES A "@" CHARACTER, SO A BARE WORD LIKE "ADMIN" CAN
000340*  NEVER PASS THAT EDIT AND REACH THE USER TABLE BY ANY OTHER
000350*  PATH.  IDEMPOTENT BY DESIGN - A SECOND CALL IN THE SAME OR
000360*  A LATER RUN FINDS THE ROW ALREADY THERE AND DOES NOTHING.
000370*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*  SUBSCRIPT FOR THE ADMIN-ROW SEARCH IN 1100-FIND-ADMIN.
000460 01  AD-SUB                    PIC 9(04) COMP.
000470*  RESULT OF THAT SEARCH - SET ONCE AND READ ONCE BY
000480*  1000-SEED-ADMIN RIGHT AFTER THE PERFORM RETURNS.
000490 01  AD-FOUND-SWITCH           PIC X(01).
000500     88  AD-ADMIN-FOUND        VALUE "Y".
000510     88  AD-ADMIN-NOT-FOUND    VALUE "N".
000520
000530*  THE CREDENTIAL IS BUILT BYTE BY BYTE FROM THE RAW PASSWORD
000540*  AND A FIXED SALT LITERAL, THEN FOLDED OUT TO 60 CHARACTERS.
000550*  NOT REVERSIBLE AND NOT THE RAW PASSWORD - THAT IS ALL THIS
000560*  ROUTINE PROMISES; THE EXACT TRANSFORM IS OURS TO CHANGE.
000570*  THE ADMIN'S RAW PASSWORD IS A FIXED LITERAL RATHER THAN A
000580*  LINKAGE PARAMETER SINCE THERE IS NO TRANSACTION RECORD
000590*  DRIVING THIS CALL - BANK1 CALLS THIS ONCE AT START-UP WITH
000600*  NO TRANSACTION IN HAND AT ALL.
000610 01  AD-RAW-PASSWORD           PIC X(30) VALUE "admin".
000620*  SAME SALT LITERAL EVERY CREDENTIAL-DERIVING PROGRAM IN THE
000630*  TREE USES (ESCRIBI/BANK2/BANK8) - KEPT AS ITS OWN COPY
000640*  HERE RATHER THAN SHARED STORAGE.
000650 01  AD-SALT                  PIC X(30)
000660                        VALUE "UNIZARBANK-SALT-1986XXXXXXXX".
000670 01  AD-FOLD-AREA.
000680     05  AD-FOLD-BYTE OCCURS 60 TIMES PIC X(01).
000690*  FLAT ALPHA VIEW OF THE SAME 60 BYTES - THE TABLE FORM IS
000700*  WHAT 1205 WRITES INTO ONE BYTE AT A TIME, THE FLAT FORM IS
000710*  WHAT 1300 MOVES OUT TO THE NEW USER ROW IN ONE SHOT.
000720 01  AD-FOLD-REDEF REDEFINES AD-FOLD-AREA
000730                             PIC X(60).
000740*  WALKS THE RAW-PASSWORD BYTES, WRAPPING EVERY 30 CHARACTERS.
000750 01  AD-RAW-INDEX              PIC 9(04) COMP.
000760*  WALKS THE SALT BYTES ON A DIFFERENT STRIDE (STEP 7) SO THE
000770*  TWO SEQUENCES DO NOT STAY IN LOCKSTEP.
000780 01  AD-SALT-INDEX             PIC 9(04) COMP.
000790*  OUTPUT POSITION IN THE 60-BYTE FOLD AREA.
000800 01  AD-FOLD-INDEX             PIC 9(04) COMP.
000810
000820*  THE CREDENTIAL BYTES ARE COMPUTED ON A NUMERIC VIEW OF THE
000830*  CHARACTER AND THEN MOVED BACK OUT THROUGH THIS REDEFINE.
000840*  RANGE IS 0-35 SO IT MAPS CLEANLY TO A SINGLE BASE-36
000850*  DIGIT OR UPPERCASE LETTER.
000860 01  AD-CHAR-VALUE             PIC 9(03).
000870 01  AD-CHAR-VALUE-X REDEFINES AD-CHAR-VALUE PIC X(03).
000880
000890*  RUN TIMESTAMP, SPLIT INTO DATE AND TIME HALVES SO A FUTURE
000900*  CHANGE COULD STAMP THEM INTO SEPARATE FIELDS WITHOUT A
000910*  SEPARATE UNSTRING - NEITHER HALF IS REFERENCED TODAY SINCE
000920*  THE WHOLE 14-DIGIT VALUE IS MOVED AS ONE FIELD.
000930 01  AD-RUN-TIMESTAMP          PIC 9(14).
000940 01  AD-RUN-TS-PARTS REDEFINES AD-RUN-TIMESTAMP.
000950     05  AD-RUN-CCYYMMDD       PIC 9(08).
000960     05  AD-RUN-HHMMSS         PIC 9(06).
000970
000980 LINKAGE SECTION.
000990*  ONE USER TABLE ROW - MUST MATCH BANK1 WS-USR-TABLE ROW
001000*  FIELD BY FIELD.  SPELLED OUT IN FULL SINCE 1300-ADD-
001010*  ADMIN-ROW POPULATES EVERY ONE OF THESE FIELDS FOR THE
001020*  NEW ADMIN ROW.
001030 01  AD-USR-TABLE.
001040     05  AD-USR-ROW OCCURS 2000 TIMES
001050             INDEXED BY AD-USR-IDX.
001060         10  AD-USR-ID         PIC 9(12).
001070         10  AD-USR-NAME       PIC X(20).
001080         10  AD-USR-PASSWORD   PIC X(60).
001090         10  AD-USR-EMAIL      PIC X(30).
001100         10  AD-USR-ROLE       PIC X(05).
001110         10  AD-USR-CREATE-TS  PIC 9(14).
001120         10  AD-USR-UPDATE-TS  PIC 9(14).
001130         10  FILLER            PIC X(05).
001140
001150*  ROW COUNT FOR THE TABLE ABOVE - INCREMENTED BY ONE IF THIS
001160*  CALL ACTUALLY ADDS THE ADMIN ROW.
001170 01  AD-USR-COUNT-P            PIC 9(04) COMP.
001180*  RUNNING HIGH-WATER-MARK USER-ID, MAINTAINED BY BANK1 - THE
001190*  ADMIN ROW TAKES THE NEXT ID IN SEQUENCE JUST LIKE A
001200*  REGISTERED USER WOULD.
001210 01  AD-NEXT-USR-ID-P          PIC 9(12) COMP.
001220*  RUN TIMESTAMP, STAMPED INTO BOTH CREATE-TS AND UPDATE-TS
001230*  OF THE NEW ADMIN ROW.
001240 01  AD-RUN-TIMESTAMP-P        PIC 9(14).
001250*  SET TO "ADMIN ALREADY REGISTERED" WHEN THE ROW WAS
001260*  ALREADY PRESENT FROM AN EARLIER RUN; LEFT BLANK OTHERWISE.
001270*  BANK1 DOES NOT TREAT THIS AS AN ERROR - IT IS JUST A NOTE
001280*  FOR THE JOB LOG, PER THE 040611 CHANGE.
001290 01  AD-ADMIN-NOTE-P           PIC X(30).
001300
001310 PROCEDURE DIVISION USING AD-USR-TABLE AD-USR-COUNT-P
001320           AD-NEXT-USR-ID-P AD-RUN-TIMESTAMP-P AD-ADMIN-NOTE-P.
001330
001340*  -----------------------------------------------------------
001350*  1000-SEED-ADMIN - ENTRY POINT.  LOOK FOR THE ADMIN ROW
001360*  FIRST; IF IT IS ALREADY THERE, LEAVE A NOTE AND DO NOTHING
001370*  ELSE - THE CREDENTIAL FOLD AND THE ROW-APPEND STEP ONLY
001380*  RUN ON THE ONE RUN WHERE THE ROW IS STILL MISSING.
001390*  -----------------------------------------------------------
001400 1000-SEED-ADMIN.
001410     MOVE SPACES TO AD-ADMIN-NOTE-P.
001420     MOVE AD-RUN-TIMESTAMP-P TO AD-RUN-TIMESTAMP.
001430     PERFORM 1100-FIND-ADMIN THRU 1100-EXIT.
001440     IF AD-ADMIN-FOUND
001450         MOVE "ADMIN ALREADY REGISTERED" TO AD-ADMIN-NOTE-P
001460     ELSE
001470         PERFORM 1200-DERIVE-CREDENTIAL THRU 1200-EXIT
001480         PERFORM 1300-ADD-ADMIN-ROW THRU 1300-EXIT
001490     END-IF.
001500     EXIT PROGRAM.
001510
001520*  -----------------------------------------------------------
001530*  1100-FIND-ADMIN - LINEAR SEARCH OF THE USER TABLE FOR A
001540*  ROW ALREADY HOLDING THE RESERVED "ADMIN" EMAIL VALUE.
001550*  -----------------------------------------------------------
001560 1100-FIND-ADMIN.
001570     SET AD-ADMIN-NOT-FOUND TO TRUE.
001580     IF AD-USR-COUNT-P > 0
001590         SET AD-USR-IDX TO 1
001600         SEARCH AD-USR-ROW
001610             AT END
001620                 SET AD-ADMIN-NOT-FOUND TO TRUE
001630             WHEN AD-USR-EMAIL (AD-USR-IDX) = "admin"
001640                 SET AD-ADMIN-FOUND TO TRUE
001650         END-SEARCH
001660     END-IF.
001670 1100-EXIT.
001680     EXIT.
001690
001700*  -----------------------------------------------------------
001710*  1200-DERIVE-CREDENTIAL - ONE-WAY FOLD: FOR EACH OF THE 60
001720*  OUTPUT BYTES, ADD THE RAW-PASSWORD BYTE AT THAT POSITION
001730*  (WRAPPING) TO THE SALT BYTE AT THAT POSITION (WRAPPING),
001740*  MODULO 36, MAP TO A LETTER-OR-DIGIT.  THE RAW PASSWORD
001750*  NEVER APPEARS VERBATIM IN THE FOLDED RESULT.
001760*  -----------------------------------------------------------
001770 1200-DERIVE-CREDENTIAL.
001780     MOVE 0 TO AD-RAW-INDEX AD-SALT-INDEX.
001790     MOVE 1 TO AD-FOLD-INDEX.
001800     PERFORM 1205-FOLD-ONE-BYTE THRU 1205-EXIT.
001810 1200-EXIT.
001820     EXIT.
001830
001840*  -----------------------------------------------------------
001850*  1205-FOLD-ONE-BYTE - ONE PASS OF THE FOLD LOOP, DRIVEN BY
001860*  GO TO RATHER THAN AN INLINE PERFORM SO THE LOOP CAN EXIT
001870*  EARLY THE MOMENT ALL 60 OUTPUT BYTES HAVE BEEN WRITTEN.
001880*  -----------------------------------------------------------
001890 1205-FOLD-ONE-BYTE.
001900     IF AD-FOLD-INDEX > 60
001910         GO TO 1205-EXIT
001920     END-IF.
001930     COMPUTE AD-RAW-INDEX =
001940         FUNCTION MOD (AD-FOLD-INDEX - 1, 30) + 1.
001950     COMPUTE AD-SALT-INDEX =
001960         FUNCTION MOD ((AD-FOLD-INDEX * 7) - 1, 30) + 1.
001970     COMPUTE AD-CHAR-VALUE =
001980         FUNCTION MOD (
001990             FUNCTION ORD (AD-RAW-PASSWORD (AD-RAW-INDEX:1))
002000             + FUNCTION ORD (AD-SALT (AD-SALT-INDEX:1))
002010             + AD-FOLD-INDEX, 36).
002020     PERFORM 1210-MAP-TO-CHAR THRU 1210-EXIT.
002030     MOVE AD-CHAR-VALUE-X (3:1)
002040         TO AD-FOLD-BYTE (AD-FOLD-INDEX).
002050     ADD 1 TO AD-FOLD-INDEX.
002060     GO TO 1205-FOLD-ONE-BYTE.
002070 1205-EXIT.
002080     EXIT.
002090
002100*  -----------------------------------------------------------
002110*  1210-MAP-TO-CHAR - MAPS A 0-35 VALUE TO ITS ASCII DIGIT
002120*  (0-9 -> 48-57) OR UPPERCASE LETTER (10-35 -> 65-90)
002130*  CODE POINT, SO THE STORED CREDENTIAL IS PRINTABLE.
002140*  -----------------------------------------------------------
002150 1210-MAP-TO-CHAR.
002160     IF AD-CHAR-VALUE < 10
002170         COMPUTE AD-CHAR-VALUE = AD-CHAR-VALUE + 48
002180     ELSE
002190         COMPUTE AD-CHAR-VALUE = AD-CHAR-VALUE + 55
002200     END-IF.
002210 1210-EXIT.
002220     EXIT.
002230
002240*  -----------------------------------------------------------
002250*  1300-ADD-ADMIN-ROW - APPENDS THE NEW ADMIN ROW AT THE NEXT
002260*  FREE SUBSCRIPT.  THE EMAIL IS HARDCODED TO THE SAME
002270*  RESERVED "ADMIN" VALUE 1100-FIND-ADMIN SEARCHES FOR, AND
002280*  THE ROLE IS HARDCODED TO "ADMIN" SINCE THIS IS THE ONLY
002290*  PARAGRAPH IN THE ENTIRE TREE THAT EVER WRITES THAT ROLE.
002300*  -----------------------------------------------------------
002310 1300-ADD-ADMIN-ROW.
002320     ADD 1 TO AD-USR-COUNT-P.
002330     SET AD-USR-IDX TO AD-USR-COUNT-P.
002340     COMPUTE AD-NEXT-USR-ID-P = AD-NEXT-USR-ID-P + 1.
002350     MOVE AD-NEXT-USR-ID-P TO AD-USR-ID (AD-USR-IDX).
002360     MOVE "admin" TO AD-USR-NAME (AD-USR-IDX).
002370     MOVE AD-FOLD-REDEF TO AD-USR-PASSWORD (AD-USR-IDX).
002380     MOVE "admin" TO AD-USR-EMAIL (AD-USR-IDX).
002390     MOVE "ADMIN" TO AD-USR-ROLE (AD-USR-IDX).
002400     MOVE AD-RUN-TIMESTAMP-P TO AD-USR-CREATE-TS (AD-USR-IDX).
002410     MOVE AD-RUN-TIMESTAMP-P TO AD-USR-UPDATE-TS (AD-USR-IDX).
002420 1300-EXIT.
002430     EXIT.
