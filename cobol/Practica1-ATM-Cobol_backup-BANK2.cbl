000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK2.
000030 AUTHOR. M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. JULY 1986.
000060 DATE-COMPILED. JULY 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  860722 MLS  INITIAL RELEASE.  NEW-USER REGISTRATION, SCAN
000130*  860722 MLS  FOR A DUPLICATE EMAIL BEFORE THE ROW IS ADDED.
000140*  880130 RAL  EMAIL SCAN REWRITTEN AS A TABLE SEARCH - USED
000150*  880130 RAL  TO READ THE MASTER SEQUENTIALLY FOR EVERY CALL.
000160*  910604 RAL  CREDENTIAL DERIVATION PARAGRAPH ADDED - SAME
000170*  910604 RAL  FOLD AS ESCRIBI, BUILT HERE INDEPENDENTLY.
000180*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000190*  050930 CRV  REGUSER-ERROR-P WIDENED TO X(24) TO HOLD THE
000200*  050930 CRV  LONGEST CATALOGUE ENTRY.
000210*  130618 CRV  2000-VALIDATE-FIELDS EMAIL CHECK NOW ALSO REJECTS
000220*  130618 CRV  A BLANK DOMAIN PART (E.G. "JSMITH@" WITH NOTHING
000230*  130618 CRV  AFTER THE "@").  A BRANCH AUDIT TURNED UP THAT THE
000240*  130618 CRV  OLD CHECK ONLY COUNTED THE "@" SIGNS AND LOOKED AT
000250*  130618 CRV  THE FIRST BYTE - IT NEVER LOOKED PAST THE "@" AT
000260*  130618 CRV  ALL.  REWORKED TO UNSTRING ON "@" AND TEST BOTH
000270*  130618 CRV  HALVES FOR SPACES, THE SAME WAY PERIOD-BANK'S OWN
000280*  130618 CRV  2310-EDIT-EMAIL-SHAPE PARAGRAPH ALREADY DOES.
000290*  130618 CRV  THIS PARAGRAPH IS KNOWN TO DUPLICATE WORK THAT
000300*  130618 CRV  PERIOD-BANK ALSO DOES AHEAD OF DISPATCH (NAME
000310*  130618 CRV  LENGTH, PASSWORD LENGTH, EMAIL SHAPE) - LEFT IN
000320*  130618 CRV  PLACE DELIBERATELY RATHER THAN STRIPPED OUT, SINCE
000330*  130618 CRV  BANK2 HAS BEEN CALLABLE ON ITS OWN SINCE THE 1986
000340*  130618 CRV  RELEASE AND MUST NOT TRUST AN UPSTREAM CALLER TO
000350*  130618 CRV  HAVE EDITED THE FIELDS FOR IT.  SEE THE REMARK ON
000360*  130618 CRV  2000-VALIDATE-FIELDS BELOW.
000370*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410 C01 IS TOP-OF-FORM.
000420*
000430*  -----------------------------------------------------------
000440*  PURPOSE
000450*  -----------------------------------------------------------
000460*  REGUSER WORKER.  BANK1 CALLS THIS PROGRAM ONCE PER INPUT
000470*  TRANSACTION CARRYING TXN-CODE "REGUSER", AFTER PERIOD-BANK
000480*  HAS ALREADY RUN ITS OWN NAME/PASSWORD/EMAIL EDITS AGAINST THE
000490*  SAME THREE FIELDS.  BANK2 RE-RUNS A SECOND, SMALLER, COPY OF
000500*  THOSE SAME EDITS BELOW BEFORE IT WILL TOUCH THE USER TABLE.
000510*  THAT IS NOT AN OVERSIGHT - BANK2'S CALLING CONVENTION PREDATES
000520*  PERIOD-BANK (SEE THE 860722 AND 870311 DATES IN THE TWO
000530*  PROGRAMS' CHANGE LOGS) AND THIS SHOP HAS NEVER BEEN WILLING TO
000540*  STRIP A WORKER'S OWN FIELD EDITS JUST BECAUSE A NEWER CONTROL
000550*  PROGRAM HAPPENS TO RUN FIRST TODAY.  IF BANK1 IS EVER CHANGED
000560*  TO DISPATCH A REGUSER RECORD DIRECTLY - SKIPPING PERIOD-BANK -
000570*  BANK2 STILL REFUSES A BAD NAME, PASSWORD OR EMAIL ON ITS OWN.
000580*  ONCE THE FIELDS PASS, THE REMAINING WORK IS A STRAIGHT SCAN OF
000590*  THE IN-MEMORY USER TABLE FOR A MATCHING EMAIL (THE UNIQUENESS
000600*  RULE), A ONE-WAY CREDENTIAL FOLD OF THE PLAIN-TEXT PASSWORD,
000610*  AND AN APPEND OF THE NEW ROW AT THE END OF THE TABLE.
000620*
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650*  SUBSCRIPT INTO THE USER TABLE WHEN A NEW ROW IS APPENDED AT
000660*  5000-ADD-USER-ROW.  KEPT AS A PLAIN COMP COUNTER RATHER THAN
000670*  AN INDEX SO IT CAN BE MOVED TO AND FROM RU-USR-COUNT-P.
000680 01  RU-SUB                    PIC 9(04) COMP.
000690*  ONE-BYTE FOUND/NOT-FOUND FLAG FOR THE EMAIL-UNIQUENESS SCAN.
000700*  SET BY 3000-SCAN-FOR-EMAIL AND TESTED RIGHT AFTER IN
000710*  1000-REGISTER; NEVER CARRIED BETWEEN CALLS.
000720 01  RU-FOUND-SWITCH           PIC X(01).
000730 88  RU-EMAIL-FOUND        VALUE "Y".
000740 88  RU-EMAIL-NOT-FOUND    VALUE "N".
000750*
000760*  FIELD-EDIT SWITCHES - SET BY 2000-VALIDATE-FIELDS, TESTED BY
000770*  1000-REGISTER BEFORE THE EMAIL SCAN IS EVEN ATTEMPTED.  THIS
000780*  SHOP'S SECOND, BELT-AND-SUSPENDERS COPY OF THE SAME THREE
000790*  EDITS PERIOD-BANK RUNS AHEAD OF DISPATCH - SEE THE PURPOSE
000800*  BANNER ABOVE FOR WHY BOTH COPIES ARE KEPT.
000810 01  RU-NAME-LEN               PIC 9(04) COMP.
000820 01  RU-PASSWORD-LEN           PIC 9(04) COMP.
000830*  COUNT OF "@" SIGNS FOUND IN THE CANDIDATE EMAIL - EXACTLY ONE
000840*  IS REQUIRED, THE SAME RULE AUDIT FINDING 91-07 REQUIRED FOR
000850*  EVERY EMAIL
000860*  FIELD IN THE SYSTEM.
000870 01  RU-AT-COUNT               PIC 9(04) COMP.
000880 01  RU-EDIT-SWITCH            PIC X(01).
000890 88  RU-EDIT-OK            VALUE "Y".
000900 88  RU-EDIT-BAD           VALUE "N".
000910*
000920*  CREDENTIAL FOLD - SAME SHAPE AS ESCRIBI/BANK8, KEPT SEPARATE
000930*  HERE RATHER THAN SHARED SO EACH PROGRAM OWNS ITS OWN COPY OF
000940*  THE ALGORITHM (NO CALLED SUBPROGRAM, NO COPY BOOK - SEE THE
000950*  4000-DERIVE-CREDENTIAL REMARK BELOW FOR THE REASONING).  THE
000960*  SALT LITERAL IS THIS PROGRAM'S OWN; IT DOES NOT HAVE TO MATCH
000970*  ESCRIBI'S OR BANK8'S SALT LITERAL BYTE FOR BYTE, ONLY ITS
000980*  LENGTH.
000990 01  RU-SALT                   PIC X(30)
001000 VALUE "UNIZARBANK-SALT-1986XXXXXXXX".
001010*  60-BYTE FOLD RESULT, ONE BYTE PER FOLD-INDEX STEP.  STORED AS
001020*  A TABLE SO 4010-FOLD-ONE-BYTE CAN ADDRESS ONE BYTE AT A TIME;
001030*  REDEFINED BELOW AS A SINGLE PIC X(60) SO THE WHOLE RESULT CAN
001040*  BE MOVED IN ONE SHOT TO THE USER ROW'S PASSWORD FIELD.
001050 01  RU-FOLD-AREA.
001060 05  RU-FOLD-BYTE OCCURS 60 TIMES PIC X(01).
001070 01  RU-FOLD-REDEF REDEFINES RU-FOLD-AREA
001080 PIC X(60).
001090*  RU-RAW-INDEX PICKS THE BYTE OF THE PLAIN-TEXT PASSWORD AND
001100*  RU-SALT-INDEX PICKS THE BYTE OF THE SALT THAT ARE COMBINED FOR
001110*  THE CURRENT FOLD-INDEX STEP - SEE 4010-FOLD-ONE-BYTE FOR THE
001120*  WRAP-AROUND ARITHMETIC (MOD 30 ON BOTH, BUT AT DIFFERENT
001130*  STRIDES SO THE TWO NEVER WALK IN LOCKSTEP).
001140 01  RU-RAW-INDEX              PIC 9(04) COMP.
001150 01  RU-SALT-INDEX             PIC 9(04) COMP.
001160*  RU-FOLD-INDEX IS THE LOOP COUNTER DRIVING BOTH THE RAW-INDEX
001170*  AND SALT-INDEX FORMULAS AND THE SUBSCRIPT OF RU-FOLD-BYTE.
001180 01  RU-FOLD-INDEX             PIC 9(04) COMP.
001190*  NUMERIC WORK CELL FOR THE MOD-36 FOLD VALUE, REDEFINED AS
001200*  ALPHANUMERIC SO 4100-MAP-TO-CHAR CAN LIFT ITS THIRD DIGIT OUT
001210*  AS A PRINTABLE CHARACTER WITHOUT A SEPARATE DISPLAY MOVE.
001220 01  RU-CHAR-VALUE             PIC 9(03).
001230 01  RU-CHAR-VALUE-X REDEFINES RU-CHAR-VALUE PIC X(03).
001240*
001250*  SCRATCH COPY OF THE CANDIDATE EMAIL, REDEFINED BYTE-BY-BYTE SO
001260*  2000-VALIDATE-FIELDS CAN TEST THE FIRST CHARACTER DIRECTLY
001270*  WITHOUT A REFERENCE-MODIFICATION EXPRESSION.
001280 01  RU-EMAIL-SCAN-AREA        PIC X(30).
001290 01  RU-EMAIL-SCAN-BYTES REDEFINES RU-EMAIL-SCAN-AREA.
001300 05  RU-EMAIL-SCAN-BYTE OCCURS 30 TIMES PIC X(01).
001310*
001320*  SPLIT-OUT LOCAL AND DOMAIN HALVES OF THE CANDIDATE EMAIL, USED
001330*  ONLY BY THE 130618 CRV FIX BELOW.  UNSTRING LEAVES WHICHEVER
001340*  SIDE IS MISSING AS SPACES, SO A BLANK DOMAIN (A TRAILING "@"
001350*  WITH NOTHING AFTER IT) SHOWS UP AS RU-EMAIL-DOMAIN = SPACES -
001360*  THE SAME TEST PERIOD-BANK'S 2310-EDIT-EMAIL-SHAPE ALREADY
001370*  RELIES ON FOR ITS OWN PB-EMAIL-LOCAL/PB-EMAIL-DOMAIN PAIR.
001380 01  RU-EMAIL-LOCAL             PIC X(30).
001390 01  RU-EMAIL-DOMAIN            PIC X(30).
001400*
001410 LINKAGE SECTION.
001420*  ONE USER TABLE ROW - MUST MATCH BANK1 WS-USR-TABLE ROW
001430*  FIELD BY FIELD, SINCE BANK1 PASSES THE WHOLE TABLE BY
001440*  REFERENCE AND EVERY WORKER ADDRESSES IT WITH ITS OWN
001450*  PREFIXED COPY OF THE SAME 01-LEVEL LAYOUT.
001460 01  RU-USR-TABLE.
001470 05  RU-USR-ROW OCCURS 2000 TIMES
001480 INDEXED BY RU-USR-IDX.
001490 10  RU-USR-ID         PIC 9(12).
001500 10  RU-USR-NAME       PIC X(20).
001510 10  RU-USR-PASSWORD   PIC X(60).
001520 10  RU-USR-EMAIL      PIC X(30).
001530 10  RU-USR-ROLE       PIC X(05).
001540 10  RU-USR-CREATE-TS  PIC 9(14).
001550 10  RU-USR-UPDATE-TS  PIC 9(14).
001560 10  FILLER            PIC X(05).
001570*
001580*  CURRENT NUMBER OF OCCUPIED ROWS IN RU-USR-TABLE - ALSO THE
001590*  SUBSCRIPT OF THE LAST ROW, SINCE THE TABLE IS KEPT PACKED
001600*  WITH NO GAPS.
001610 01  RU-USR-COUNT-P            PIC 9(04) COMP.
001620*  NEXT UNUSED USER-ID, MAINTAINED BY BANK1 ACROSS THE WHOLE RUN
001630*  AND INCREMENTED HERE AT 5000-ADD-USER-ROW ON EVERY SUCCESSFUL
001640*  REGISTRATION.
001650 01  RU-NEXT-USR-ID-P          PIC 9(12) COMP.
001660*  RUN-DATE/TIME STAMP, SUPPLIED BY BANK1 ONCE AT START-UP AND
001670*  STAMPED INTO BOTH CREATE-TS AND UPDATE-TS OF THE NEW ROW.
001680 01  RU-RUN-TIMESTAMP-P        PIC 9(14).
001690*  THE THREE CANDIDATE FIELDS OFF THE TRANSACTION RECORD.
001700 01  RU-TXN-NAME-P             PIC X(20).
001710 01  RU-TXN-PASSWORD-P         PIC X(30).
001720 01  RU-TXN-EMAIL-P            PIC X(30).
001730*  RETURNED TO BANK1 SO THE DETAIL LINE CAN CARRY THE NEW ROW'S
001740*  ASSIGNED USER-ID EVEN THOUGH THE INPUT TRANSACTION NEVER
001750*  SUPPLIED ONE.
001760 01  RU-NEW-USER-ID-P          PIC 9(12).
001770*  ACCEPT/REJECT RETURN SWITCH AND ERROR-NAME RETURN FIELD - THE
001780*  SAME TWO-FIELD CONTRACT EVERY WORKER IN THE TREE USES SO
001790*  BANK1'S DETAIL-LINE PARAGRAPH CAN TREAT THEM ALL ALIKE.
001800 01  RU-ACCEPTED-SWITCH-P      PIC X(01).
001810 88  RU-ACCEPTED-P         VALUE "Y".
001820 88  RU-REJECTED-P         VALUE "N".
001830 01  RU-ERROR-P                PIC X(24).
001840*
001850 PROCEDURE DIVISION USING RU-USR-TABLE RU-USR-COUNT-P
001860 RU-NEXT-USR-ID-P RU-RUN-TIMESTAMP-P RU-TXN-NAME-P
001870 RU-TXN-PASSWORD-P RU-TXN-EMAIL-P RU-NEW-USER-ID-P
001880 RU-ACCEPTED-SWITCH-P RU-ERROR-P.
001890*
001900*  -----------------------------------------------------------
001910*  1000-REGISTER
001920*  ENTRY PARAGRAPH.  REJECT PRIORITY IS FIXED: A FIELD-SHAPE
001930*  PROBLEM (VALIDATION) ALWAYS WINS OVER A DUPLICATE EMAIL
001940*  (USER-CONFLICT), SINCE THERE IS NO POINT SCANNING THE WHOLE
001950*  TABLE FOR A MATCH AGAINST AN EMAIL THAT WAS NEVER WELL-FORMED
001960*  TO BEGIN WITH.  ONLY WHEN BOTH GATES ARE CLEAR IS THE
001970*  CREDENTIAL FOLDED AND THE ROW APPENDED.
001980*  -----------------------------------------------------------
001990 1000-REGISTER.
002000 SET RU-ACCEPTED-P TO TRUE.
002010 MOVE SPACES TO RU-ERROR-P.
002020 PERFORM 2000-VALIDATE-FIELDS THRU 2000-EXIT.
002030 IF RU-EDIT-BAD
002040*  FIELD SHAPE FAILED ONE OF THE THREE EDITS BELOW - DO NOT
002050*  EVEN ATTEMPT THE EMAIL SCAN.
002060 SET RU-REJECTED-P TO TRUE
002070 MOVE "VALIDATION" TO RU-ERROR-P
002080 ELSE
002090 PERFORM 3000-SCAN-FOR-EMAIL THRU 3000-EXIT
002100 IF RU-EMAIL-FOUND
002110*  SOME OTHER ROW ALREADY OWNS THIS EMAIL - THE SYSTEM TREATS
002120*  EMAIL AS THE UNIQUE KEY FOR A USER, NOT THE USER-ID.
002130 SET RU-REJECTED-P TO TRUE
002140 MOVE "USER-CONFLICT" TO RU-ERROR-P
002150 ELSE
002160 PERFORM 4000-DERIVE-CREDENTIAL THRU 4000-EXIT
002170 PERFORM 5000-ADD-USER-ROW THRU 5000-EXIT
002180 END-IF
002190 END-IF.
002200 EXIT PROGRAM.
002210*
002220*  -----------------------------------------------------------
002230*  2000-VALIDATE-FIELDS
002240*  SECOND, INDEPENDENT COPY OF THE NAME/PASSWORD/EMAIL EDITS
002250*  PERIOD-BANK ALREADY RUNS AHEAD OF DISPATCH - SEE THE PURPOSE
002260*  BANNER AT THE TOP OF THIS PROGRAM FOR WHY THE DUPLICATION IS
002270*  DELIBERATE.  NAME MUST BE 1-20 CHARACTERS (MEASURED UP TO THE
002280*  FIRST EMBEDDED SPACE, SINCE THE FIELD IS LEFT-JUSTIFIED AND
002290*  SPACE-FILLED), PASSWORD MUST BE 8-30 CHARACTERS THE SAME WAY,
002300*  AND THE EMAIL MUST CARRY EXACTLY ONE "@" WITH A NON-BLANK
002310*  LOCAL PART AND A NON-BLANK DOMAIN PART.
002320*  -----------------------------------------------------------
002330 2000-VALIDATE-FIELDS.
002340 SET RU-EDIT-OK TO TRUE.
002350 MOVE 0 TO RU-NAME-LEN RU-PASSWORD-LEN RU-AT-COUNT.
002360 INSPECT RU-TXN-NAME-P TALLYING RU-NAME-LEN
002370 FOR CHARACTERS BEFORE INITIAL SPACE.
002380 IF RU-NAME-LEN < 1 OR RU-NAME-LEN > 20
002390 SET RU-EDIT-BAD TO TRUE.
002400 INSPECT RU-TXN-PASSWORD-P TALLYING RU-PASSWORD-LEN
002410 FOR CHARACTERS BEFORE INITIAL SPACE.
002420 IF RU-PASSWORD-LEN < 8 OR RU-PASSWORD-LEN > 30
002430 SET RU-EDIT-BAD TO TRUE.
002440 IF RU-TXN-EMAIL-P = SPACES
002450 SET RU-EDIT-BAD TO TRUE
002460 ELSE
002470 MOVE RU-TXN-EMAIL-P TO RU-EMAIL-SCAN-AREA
002480 INSPECT RU-EMAIL-SCAN-AREA TALLYING RU-AT-COUNT
002490 FOR ALL "@"
002500 IF RU-AT-COUNT NOT = 1
002510*  ZERO "@" SIGNS OR MORE THAN ONE - EITHER WAY THE EMAIL IS
002520*  NOT SHAPED LIKE LOCAL-PART@DOMAIN-PART.
002530 SET RU-EDIT-BAD TO TRUE
002540 ELSE
002550 IF RU-EMAIL-SCAN-BYTE (1) = "@"
002560*  THE "@" IS THE VERY FIRST BYTE - THE LOCAL PART IS BLANK.
002570 SET RU-EDIT-BAD TO TRUE
002580 ELSE
002590*  130618 CRV - ONE "@" AND A NON-BLANK FIRST BYTE ARE NOT
002600*  ENOUGH ON THEIR OWN; SPLIT ON THE "@" AND CONFIRM THE
002610*  DOMAIN HALF IS ALSO NON-BLANK, THE WAY PERIOD-BANK'S
002620*  2310-EDIT-EMAIL-SHAPE ALREADY DOES FOR THE SAME RULE.
002630*  WITHOUT THIS STEP AN EMAIL LIKE "JSMITH@" WITH NOTHING
002640*  AFTER THE "@" WOULD HAVE SLIPPED THROUGH.
002650 MOVE SPACES TO RU-EMAIL-LOCAL
002660 RU-EMAIL-DOMAIN
002670 UNSTRING RU-TXN-EMAIL-P DELIMITED BY "@"
002680 INTO RU-EMAIL-LOCAL RU-EMAIL-DOMAIN
002690 END-UNSTRING
002700 IF RU-EMAIL-LOCAL = SPACES
002710 OR RU-EMAIL-DOMAIN = SPACES
002720 SET RU-EDIT-BAD TO TRUE
002730 END-IF
002740 END-IF
002750 END-IF
002760 END-IF.
002770 2000-EXIT.
002780 EXIT.
002790*
002800*  -----------------------------------------------------------
002810*  3000-SCAN-FOR-EMAIL
002820*  LINEAR SEARCH OF THE IN-MEMORY USER TABLE FOR A ROW WHOSE
002830*  EMAIL ALREADY MATCHES THE CANDIDATE.  THE TABLE IS NOT KEPT
002840*  IN EMAIL ORDER (IT IS KEPT IN USER-ID ORDER, APPEND-ONLY), SO
002850*  THIS IS A PLAIN SEARCH, NOT A SEARCH ALL - THE 880130 RAL
002860*  CHANGE REPLACED A HAND-ROLLED PERFORM-VARYING LOOP WITH THIS
002870*  SEARCH WHEN THE TABLE SEARCH VERB BECAME THE SHOP STANDARD.
002880*  -----------------------------------------------------------
002890 3000-SCAN-FOR-EMAIL.
002900 SET RU-EMAIL-NOT-FOUND TO TRUE.
002910 IF RU-USR-COUNT-P > 0
002920 SET RU-USR-IDX TO 1
002930 SEARCH RU-USR-ROW
002940 AT END
002950 SET RU-EMAIL-NOT-FOUND TO TRUE
002960 WHEN RU-USR-EMAIL (RU-USR-IDX) = RU-TXN-EMAIL-P
002970 SET RU-EMAIL-FOUND TO TRUE
002980 END-SEARCH
002990 END-IF.
003000 3000-EXIT.
003010 EXIT.
003020*
003030*  -----------------------------------------------------------
003040*  4000-DERIVE-CREDENTIAL
003050*  ONE-WAY FOLD - SEE ESCRIBI 1200-DERIVE-CREDENTIAL FOR THE
003060*  RATIONALE; THE TWO COPIES ARE DELIBERATELY KEPT SEPARATE,
003070*  RATHER THAN CALLED AS A COMMON SUBPROGRAM, SO THAT CHANGING
003080*  ONE PROGRAM'S SALT OR FOLD STRIDE CAN NEVER ACCIDENTALLY
003090*  CHANGE WHAT ANOTHER PROGRAM STORES.  THE LOOP IS DRIVEN BY
003100*  GO TO RATHER THAN A PERFORM ... VARYING SO THE EXIT TEST AND
003110*  THE BODY STAY IN ONE PARAGRAPH, THE WAY THIS SHOP HAS ALWAYS
003120*  WRITTEN A BOUNDED SCAN.
003130*  -----------------------------------------------------------
003140 4000-DERIVE-CREDENTIAL.
003150 MOVE 1 TO RU-FOLD-INDEX.
003160 PERFORM 4010-FOLD-ONE-BYTE THRU 4010-EXIT.
003170 4000-EXIT.
003180 EXIT.
003190*
003200*  -----------------------------------------------------------
003210*  4010-FOLD-ONE-BYTE
003220*  FOLDS ONE OUTPUT BYTE PER PASS.  RU-RAW-INDEX WALKS THE
003230*  PASSWORD AT STRIDE 1 (WRAPPING EVERY 30 BYTES); RU-SALT-INDEX
003240*  WALKS THE SALT AT STRIDE 7 (ALSO WRAPPING EVERY 30 BYTES) SO
003250*  THE TWO NEVER LINE UP THE SAME WAY TWICE IN ONE 60-BYTE PASS.
003260*  THE THREE VALUES ARE SUMMED WITH THE FOLD-INDEX ITSELF AND
003270*  REDUCED MOD 36 SO 4100-MAP-TO-CHAR CAN TURN THE RESULT INTO A
003280*  PRINTABLE DIGIT OR UPPERCASE LETTER.
003290*  -----------------------------------------------------------
003300 4010-FOLD-ONE-BYTE.
003310 IF RU-FOLD-INDEX > 60
003320 GO TO 4010-EXIT
003330 END-IF.
003340 COMPUTE RU-RAW-INDEX =
003350 FUNCTION MOD (RU-FOLD-INDEX - 1, 30) + 1.
003360 COMPUTE RU-SALT-INDEX =
003370 FUNCTION MOD ((RU-FOLD-INDEX * 7) - 1, 30) + 1.
003380 COMPUTE RU-CHAR-VALUE =
003390 FUNCTION MOD (
003400 FUNCTION ORD (RU-TXN-PASSWORD-P (RU-RAW-INDEX:1))
003410 + FUNCTION ORD (RU-SALT (RU-SALT-INDEX:1))
003420 + RU-FOLD-INDEX, 36).
003430 PERFORM 4100-MAP-TO-CHAR THRU 4100-EXIT.
003440 MOVE RU-CHAR-VALUE-X (3:1)
003450 TO RU-FOLD-BYTE (RU-FOLD-INDEX).
003460 ADD 1 TO RU-FOLD-INDEX.
003470 GO TO 4010-FOLD-ONE-BYTE.
003480 4010-EXIT.
003490 EXIT.
003500*
003510*  -----------------------------------------------------------
003520*  4100-MAP-TO-CHAR
003530*  MOD-36 VALUE 0-9 MAPS TO ASCII "0"-"9" (ADD 48); VALUE 10-35
003540*  MAPS TO ASCII "A"-"Z" (ADD 55).  RU-CHAR-VALUE-X's THIRD BYTE
003550*  IS THE ONE DIGIT THAT MATTERS ONCE THE NUMERIC VALUE IS MOVED
003560*  TO THE ALPHANUMERIC REDEFINITION.
003570*  -----------------------------------------------------------
003580 4100-MAP-TO-CHAR.
003590 IF RU-CHAR-VALUE < 10
003600 COMPUTE RU-CHAR-VALUE = RU-CHAR-VALUE + 48
003610 ELSE
003620 COMPUTE RU-CHAR-VALUE = RU-CHAR-VALUE + 55
003630 END-IF.
003640 4100-EXIT.
003650 EXIT.
003660*
003670*  -----------------------------------------------------------
003680*  5000-ADD-USER-ROW
003690*  APPENDS THE NEW USER AT THE FIRST UNUSED SUBSCRIPT (THE
003700*  TABLE IS KEPT PACKED, SO THAT IS ALWAYS RU-USR-COUNT-P AFTER
003710*  IT IS INCREMENTED).  THE USER-ID IS ASSIGNED HERE, NOT BY THE
003720*  CALLER, SINCE THIS IS THE ONLY PLACE A NEW USER-ID IS EVER
003730*  CONSUMED; ROLE IS ALWAYS "USER" - THE ADMIN ROW IS SEEDED
003740*  ONLY BY ESCRIBI AND NEVER THROUGH THIS PATH.
003750*  -----------------------------------------------------------
003760 5000-ADD-USER-ROW.
003770 ADD 1 TO RU-USR-COUNT-P.
003780 SET RU-USR-IDX TO RU-USR-COUNT-P.
003790 COMPUTE RU-NEXT-USR-ID-P = RU-NEXT-USR-ID-P + 1.
003800 MOVE RU-NEXT-USR-ID-P TO RU-USR-ID (RU-USR-IDX).
003810 MOVE RU-NEXT-USR-ID-P TO RU-NEW-USER-ID-P.
003820 MOVE RU-TXN-NAME-P TO RU-USR-NAME (RU-USR-IDX).
003830 MOVE RU-FOLD-REDEF TO RU-USR-PASSWORD (RU-USR-IDX).
003840 MOVE RU-TXN-EMAIL-P TO RU-USR-EMAIL (RU-USR-IDX).
003850 MOVE "USER" TO RU-USR-ROLE (RU-USR-IDX).
003860 MOVE RU-RUN-TIMESTAMP-P TO RU-USR-CREATE-TS (RU-USR-IDX).
003870 MOVE RU-RUN-TIMESTAMP-P TO RU-USR-UPDATE-TS (RU-USR-IDX).
003880 5000-EXIT.
003890 EXIT.
