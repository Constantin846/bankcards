000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK1.
000030 AUTHOR. J M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. JULY 1986.
000060 DATE-COMPILED. JULY 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*-----------------------------------------------------------
000100*CHANGE LOG
000110*-----------------------------------------------------------
000120*860722 JMS  INITIAL RELEASE.  BATCH DRIVER FOR THE CARD
000130*860722 JMS  SYSTEM - REPLACES THE OLD TELLER-SCREEN FRONT
000140*860722 JMS  END; LOADS BOTH MASTERS, READS THE TRANSACTION
000150*860722 JMS  FILE, DISPATCHES TO THE WORKER PROGRAMS, PRINTS
000160*860722 JMS  ONE LINE PER TRANSACTION.
000170*870105 RAL  CONTROL TOTALS ADDED AT OPS REQUEST - RECORD
000180*870105 RAL  COUNTS AND ACCEPT/REJECT BREAKDOWN BY CODE.
000190*870812 RAL  ADMIN SEED NOW CALLED FROM HERE BEFORE THE FIRST
000200*870812 RAL  TRANSACTION IS READ (SEE ESCRIBI).
000210*890504 JMS  OWNERSHIP/ACTIVE-STATUS CHECKS PULLED OUT OF THE
000220*890504 JMS  WORKER PROGRAMS WHERE THEY WERE DUPLICATED - SEE
000230*890504 JMS  BANK9.  DELCARD AND TRANSFER NOW CALL IT.
000240*910602 RAL  UPDUSER DISPATCH ADDED.
000250*930815 MLS  BLOCK-REQUEST QUEUE (BLKREQ) ADDED - SEE BANK7.
000260*960227 RAL  NEWCARD OWNER CHECK MOVED INTO BANK4; NO CHANGE
000270*960227 RAL  REQUIRED HERE.
000280*981023 PGF  Y2K - ALL TIMESTAMP FIELDS WIDENED TO
000290*981023 PGF  CCYYMMDDHHMMSS; RUN DATE NOW TAKEN FROM THE
000300*981023 PGF  FOUR-DIGIT-YEAR SYSTEM CLOCK, NOT A TWO-DIGIT
000310*981023 PGF  WINDOW.
000320*990226 PGF  Y2K REGRESSION - CONTROL TOTAL SUMMARY LINE WAS
000330*990226 PGF  STILL PRINTING A TWO-DIGIT YEAR; FIXED.
000340*020514 MLS  ERROR NAME ON THE DETAIL LINE WIDENED TO 24
000350*020514 MLS  CHARACTERS TO MATCH THE WORKER PROGRAMS.
000360*030307 CRV  CARD AND USER TABLES RAISED TO 2000 ROWS.
000370*050930 CRV  DETAIL LINE ERROR NAME AND ALL WORKER ERROR
000380*050930 CRV  PARAMETERS WIDENED TO X(24) ACROSS THE BOARD.
000390*080214 CRV  FINAL CONTROL TOTAL NOW INCLUDES THE CLOSING
000400*080214 CRV  CARD COUNT AND BALANCE SUM PER OPS REQUEST 1140.
000410*130618 CRV  NO CHANGE HERE - SEE BANK2 AND PERIOD-BANK'S OWN
000420*130618 CRV  130618 ENTRIES FOR A FIX TO A DUPLICATE FIELD
000430*130618 CRV  EDIT; THIS PROGRAM'S CALL INTERFACE TO BOTH IS
000440*130618 CRV  UNCHANGED.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490 C01 IS TOP-OF-FORM.
000500*
000510*-----------------------------------------------------------
000520*PURPOSE
000530*-----------------------------------------------------------
000540*BATCH CONTROL PROGRAM FOR THE CARD SYSTEM.  THIS IS THE ONLY
000550*PROGRAM IN THE TREE THAT OWNS A FILE - IT OPENS THE USER AND
000560*CARD MASTERS AND LOADS BOTH ENTIRELY INTO WORKING-STORAGE
000570*TABLES AT START-UP (1000-INITIALIZE), CALLS ESCRIBI ONCE TO
000580*SEED THE ADMIN ROW IF IT IS MISSING, THEN READS THE
000590*TRANSACTION FILE ONE RECORD AT A TIME (2000-PROCESS-
000600*TRANSACTIONS).  EVERY TRANSACTION IS FIRST EDITED BY A CALL
000610*TO PERIOD-BANK; ONLY A TRANSACTION THAT PASSES THAT EDIT IS
000620*DISPATCHED TO ONE OF THE TEN WORKER PROGRAMS ON TR-TXN-CODE
000630*(3000-DISPATCH-TRANSACTION).  EVERY TRANSACTION, ACCEPTED OR
000640*REJECTED, GETS ONE DETAIL LINE ON THE REPORT FILE.  AT END OF
000650*RUN (4000-FINISH) BOTH MASTERS ARE REWRITTEN FROM THE
000660*IN-MEMORY TABLES AND A CONTROL-TOTALS SUMMARY IS PRINTED.  NO
000670*WORKER PROGRAM OPENS OR CLOSES A FILE OF ITS OWN - THAT IS
000680*DELIBERATE, SO THERE IS EXACTLY ONE PLACE IN THE WHOLE TREE
000690*WHERE A FILE STATUS CAN GO WRONG.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*USER MASTER - LOGICAL NAME USERMAST, READ ENTIRELY AT
000740*START-UP AND REWRITTEN ENTIRELY AT END OF RUN.
000750 SELECT USERS ASSIGN TO USERMAST
000760 ORGANIZATION IS SEQUENTIAL
000770 FILE STATUS IS WS-USERS-STATUS.
000780*
000790*CARD MASTER - LOGICAL NAME CARDMAST, SAME READ-ALL/REWRITE-ALL
000800*TREATMENT AS USERS ABOVE.
000810 SELECT CARDS ASSIGN TO CARDMAST
000820 ORGANIZATION IS SEQUENTIAL
000830 FILE STATUS IS WS-CARDS-STATUS.
000840*
000850*TRANSACTION INPUT - LOGICAL NAME TRANFILE, READ ONE RECORD AT
000860*A TIME THROUGHOUT THE RUN; NEVER REWRITTEN.
000870 SELECT TRANSACTS ASSIGN TO TRANFILE
000880 ORGANIZATION IS SEQUENTIAL
000890 FILE STATUS IS WS-TRANS-STATUS.
000900*
000910*BLOCK-REQUEST QUEUE - LOGICAL NAME REQFILE, OPENED OUTPUT ONLY;
000920*A NEW RUN'S REQUESTS SIMPLY REPLACE THE PRIOR RUN'S QUEUE.
000930 SELECT REQUESTS ASSIGN TO REQFILE
000940 ORGANIZATION IS SEQUENTIAL
000950 FILE STATUS IS WS-REQS-STATUS.
000960*
000970*PER-TRANSACTION DETAIL REPORT PLUS THE END-OF-RUN CONTROL
000980*TOTALS - LOGICAL NAME RPTFILE, OPENED OUTPUT ONLY.
000990 SELECT RPTFILE ASSIGN TO RPTFILE
001000 ORGANIZATION IS SEQUENTIAL
001010 FILE STATUS IS WS-RPT-STATUS.
001020*
001030 DATA DIVISION.
001040 FILE SECTION.
001050*USER MASTER RECORD - ONE ROW PER REGISTERED USER (ROLE "USER"
001060*OR "ADMIN").  EMAIL IS THE FIELD THE SYSTEM TREATS AS UNIQUE,
001070*NOT THE USER-ID; PASSWORD IS ALWAYS STORED FOLDED, NEVER IN
001080*THE CLEAR - SEE ESCRIBI/BANK2/BANK8's OWN CREDENTIAL-FOLD
001090*PARAGRAPHS.
001100 FD  USERS
001110 LABEL RECORD STANDARD.
001120 01  USR-MASTER-REC.
001130*SURROGATE KEY ASSIGNED WHEN THE ROW WAS CREATED - NEVER REUSED,
001140*NEVER RENUMBERED, EVEN IF AN EARLIER USER IS LATER REMOVED.
001150 05  UM-ID                 PIC 9(12).
001160*DISPLAY NAME ONLY - NOT A UNIQUENESS KEY, UNLIKE UM-EMAIL BELOW.
001170 05  UM-NAME               PIC X(20).
001180*ALWAYS THE FOLDED CREDENTIAL, NEVER THE CLEAR PASSWORD - 60
001190*BYTES TO HOLD THE FOLD OUTPUT WITH ROOM TO SPARE.
001200 05  UM-PASSWORD           PIC X(60).
001210 05  UM-EMAIL              PIC X(30).
001220*EITHER "USER " OR "ADMIN" - NO OTHER VALUE IS EVER WRITTEN.
001230 05  UM-ROLE               PIC X(05).
001240*CCYYMMDDHHMMSS STAMP FROM THE RUN THAT CREATED THE ROW.
001250 05  UM-CREATE-TS          PIC 9(14).
001260*CCYYMMDDHHMMSS STAMP FROM THE MOST RECENT RUN THAT CHANGED IT.
001270 05  UM-UPDATE-TS          PIC 9(14).
001280 05  FILLER                PIC X(05).
001290*
001300*CARD MASTER RECORD - ONE ROW PER ISSUED CARD.  BALANCE IS
001310*CARRIED PACKED (COMP-3) SINCE IT IS MONEY THAT IS ADDED TO AND
001320*SUBTRACTED FROM ON EVERY TRANSFER; STATUS IS "ACTIVE" OR
001330*"BLOCKED", NEVER ANY OTHER VALUE IN THIS SYSTEM.
001340 FD  CARDS
001350 LABEL RECORD STANDARD.
001360 01  CRD-MASTER-REC.
001370*SURROGATE KEY, SAME RULE AS UM-ID ABOVE - NEVER REUSED.
001380 05  CM-ID                 PIC 9(12).
001390*THE FULL 16-DIGIT CARD NUMBER - ONLY ITS LAST FOUR DIGITS ARE
001400*EVER SHOWN ON A REPORT, VIA BANK9'S MASKING RULE.
001410 05  CM-NUMBER             PIC 9(16).
001420*POINTS BACK TO UM-ID - THE ONE USER ALLOWED TO TRANSFER FROM,
001430*BLOCK OR REQUEST-BLOCK ON THIS CARD.
001440 05  CM-OWNER-ID           PIC 9(12).
001450*CCYYMMDD - COMPARED AGAINST THE RUN'S PROCESSING DATE BY
001460*PERIOD-BANK'S EXPIRY EDIT BEFORE THE CARD IS EVER ISSUED.
001470 05  CM-EXPIRY             PIC 9(08).
001480*EITHER "ACTIVE  " OR "BLOCKED " - NEVER ANY OTHER VALUE.
001490 05  CM-STATUS             PIC X(08).
001500*PACKED SIGNED MONEY - DEBITED AND CREDITED BY BANK6 ON EVERY
001510*ACCEPTED TRANSFER, NEVER TOUCHED BY ANY OTHER WORKER.
001520 05  CM-BALANCE            PIC S9(10)V9(10) COMP-3.
001530*CCYYMMDDHHMMSS STAMP FROM THE RUN THAT ISSUED THE CARD.
001540 05  CM-CREATE-TS          PIC 9(14).
001550*CCYYMMDDHHMMSS STAMP FROM THE MOST RECENT RUN THAT CHANGED IT.
001560 05  CM-UPDATE-TS          PIC 9(14).
001570 05  FILLER                PIC X(04).
001580*
001590*TRANSACTION INPUT RECORD - ONE RECORD PER BATCH REQUEST.  NOT
001600*EVERY FIELD IS USED BY EVERY TXN-CODE; TR-TXN-CODE DRIVES WHICH
001610*OF THE REMAINING FIELDS 2200-EDIT-TRANSACTION AND
001620*3000-DISPATCH-TRANSACTION ACTUALLY LOOK AT.
001630 FD  TRANSACTS
001640 LABEL RECORD STANDARD.
001650 01  TRN-INPUT-REC.
001660*DRIVES BOTH PERIOD-BANK'S EDIT DISPATCH AND THIS PROGRAM'S
001670*OWN WORKER DISPATCH - ONE OF THE EIGHT VALUES LOADED INTO
001680*WS-CTL-TABLE BELOW.
001690 05  TR-TXN-CODE           PIC X(08).
001700*THE USER-ID THE REQUEST CLAIMS TO BE ACTING AS - ONLY
001710*TRANSFER AND BLKREQ CARE WHO IS AUTHENTICATED.
001720 05  TR-AUTH-USER-ID       PIC 9(12).
001730*TARGET USER FOR UPDUSER/NEWCARD - IGNORED BY EVERY OTHER CODE.
001740 05  TR-USER-ID            PIC 9(12).
001750*NEW OR REPLACEMENT NAME FOR REGUSER/UPDUSER; BLANK ON UPDUSER
001760*MEANS "LEAVE THE STORED NAME ALONE", PER BANK8'S OWN RULE.
001770 05  TR-USER-NAME          PIC X(20).
001780*CLEAR-TEXT PASSWORD FOR REGUSER/UPDUSER, FOLDED BY THE WORKER
001790*BEFORE IT EVER TOUCHES THE USER TABLE - NEVER STORED AS-IS.
001800 05  TR-USER-PASSWORD      PIC X(30).
001810*NEW OR REPLACEMENT EMAIL FOR REGUSER/UPDUSER; SAME
001820*BLANK-MEANS-UNCHANGED RULE AS TR-USER-NAME ABOVE ON UPDUSER.
001830 05  TR-USER-EMAIL         PIC X(30).
001840*TARGET CARD FOR BLKCARD/ACTCARD/DELCARD/BLKREQ.
001850 05  TR-CARD-ID            PIC 9(12).
001860*THE NUMBER TO ISSUE ON A NEWCARD TRANSACTION ONLY.
001870 05  TR-CARD-NUMBER        PIC 9(16).
001880*CCYYMMDD EXPIRY FOR A NEWCARD TRANSACTION ONLY.
001890 05  TR-EXPIRY-DATE        PIC 9(08).
001900*DEBIT SIDE OF A TRANSFER - MUST BE OWNED BY TR-AUTH-USER-ID.
001910 05  TR-FROM-CARD-ID       PIC 9(12).
001920*CREDIT SIDE OF A TRANSFER - CARD OPS MANUAL SEC 4 ONLY
001930*REQUIRES OWNERSHIP ON THE DEBIT SIDE, NOT THE CREDIT SIDE.
001940 05  TR-TO-CARD-ID         PIC 9(12).
001950*OPENING BALANCE ON A NEWCARD TRANSACTION, OR THE TRANSFER
001960*AMOUNT ON A TRANSFER TRANSACTION - NEVER BOTH AT ONCE.
001970 05  TR-AMOUNT             PIC S9(10)V9(10) COMP-3.
001980 05  FILLER                PIC X(06).
001990*
002000*BLOCK-REQUEST QUEUE RECORD - ONE ROW PER ACCEPTED BLKREQ
002010*TRANSACTION, WRITTEN ONLY WHEN BANK7 ACCEPTS THE REQUEST (SEE
002020*3800-CALL-BLKREQ BELOW).
002030 FD  REQUESTS
002040 LABEL RECORD STANDARD.
002050 01  REQ-QUEUE-REC.
002060*SURROGATE KEY FOR THE REQUEST ROW, ASSIGNED BY BANK7 FROM
002070*WS-NEXT-REQ-ID.
002080 05  RQ-ID                 PIC 9(12).
002090*THE AUTHENTICATED USER WHO FILED THE BLOCK REQUEST.
002100 05  RQ-OWNER-ID           PIC 9(12).
002110*THE CARD THE REQUEST ASKS TO HAVE BLOCKED.
002120 05  RQ-CARD-ID            PIC 9(12).
002130*ALWAYS "BLOCK" FOR THIS RELEASE - A SEPARATE FIELD FROM
002140*STATUS SO A FUTURE ACTION TYPE WOULD NOT DISTURB STATUS.
002150 05  RQ-ACTION             PIC X(15).
002160*ALWAYS "PENDING " WHEN BANK7 BUILDS THE ROW - NOTHING IN THIS
002170*BATCH EVER ADVANCES IT PAST PENDING.
002180 05  RQ-STATUS             PIC X(08).
002190*CCYYMMDDHHMMSS STAMP FROM THE RUN THAT FILED THE REQUEST.
002200 05  RQ-CREATE-TS          PIC 9(14).
002210*SAME AS RQ-CREATE-TS ON THIS RELEASE SINCE A REQUEST ROW IS
002220*NEVER UPDATED AFTER IT IS WRITTEN.
002230 05  RQ-UPDATE-TS          PIC 9(14).
002240 05  FILLER                PIC X(04).
002250*
002260*REPORT LINE - ONE FLAT 100-BYTE RECORD SHARED BY BOTH THE
002270*PER-TRANSACTION DETAIL LINES AND THE END-OF-RUN SUMMARY LINES;
002280*EACH WRITER MOVES ITS OWN GROUP (WS-DETAIL-LINE OR
002290*WS-SUMMARY-LINE) INTO THIS RECORD BEFORE THE WRITE.
002300 FD  RPTFILE
002310 LABEL RECORD STANDARD.
002320 01  RPT-LINE-OUT              PIC X(100).
002330*
002340 WORKING-STORAGE SECTION.
002350*FILE STATUS CODES, ONE PER SELECT ABOVE - TESTED RIGHT AFTER
002360*EVERY OPEN SO A BAD OPEN STOPS THE RUN INSTEAD OF READING
002370*GARBAGE.
002380 77  WS-USERS-STATUS           PIC X(02).
002390 77  WS-CARDS-STATUS           PIC X(02).
002400 77  WS-TRANS-STATUS           PIC X(02).
002410 77  WS-REQS-STATUS            PIC X(02).
002420 77  WS-RPT-STATUS             PIC X(02).
002430*
002440*THE TWO MASTERS ARE READ ENTIRELY INTO THESE TABLES AT
002450*START-UP AND REWRITTEN FROM THEM AT END OF RUN; EVERY WORKER
002460*PROGRAM IS HANDED ONE OF THESE TABLES BY REFERENCE, SO EACH
002470*ROW BELOW MUST STAY FIELD-FOR-FIELD IDENTICAL WITH ITS COPY
002480*IN BANK2, BANK4, BANK5, BANK6, BANK7, BANK8, BANK9, BANK10
002490*AND ESCRIBI - CHANGE ONE, CHANGE THEM ALL.  2000 ROWS IS THE
002500*030307 CRV CEILING; A RUN WITH MORE USERS OR CARDS THAN THAT
002510*WOULD HAVE TO RAISE THIS OCCURS AND EVERY WORKER'S COPY OF IT
002520*TOGETHER.
002530 01  WS-USR-TABLE.
002540 05  WS-USR-ROW OCCURS 2000 TIMES
002550 INDEXED BY WS-USR-IDX.
002560*IN-MEMORY MIRROR OF UM-ID - SUBSCRIPTED BY WS-USR-IDX.
002570 10  WS-USR-ID         PIC 9(12).
002580*IN-MEMORY MIRROR OF UM-NAME.
002590 10  WS-USR-NAME       PIC X(20).
002600*IN-MEMORY MIRROR OF UM-PASSWORD - STILL THE FOLDED FORM.
002610 10  WS-USR-PASSWORD   PIC X(60).
002620*IN-MEMORY MIRROR OF UM-EMAIL - WHAT BANK2/BANK8 SCAN FOR
002630*DUPLICATES AGAINST.
002640 10  WS-USR-EMAIL      PIC X(30).
002650*IN-MEMORY MIRROR OF UM-ROLE.
002660 10  WS-USR-ROLE       PIC X(05).
002670*IN-MEMORY MIRROR OF UM-CREATE-TS.
002680 10  WS-USR-CREATE-TS  PIC 9(14).
002690*IN-MEMORY MIRROR OF UM-UPDATE-TS - SET BY BANK8 ON EVERY
002700*ACCEPTED UPDUSER CALL.
002710 10  WS-USR-UPDATE-TS  PIC 9(14).
002720 10  FILLER            PIC X(05).
002730*
002740 01  WS-CRD-TABLE.
002750 05  WS-CRD-ROW OCCURS 2000 TIMES
002760 INDEXED BY WS-CRD-IDX.
002770*IN-MEMORY MIRROR OF CM-ID - SUBSCRIPTED BY WS-CRD-IDX.
002780 10  WS-CRD-ID         PIC 9(12).
002790*IN-MEMORY MIRROR OF CM-NUMBER.
002800 10  WS-CRD-NUMBER     PIC 9(16).
002810*IN-MEMORY MIRROR OF CM-OWNER-ID - WHAT THE OWNERSHIP CHECK IN
002820*BANK9/BANK6/BANK7 COMPARES AGAINST THE AUTHENTICATED USER.
002830 10  WS-CRD-OWNER-ID   PIC 9(12).
002840*IN-MEMORY MIRROR OF CM-EXPIRY.
002850 10  WS-CRD-EXPIRY     PIC 9(08).
002860*IN-MEMORY MIRROR OF CM-STATUS - WHAT BANK5 FLIPS AND BANK9'S
002870*ACTIVE-STATUS CHECK TESTS.
002880 10  WS-CRD-STATUS     PIC X(08).
002890*IN-MEMORY MIRROR OF CM-BALANCE - THE FIELD BANK6 DEBITS AND
002900*CREDITS DIRECTLY BY REFERENCE, NOT THROUGH A RETURNED VALUE.
002910 10  WS-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
002920*IN-MEMORY MIRROR OF CM-CREATE-TS.
002930 10  WS-CRD-CREATE-TS  PIC 9(14).
002940*IN-MEMORY MIRROR OF CM-UPDATE-TS.
002950 10  WS-CRD-UPDATE-TS  PIC 9(14).
002960 10  FILLER            PIC X(04).
002970*
002980*ONE OUTPUT REQUEST ROW, BUILT BY BANK7 AND WRITTEN HERE -
002990*MUST MATCH BANK7 BR-REQ-ROW-OUT AND THE REQUESTS FILE RECORD
003000*FIELD BY FIELD.
003010 01  WS-REQ-ROW-OUT.
003020 05  WS-REQ-ID-OUT         PIC 9(12).
003030 05  WS-REQ-OWNER-ID-OUT   PIC 9(12).
003040 05  WS-REQ-CARD-ID-OUT    PIC 9(12).
003050 05  WS-REQ-ACTION-OUT     PIC X(15).
003060 05  WS-REQ-STATUS-OUT     PIC X(08).
003070 05  WS-REQ-CREATE-TS-OUT  PIC 9(14).
003080 05  WS-REQ-UPDATE-TS-OUT  PIC 9(14).
003090 05  FILLER                PIC X(04).
003100*
003110*ROW COUNTS AND NEXT-ID COUNTERS FOR THE TWO MASTERS AND THE
003120*REQUEST QUEUE.  WS-NEXT-USR-ID/WS-NEXT-CRD-ID ARE SEEDED FROM
003130*THE HIGHEST ID FOUND WHILE LOADING (1210/1310 BELOW) SO A
003140*WORKER ASSIGNING THE NEXT ID NEVER COLLIDES WITH AN EXISTING
003150*ROW; WS-NEXT-REQ-ID STARTS AT ZERO EVERY RUN SINCE THE REQUEST
003160*QUEUE IS REWRITTEN FROM SCRATCH, NOT APPENDED TO.
003170 01  WS-USR-COUNT              PIC 9(04) COMP.
003180 01  WS-CRD-COUNT              PIC 9(04) COMP.
003190 01  WS-NEXT-USR-ID            PIC 9(12) COMP.
003200 01  WS-NEXT-CRD-ID            PIC 9(12) COMP.
003210 01  WS-NEXT-REQ-ID            PIC 9(12) COMP.
003220*
003230*RUN TIMESTAMP IS TAKEN ONCE AT START-UP AND HANDED TO EVERY
003240*WORKER PROGRAM AS THE CREATE/UPDATE STAMP FOR THE RUN - THIS
003250*REDEFINE IS HOW THE CCYYMMDD PORTION IS PULLED OFF FOR THE
003260*EXPIRY-DATE AND REPORT-HEADING COMPARISONS.  THE 981023 PGF
003270*Y2K CHANGE IS WHAT WIDENED THIS FROM A TWO-DIGIT-YEAR FIELD TO
003280*THE FULL CCYYMMDDHHMMSS SHAPE SEEN HERE.
003290 01  WS-RUN-TIMESTAMP          PIC 9(14).
003300 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TIMESTAMP.
003310 05  WS-RUN-CCYYMMDD       PIC 9(08).
003320 05  WS-RUN-HHMMSS         PIC 9(06).
003330*
003340*WS-PROC-DATE IS THE PROCESSING DATE PASSED TO PERIOD-BANK FOR
003350*ITS EXPIRY-AFTER-PROCESSING-DATE EDIT; WS-ADMIN-NOTE RECEIVES
003360*WHATEVER ONE-LINE NOTE ESCRIBI WANTS LOGGED ABOUT THE ADMIN
003370*SEED (BLANK MEANS NOTHING WORTH LOGGING).
003380 01  WS-PROC-DATE              PIC 9(08).
003390 01  WS-ADMIN-NOTE             PIC X(30).
003400*
003410*SET BY THE CALL TO PERIOD-BANK IN 2200-EDIT-TRANSACTION AND
003420*TESTED RIGHT AFTER IN 2100-READ-TRANSACTION.
003430 01  WS-EDIT-VALID-SWITCH      PIC X(01).
003440 88  WS-EDIT-IS-VALID      VALUE "Y".
003450 88  WS-EDIT-IS-INVALID    VALUE "N".
003460*
003470*SET BY WHICHEVER WORKER PROGRAM 3000-DISPATCH-TRANSACTION
003480*CALLS, THEN TESTED BY 2300-BUILD-DETAIL-LINE AND
003490*2400-UPDATE-CONTROL-TOTALS TO DECIDE ACCEPTED VERSUS REJECTED.
003500 01  WS-ACCEPTED-SWITCH        PIC X(01).
003510 88  WS-TXN-ACCEPTED       VALUE "Y".
003520 88  WS-TXN-REJECTED       VALUE "N".
003530*
003540*WS-DISP-ERROR HOLDS WHICHEVER ERROR-CATALOGUE LITERAL THE
003550*EDIT OR THE WORKER RETURNED (SPACES WHEN ACCEPTED);
003560*WS-NEW-USER-ID CARRIES BACK THE ID BANK2 ASSIGNED TO A NEW
003570*REGUSER ROW, SINCE THE INPUT TRANSACTION NEVER SUPPLIES ONE;
003580*WS-MASKED-NUMBER/WS-OWNER-ID-OUT RECEIVE WHAT BANK10 FOUND
003590*ABOUT THE CARD DELCARD IS ABOUT TO REMOVE, FOR THE DETAIL LINE.
003600 01  WS-DISP-ERROR             PIC X(24).
003610 01  WS-NEW-USER-ID            PIC 9(12).
003620 01  WS-MASKED-NUMBER          PIC X(19).
003630 01  WS-OWNER-ID-OUT           PIC 9(12).
003640*
003650*ONE-BYTE FLAG TELLING BANK5 WHICH OF THE TWO STATUS FLIPS
003660*(BLOCK OR ACTIVATE) THIS CALL IS FOR - BANK5 IS A SINGLE
003670*WORKER SHARED BY BOTH BLKCARD AND ACTCARD, SO THE CALLER MUST
003680*SAY WHICH ACTION IT WANTS.
003690 01  WS-ACTION-FLAG            PIC X(01).
003700 88  WS-ACTION-IS-BLOCK    VALUE "B".
003710 88  WS-ACTION-IS-ACTIVATE VALUE "A".
003720*
003730*THE CARD NUMBER ON A NEWCARD TRANSACTION IS NOT YET A TABLE
003740*ROW, SO IT CANNOT GO THROUGH THE BANK9 LOOKUP TO GET ITS
003750*MASK - THIS REDEFINE BUILDS THE SAME MASK LOCALLY FROM THE
003760*INCOMING NUMBER (2320-MASK-NEW-NUMBER BELOW).  THE LOW-ORDER
003770*FOUR DIGITS ARE THE ONLY PART OF THE NUMBER EVER SHOWN, THE
003780*SAME MASKING RULE BANK9 APPLIES TO AN EXISTING CARD.
003790 01  WS-NC-NUMBER-COPY         PIC 9(16).
003800 01  WS-NC-NUMBER-PARTS REDEFINES WS-NC-NUMBER-COPY.
003810 05  FILLER                PIC 9(12).
003820 05  WS-NC-LAST-FOUR       PIC 9(04).
003830 01  WS-NC-LAST-FOUR-DISPLAY   PIC 9(04).
003840*
003850*A KEY IDENTIFIER (USER-ID OR CARD-ID) IS PRINTED ON THE
003860*DETAIL LINE AS TEXT THROUGH THIS ALPHA VIEW, THE SAME DEVICE
003870*BANK5/BANK6/BANK7/BANK10 USE FOR THEIR OWN TRACE AND REPORT
003880*FIELDS - A NUMERIC MOVED STRAIGHT INTO AN ALPHANUMERIC REPORT
003890*FIELD WOULD LEFT-JUSTIFY WRONG, SO THE REDEFINE IS MOVED
003900*INSTEAD.
003910 01  WS-DISP-ID                PIC 9(12).
003920 01  WS-DISP-ID-ALPHA REDEFINES WS-DISP-ID PIC X(12).
003930*
003940*RUNNING SEQUENCE NUMBER STAMPED ON EVERY DETAIL LINE, BUMPED
003950*ONCE PER TRANSACTION READ IN 2100-READ-TRANSACTION.
003960 01  WS-SEQ-NO                 PIC 9(06) COMP.
003970*
003980*CONTROL TOTALS, KEPT AS A TABLE RATHER THAN EIGHT PAIRS OF
003990*LITERALS SO A NEW TRANSACTION TYPE NEEDS ONLY A NEW ENTRY.
004000*EACH ROW IS ONE TXN-CODE'S ACCEPT/REJECT COUNTERS FOR THE RUN;
004010*1600-LOAD-CONTROL-TABLE LOADS THE EIGHT CODES ONCE AT START-UP
004020*AND 2400-UPDATE-CONTROL-TOTALS SEARCHES IT ON EVERY
004030*TRANSACTION.
004040 01  WS-CTL-TABLE.
004050 05  WS-CTL-ENTRY OCCURS 8 TIMES
004060 INDEXED BY WS-CTL-IDX.
004070*ONE OF THE EIGHT TXN-CODE LITERALS, LOADED ONCE BY
004080*1600-LOAD-CONTROL-TABLE.
004090 10  WS-CTL-CODE       PIC X(08).
004100*RUN-WIDE COUNT OF ACCEPTED TRANSACTIONS FOR THIS CODE.
004110 10  WS-CTL-ACCEPTED   PIC 9(06) COMP.
004120*RUN-WIDE COUNT OF REJECTED TRANSACTIONS FOR THIS CODE.
004130 10  WS-CTL-REJECTED   PIC 9(06) COMP.
004140*
004150*RUN-WIDE TOTALS PRINTED BY 4300-PRINT-CONTROL-TOTALS: RECORDS
004160*READ OFF TRANSACTS, BLOCK REQUESTS WRITTEN, TOTAL AMOUNT
004170*TRANSFERRED (ACCUMULATED BY BANK6 ITSELF AND PASSED BACK
004180*EACH CALL), AND THE CLOSING CARD COUNT/BALANCE SUM ADDED BY
004190*THE 080214 CRV CHANGE SO OPS CAN RECONCILE THE MASTER WITHOUT
004200*A SEPARATE JOB.
004210 01  WS-CTL-RECORDS-READ       PIC 9(06) COMP.
004220 01  WS-CTL-REQS-WRITTEN       PIC 9(06) COMP.
004230 01  WS-CTL-TOTAL-XFER         PIC S9(10)V9(10) COMP-3.
004240 01  WS-CTL-FINAL-CRD-COUNT    PIC 9(04) COMP.
004250 01  WS-CTL-FINAL-BAL-SUM      PIC S9(10)V9(10) COMP-3.
004260*
004270*PER-TRANSACTION DETAIL LINE, BUILT IN 2300-BUILD-DETAIL-LINE
004280*AND WRITTEN TO RPTFILE FOR EVERY TRANSACTION READ, ACCEPTED OR
004290*NOT.  RD-ERROR-NAME IS WIDENED TO X(24) PER THE 050930 CRV
004300*CHANGE TO HOLD THE LONGEST CATALOGUE ENTRY ANY WORKER RETURNS.
004310 01  WS-DETAIL-LINE.
004320 05  RD-SEQ-NO             PIC 9(06).
004330 05  FILLER                PIC X(02) VALUE SPACES.
004340 05  RD-TXN-CODE           PIC X(08).
004350 05  FILLER                PIC X(02) VALUE SPACES.
004360 05  RD-KEY-ID             PIC X(12).
004370 05  FILLER                PIC X(02) VALUE SPACES.
004380 05  RD-KEY-NUMBER         PIC X(19).
004390 05  FILLER                PIC X(02) VALUE SPACES.
004400 05  RD-DISPOSITION        PIC X(08).
004410 05  FILLER                PIC X(02) VALUE SPACES.
004420 05  RD-ERROR-NAME         PIC X(24).
004430 05  FILLER                PIC X(13) VALUE SPACES.
004440*
004450*ONE FLAT WORK AREA FOR EVERY END-OF-RUN SUMMARY LINE
004460*(4310 THROUGH 4350 BELOW) - EACH PARAGRAPH BUILDS ITS OWN LINE
004470*HERE WITH STRING, THEN MOVES IT TO RPT-LINE-OUT AND WRITES.
004480 01  WS-SUMMARY-LINE           PIC X(100).
004490*
004500 PROCEDURE DIVISION.
004510*-----------------------------------------------------------
004520*0000-MAIN-CONTROL
004530*TOP-LEVEL DRIVER - INITIALIZE, PROCESS EVERY TRANSACTION,
004540*FINISH.  THERE IS NO OTHER ENTRY POINT INTO THIS PROGRAM.
004550*-----------------------------------------------------------
004560 0000-MAIN-CONTROL.
004570 PERFORM 1000-INITIALIZE THRU 1000-EXIT.
004580 PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT.
004590 PERFORM 4000-FINISH THRU 4000-EXIT.
004600 STOP RUN.
004610*
004620*-----------------------------------------------------------
004630*1000-INITIALIZE
004640*OPENS THE TWO MASTERS, LOADS THEM TO TABLE, TAKES THE RUN
004650*TIMESTAMP, SEEDS THE ADMIN ROW, OPENS THE REMAINING THREE
004660*FILES, AND PRIMES THE CONTROL-TOTALS TABLE - EVERYTHING THIS
004670*RUN NEEDS BEFORE THE FIRST TRANSACTION CAN BE READ.
004680*-----------------------------------------------------------
004690 1000-INITIALIZE.
004700 PERFORM 1100-OPEN-INPUT-MASTERS THRU 1100-EXIT.
004710 PERFORM 1200-LOAD-USERS THRU 1200-EXIT.
004720 PERFORM 1300-LOAD-CARDS THRU 1300-EXIT.
004730 PERFORM 1350-SET-RUN-TIMESTAMP THRU 1350-EXIT.
004740 PERFORM 1400-SEED-ADMIN THRU 1400-EXIT.
004750 PERFORM 1500-OPEN-RUN-FILES THRU 1500-EXIT.
004760 PERFORM 1600-LOAD-CONTROL-TABLE THRU 1600-EXIT.
004770 1000-EXIT.
004780 EXIT.
004790*
004800*-----------------------------------------------------------
004810*1100-OPEN-INPUT-MASTERS
004820*OPENS USERS AND CARDS FOR INPUT ONLY; A BAD FILE STATUS ON
004830*EITHER STOPS THE RUN COLD, SINCE THE REST OF THE PROGRAM
004840*CANNOT DO ANYTHING USEFUL WITHOUT BOTH MASTERS LOADED.
004850*-----------------------------------------------------------
004860 1100-OPEN-INPUT-MASTERS.
004870 OPEN INPUT USERS.
004880 IF WS-USERS-STATUS NOT = "00"
004890 DISPLAY "BANK1 - USERS OPEN FAILED - STATUS "
004900 WS-USERS-STATUS
004910 STOP RUN
004920 END-IF.
004930 OPEN INPUT CARDS.
004940 IF WS-CARDS-STATUS NOT = "00"
004950 DISPLAY "BANK1 - CARDS OPEN FAILED - STATUS "
004960 WS-CARDS-STATUS
004970 STOP RUN
004980 END-IF.
004990 1100-EXIT.
005000 EXIT.
005010*
005020*-----------------------------------------------------------
005030*1200-LOAD-USERS
005040*DRIVES THE READ LOOP THAT FILLS WS-USR-TABLE, THEN CLOSES
005050*USERS - THE MASTER IS NOT NEEDED AGAIN UNTIL 4100-REWRITE-
005060*USERS REOPENS IT FOR OUTPUT AT END OF RUN.
005070*-----------------------------------------------------------
005080 1200-LOAD-USERS.
005090 MOVE 0 TO WS-USR-COUNT.
005100 MOVE 0 TO WS-NEXT-USR-ID.
005110 PERFORM 1210-READ-ONE-USER THRU 1210-EXIT.
005120 CLOSE USERS.
005130 1200-EXIT.
005140 EXIT.
005150*
005160*-----------------------------------------------------------
005170*1210-READ-ONE-USER
005180*GO-TO-DRIVEN READ LOOP - READS ONE RECORD, APPENDS IT TO THE
005190*TABLE, TRACKS THE HIGHEST USER-ID SEEN SO WS-NEXT-USR-ID CAN
005200*BE SAFELY INCREMENTED LATER WITHOUT COLLIDING WITH AN
005210*EXISTING ROW, AND LOOPS; AT END OF FILE FALLS THROUGH TO THE
005220*EXIT.
005230*-----------------------------------------------------------
005240 1210-READ-ONE-USER.
005250 READ USERS AT END GO TO 1210-EXIT.
005260 ADD 1 TO WS-USR-COUNT.
005270 SET WS-USR-IDX TO WS-USR-COUNT.
005280 MOVE UM-ID TO WS-USR-ID (WS-USR-IDX).
005290 MOVE UM-NAME TO WS-USR-NAME (WS-USR-IDX).
005300 MOVE UM-PASSWORD TO WS-USR-PASSWORD (WS-USR-IDX).
005310 MOVE UM-EMAIL TO WS-USR-EMAIL (WS-USR-IDX).
005320 MOVE UM-ROLE TO WS-USR-ROLE (WS-USR-IDX).
005330 MOVE UM-CREATE-TS TO WS-USR-CREATE-TS (WS-USR-IDX).
005340 MOVE UM-UPDATE-TS TO WS-USR-UPDATE-TS (WS-USR-IDX).
005350*KEEPS THE RUNNING HIGH-WATER MARK SO A WORKER BUMPING
005360*WS-NEXT-USR-ID LATER NEVER LANDS ON AN ID ALREADY IN USE.
005370 IF UM-ID > WS-NEXT-USR-ID
005380 MOVE UM-ID TO WS-NEXT-USR-ID
005390 END-IF.
005400 GO TO 1210-READ-ONE-USER.
005410 1210-EXIT.
005420 EXIT.
005430*
005440*-----------------------------------------------------------
005450*1300-LOAD-CARDS
005460*SAME SHAPE AS 1200-LOAD-USERS ABOVE, FOR THE CARD MASTER.
005470*-----------------------------------------------------------
005480 1300-LOAD-CARDS.
005490 MOVE 0 TO WS-CRD-COUNT.
005500 MOVE 0 TO WS-NEXT-CRD-ID.
005510 PERFORM 1310-READ-ONE-CARD THRU 1310-EXIT.
005520 CLOSE CARDS.
005530 1300-EXIT.
005540 EXIT.
005550*
005560*-----------------------------------------------------------
005570*1310-READ-ONE-CARD
005580*SAME GO-TO READ LOOP AS 1210-READ-ONE-USER ABOVE, FOR CARDS.
005590*-----------------------------------------------------------
005600 1310-READ-ONE-CARD.
005610 READ CARDS AT END GO TO 1310-EXIT.
005620 ADD 1 TO WS-CRD-COUNT.
005630 SET WS-CRD-IDX TO WS-CRD-COUNT.
005640 MOVE CM-ID TO WS-CRD-ID (WS-CRD-IDX).
005650 MOVE CM-NUMBER TO WS-CRD-NUMBER (WS-CRD-IDX).
005660 MOVE CM-OWNER-ID TO WS-CRD-OWNER-ID (WS-CRD-IDX).
005670 MOVE CM-EXPIRY TO WS-CRD-EXPIRY (WS-CRD-IDX).
005680 MOVE CM-STATUS TO WS-CRD-STATUS (WS-CRD-IDX).
005690 MOVE CM-BALANCE TO WS-CRD-BALANCE (WS-CRD-IDX).
005700 MOVE CM-CREATE-TS TO WS-CRD-CREATE-TS (WS-CRD-IDX).
005710 MOVE CM-UPDATE-TS TO WS-CRD-UPDATE-TS (WS-CRD-IDX).
005720*SAME HIGH-WATER-MARK RULE AS WS-NEXT-USR-ID ABOVE, FOR CARDS.
005730 IF CM-ID > WS-NEXT-CRD-ID
005740 MOVE CM-ID TO WS-NEXT-CRD-ID
005750 END-IF.
005760 GO TO 1310-READ-ONE-CARD.
005770 1310-EXIT.
005780 EXIT.
005790*
005800*-----------------------------------------------------------
005810*1350-SET-RUN-TIMESTAMP
005820*TAKES THE SYSTEM DATE AND TIME ONCE FOR THE WHOLE RUN - THE
005830*981023 PGF CHANGE IS WHAT SWITCHED THIS FROM A TWO-DIGIT-YEAR
005840*ACCEPT TO ACCEPT ... FROM DATE YYYYMMDD.  THE SAME CCYYMMDD
005850*VALUE DOUBLES AS THE PROCESSING DATE PERIOD-BANK COMPARES A
005860*NEWCARD EXPIRY AGAINST; THE REQUEST-QUEUE COUNTER IS ALSO
005870*RESET HERE SINCE THE QUEUE IS REWRITTEN FROM SCRATCH EVERY RUN.
005880*-----------------------------------------------------------
005890 1350-SET-RUN-TIMESTAMP.
005900 ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
005910 ACCEPT WS-RUN-HHMMSS FROM TIME.
005920 MOVE WS-RUN-CCYYMMDD TO WS-PROC-DATE.
005930 MOVE 0 TO WS-NEXT-REQ-ID.
005940 1350-EXIT.
005950 EXIT.
005960*
005970*-----------------------------------------------------------
005980*1400-SEED-ADMIN
005990*CALLS ESCRIBI ONCE, BEFORE TRANSACTS IS EVEN OPENED, SO THE
006000*ADMIN ROW EXISTS BEFORE ANY TRANSACTION IN THIS RUN COULD
006010*POSSIBLY NEED IT.  ESCRIBI RETURNS A NOTE ONLY WHEN IT ACTUALLY
006020*DID SOMETHING WORTH LOGGING (A BLANK NOTE MEANS THE ADMIN ROW
006030*WAS ALREADY THERE FROM A PRIOR RUN).
006040*-----------------------------------------------------------
006050 1400-SEED-ADMIN.
006060 MOVE SPACES TO WS-ADMIN-NOTE.
006070 CALL "ESCRIBI" USING WS-USR-TABLE WS-USR-COUNT
006080 WS-NEXT-USR-ID WS-RUN-TIMESTAMP WS-ADMIN-NOTE.
006090 IF WS-ADMIN-NOTE NOT = SPACES
006100 DISPLAY "BANK1 - " WS-ADMIN-NOTE
006110 END-IF.
006120 1400-EXIT.
006130 EXIT.
006140*
006150*-----------------------------------------------------------
006160*1500-OPEN-RUN-FILES
006170*OPENS THE REMAINING THREE FILES THAT STAY OPEN FOR THE WHOLE
006180*RUN (TRANSACTS FOR INPUT, REQUESTS AND RPTFILE FOR OUTPUT) AND
006190*ZEROES EVERY RUN-WIDE COUNTER BEFORE THE FIRST TRANSACTION IS
006200*READ.
006210*-----------------------------------------------------------
006220 1500-OPEN-RUN-FILES.
006230 OPEN INPUT TRANSACTS.
006240 IF WS-TRANS-STATUS NOT = "00"
006250 DISPLAY "BANK1 - TRANSACTS OPEN FAILED - STATUS "
006260 WS-TRANS-STATUS
006270 STOP RUN
006280 END-IF.
006290 OPEN OUTPUT REQUESTS.
006300 IF WS-REQS-STATUS NOT = "00"
006310 DISPLAY "BANK1 - REQUESTS OPEN FAILED - STATUS "
006320 WS-REQS-STATUS
006330 STOP RUN
006340 END-IF.
006350 OPEN OUTPUT RPTFILE.
006360 IF WS-RPT-STATUS NOT = "00"
006370 DISPLAY "BANK1 - RPTFILE OPEN FAILED - STATUS "
006380 WS-RPT-STATUS
006390 STOP RUN
006400 END-IF.
006410 MOVE 0 TO WS-CTL-RECORDS-READ.
006420 MOVE 0 TO WS-CTL-REQS-WRITTEN.
006430 MOVE 0 TO WS-CTL-TOTAL-XFER.
006440 MOVE 0 TO WS-SEQ-NO.
006450 1500-EXIT.
006460 EXIT.
006470*
006480*-----------------------------------------------------------
006490*1600-LOAD-CONTROL-TABLE
006500*LOADS THE EIGHT KNOWN TXN-CODES INTO WS-CTL-TABLE IN A FIXED
006510*ORDER (THE SAME ORDER THE SUMMARY REPORT PRINTS THEM) AND
006520*ZEROES EVERY COUNTER - EXACTLY ONCE PER RUN, NEVER RELOADED.
006530*-----------------------------------------------------------
006540 1600-LOAD-CONTROL-TABLE.
006550 MOVE "REGUSER " TO WS-CTL-CODE (1).
006560 MOVE "UPDUSER " TO WS-CTL-CODE (2).
006570 MOVE "NEWCARD " TO WS-CTL-CODE (3).
006580 MOVE "BLKCARD " TO WS-CTL-CODE (4).
006590 MOVE "ACTCARD " TO WS-CTL-CODE (5).
006600 MOVE "DELCARD " TO WS-CTL-CODE (6).
006610 MOVE "TRANSFER" TO WS-CTL-CODE (7).
006620 MOVE "BLKREQ  " TO WS-CTL-CODE (8).
006630 SET WS-CTL-IDX TO 1.
006640 PERFORM 1610-CLEAR-ONE-ENTRY THRU 1610-EXIT.
006650 1600-EXIT.
006660 EXIT.
006670*
006680*-----------------------------------------------------------
006690*1610-CLEAR-ONE-ENTRY
006700*ZEROES ONE ENTRY'S ACCEPTED/REJECTED COUNTERS AND LOOPS TO
006710*THE NEXT; STOPS ONCE PAST THE EIGHTH ENTRY.
006720*-----------------------------------------------------------
006730 1610-CLEAR-ONE-ENTRY.
006740 IF WS-CTL-IDX > 8
006750 GO TO 1610-EXIT
006760 END-IF.
006770 MOVE 0 TO WS-CTL-ACCEPTED (WS-CTL-IDX).
006780 MOVE 0 TO WS-CTL-REJECTED (WS-CTL-IDX).
006790 SET WS-CTL-IDX UP BY 1.
006800 GO TO 1610-CLEAR-ONE-ENTRY.
006810 1610-EXIT.
006820 EXIT.
006830*
006840*-----------------------------------------------------------
006850*2000-PROCESS-TRANSACTIONS
006860*DRIVES THE MAIN READ LOOP OVER TRANSACTS - ONE CALL HANDLES
006870*THE WHOLE FILE, SINCE 2100-READ-TRANSACTION LOOPS ITSELF VIA
006880*GO TO UNTIL END OF FILE.
006890*-----------------------------------------------------------
006900 2000-PROCESS-TRANSACTIONS.
006910 PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
006920 2000-EXIT.
006930 EXIT.
006940*
006950*-----------------------------------------------------------
006960*2100-READ-TRANSACTION
006970*READS ONE TRANSACTION, EDITS IT, DISPATCHES IT IF THE EDIT
006980*PASSED, BUILDS ITS DETAIL LINE, UPDATES THE CONTROL TOTALS,
006990*AND LOOPS.  A TRANSACTION THAT FAILS THE EDIT IS MARKED
007000*REJECTED WITHOUT EVER REACHING 3000-DISPATCH-TRANSACTION - THE
007010*WORKER PROGRAMS NEVER SEE A TRANSACTION PERIOD-BANK HAS ALREADY
007020*TURNED DOWN.
007030*-----------------------------------------------------------
007040 2100-READ-TRANSACTION.
007050 READ TRANSACTS AT END GO TO 2100-EXIT.
007060 ADD 1 TO WS-CTL-RECORDS-READ.
007070 ADD 1 TO WS-SEQ-NO.
007080 PERFORM 2200-EDIT-TRANSACTION THRU 2200-EXIT.
007090*A TRANSACTION THAT FAILS THE EDIT IS REJECTED RIGHT HERE -
007100*IT NEVER REACHES A WORKER PROGRAM AT ALL.
007110 IF WS-EDIT-IS-INVALID
007120 MOVE "N" TO WS-ACCEPTED-SWITCH
007130 ELSE
007140 PERFORM 3000-DISPATCH-TRANSACTION THRU 3000-EXIT
007150 END-IF.
007160 PERFORM 2300-BUILD-DETAIL-LINE THRU 2300-EXIT.
007170 PERFORM 2400-UPDATE-CONTROL-TOTALS THRU 2400-EXIT.
007180 GO TO 2100-READ-TRANSACTION.
007190 2100-EXIT.
007200 EXIT.
007210*
007220*-----------------------------------------------------------
007230*2200-EDIT-TRANSACTION
007240*HANDS THE WHOLE TRANSACTION RECORD TO PERIOD-BANK FOR ITS
007250*FIELD-SHAPE EDITS - SEE PERIOD-BANK'S OWN PURPOSE BANNER FOR
007260*WHICH FIELDS IT ACTUALLY LOOKS AT FOR EACH TXN-CODE.  THIS
007270*PROGRAM NEVER DUPLICATES ANY OF THOSE EDITS ITSELF.
007280*-----------------------------------------------------------
007290 2200-EDIT-TRANSACTION.
007300 CALL "PERIOD-BANK" USING TR-TXN-CODE TR-USER-NAME
007310 TR-USER-PASSWORD TR-USER-EMAIL TR-CARD-NUMBER
007320 TR-EXPIRY-DATE TR-AMOUNT WS-PROC-DATE
007330 WS-EDIT-VALID-SWITCH WS-DISP-ERROR.
007340 2200-EXIT.
007350 EXIT.
007360*
007370*-----------------------------------------------------------
007380*2300-BUILD-DETAIL-LINE
007390*BUILDS ONE REPORT LINE FOR THE JUST-PROCESSED TRANSACTION -
007400*SEQUENCE NUMBER, TXN CODE, DISPOSITION, ERROR NAME IF ANY -
007410*THEN FILLS IN WHATEVER KEY IDENTIFIER AND NUMBER THIS
007420*PARTICULAR TXN-CODE CARRIES (2310 BELOW) BEFORE WRITING THE
007430*LINE.
007440*-----------------------------------------------------------
007450 2300-BUILD-DETAIL-LINE.
007460 MOVE SPACES TO WS-DETAIL-LINE.
007470 MOVE WS-SEQ-NO TO RD-SEQ-NO.
007480 MOVE TR-TXN-CODE TO RD-TXN-CODE.
007490 MOVE SPACES TO RD-KEY-ID.
007500 MOVE SPACES TO RD-KEY-NUMBER.
007510 IF WS-TXN-ACCEPTED
007520 MOVE "ACCEPTED" TO RD-DISPOSITION
007530 MOVE SPACES TO RD-ERROR-NAME
007540 ELSE
007550 MOVE "REJECTED" TO RD-DISPOSITION
007560 MOVE WS-DISP-ERROR TO RD-ERROR-NAME
007570 END-IF.
007580 PERFORM 2310-SET-DETAIL-KEYS THRU 2310-EXIT.
007590 MOVE WS-DETAIL-LINE TO RPT-LINE-OUT.
007600 WRITE RPT-LINE-OUT.
007610 2300-EXIT.
007620 EXIT.
007630*
007640*-----------------------------------------------------------
007650*2310-SET-DETAIL-KEYS
007660*EVERY TXN-CODE HAS A DIFFERENT NOTION OF "THE KEY IDENTIFIER
007670*FOR THIS LINE" - THE NEW USER-ID ON A REGUSER, THE CARD-ID ON
007680*MOST CARD TRANSACTIONS, THE FROM-CARD ON A TRANSFER.  NEWCARD
007690*AND DELCARD ALSO CARRY A MASKED CARD NUMBER; REGUSER ONLY HAS
007700*A KEY TO SHOW WHEN IT WAS ACCEPTED, SINCE A REJECTED REGUSER
007710*NEVER GOT A USER-ID ASSIGNED.
007720*-----------------------------------------------------------
007730 2310-SET-DETAIL-KEYS.
007740 EVALUATE TR-TXN-CODE
007750 WHEN "REGUSER "
007760 IF WS-TXN-ACCEPTED
007770 MOVE WS-NEW-USER-ID TO WS-DISP-ID
007780 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
007790 END-IF
007800 WHEN "UPDUSER "
007810 MOVE TR-USER-ID TO WS-DISP-ID
007820 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
007830 WHEN "NEWCARD "
007840 MOVE TR-USER-ID TO WS-DISP-ID
007850 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
007860 PERFORM 2320-MASK-NEW-NUMBER THRU 2320-EXIT
007870 WHEN "BLKCARD "
007880 MOVE TR-CARD-ID TO WS-DISP-ID
007890 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
007900 WHEN "ACTCARD "
007910 MOVE TR-CARD-ID TO WS-DISP-ID
007920 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
007930 WHEN "DELCARD "
007940 MOVE TR-CARD-ID TO WS-DISP-ID
007950 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
007960 MOVE WS-MASKED-NUMBER TO RD-KEY-NUMBER
007970 WHEN "TRANSFER"
007980 MOVE TR-FROM-CARD-ID TO WS-DISP-ID
007990 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
008000 WHEN "BLKREQ  "
008010 MOVE TR-CARD-ID TO WS-DISP-ID
008020 MOVE WS-DISP-ID-ALPHA TO RD-KEY-ID
008030 WHEN OTHER
008040 CONTINUE
008050 END-EVALUATE.
008060 2310-EXIT.
008070 EXIT.
008080*
008090*-----------------------------------------------------------
008100*2320-MASK-NEW-NUMBER
008110*BUILDS THE SAME "**** **** **** NNNN" MASK BANK9 WOULD BUILD
008120*FOR AN EXISTING CARD, BUT LOCALLY, SINCE A NEWCARD NUMBER IS
008130*NOT YET A ROW IN WS-CRD-TABLE FOR BANK9 TO LOOK UP.  ONLY
008140*DONE WHEN THE TRANSACTION WAS ACCEPTED - A REJECTED NEWCARD
008150*NEVER SHOWS A NUMBER ON THE DETAIL LINE.
008160*-----------------------------------------------------------
008170 2320-MASK-NEW-NUMBER.
008180 IF WS-TXN-ACCEPTED
008190 MOVE TR-CARD-NUMBER TO WS-NC-NUMBER-COPY
008200 MOVE WS-NC-LAST-FOUR TO WS-NC-LAST-FOUR-DISPLAY
008210 STRING "**** **** **** " DELIMITED BY SIZE
008220 WS-NC-LAST-FOUR-DISPLAY DELIMITED BY SIZE
008230 INTO RD-KEY-NUMBER
008240 END-IF.
008250 2320-EXIT.
008260 EXIT.
008270*
008280*-----------------------------------------------------------
008290*2400-UPDATE-CONTROL-TOTALS
008300*SEARCHES THE EIGHT-ENTRY CONTROL TABLE FOR THIS TRANSACTION'S
008310*CODE AND BUMPS ITS ACCEPTED OR REJECTED COUNTER.  AN UNKNOWN
008320*CODE (ONE NOT LOADED BY 1600-LOAD-CONTROL-TABLE) CANNOT
008330*ACTUALLY REACH HERE IN NORMAL OPERATION, SINCE
008340*3000-DISPATCH-TRANSACTION ALREADY REJECTS ANY CODE IT DOES NOT
008350*RECOGNIZE - THE AT END DISPLAY IS A SAFETY NET, NOT AN
008360*EXPECTED PATH.
008370*-----------------------------------------------------------
008380 2400-UPDATE-CONTROL-TOTALS.
008390 SET WS-CTL-IDX TO 1.
008400 SEARCH WS-CTL-ENTRY
008410 AT END
008420 DISPLAY "BANK1 - UNKNOWN TXN CODE " TR-TXN-CODE
008430 WHEN WS-CTL-CODE (WS-CTL-IDX) = TR-TXN-CODE
008440 IF WS-TXN-ACCEPTED
008450 ADD 1 TO WS-CTL-ACCEPTED (WS-CTL-IDX)
008460 ELSE
008470 ADD 1 TO WS-CTL-REJECTED (WS-CTL-IDX)
008480 END-IF
008490 END-SEARCH.
008500 2400-EXIT.
008510 EXIT.
008520*
008530*-----------------------------------------------------------
008540*3000-DISPATCH-TRANSACTION
008550*ONLY REACHED FOR A TRANSACTION PERIOD-BANK HAS ALREADY PASSED.
008560*EVALUATES TR-TXN-CODE AND CALLS THE ONE WORKER PROGRAM THAT
008570*OWNS THAT TRANSACTION TYPE; AN UNRECOGNIZED CODE IS REJECTED
008580*VALIDATION RIGHT HERE, SINCE PERIOD-BANK'S OWN DISPATCH
008590*NO-OPS ON AN UNKNOWN CODE RATHER THAN REJECTING IT (SEE
008600*PERIOD-BANK'S WHEN OTHER ARM).
008610*-----------------------------------------------------------
008620 3000-DISPATCH-TRANSACTION.
008630*ONE ARM PER KNOWN TXN-CODE, IN THE SAME ORDER THE CONTROL
008640*TABLE AND THE SUMMARY REPORT USE THEM.
008650 EVALUATE TR-TXN-CODE
008660 WHEN "REGUSER "
008670 PERFORM 3100-CALL-REGUSER THRU 3100-EXIT
008680 WHEN "UPDUSER "
008690 PERFORM 3200-CALL-UPDUSER THRU 3200-EXIT
008700 WHEN "NEWCARD "
008710 PERFORM 3300-CALL-NEWCARD THRU 3300-EXIT
008720 WHEN "BLKCARD "
008730 PERFORM 3400-CALL-BLKCARD THRU 3400-EXIT
008740 WHEN "ACTCARD "
008750 PERFORM 3500-CALL-ACTCARD THRU 3500-EXIT
008760 WHEN "DELCARD "
008770 PERFORM 3600-CALL-DELCARD THRU 3600-EXIT
008780 WHEN "TRANSFER"
008790 PERFORM 3700-CALL-TRANSFER THRU 3700-EXIT
008800 WHEN "BLKREQ  "
008810 PERFORM 3800-CALL-BLKREQ THRU 3800-EXIT
008820 WHEN OTHER
008830 SET WS-TXN-REJECTED TO TRUE
008840 MOVE "VALIDATION" TO WS-DISP-ERROR
008850 END-EVALUATE.
008860 3000-EXIT.
008870 EXIT.
008880*
008890*-----------------------------------------------------------
008900*3100-CALL-REGUSER
008910*CALLS BANK2 TO REGISTER A NEW USER.  WS-NEW-USER-ID IS ZEROED
008920*FIRST SO A REJECTED CALL NEVER LEAVES A STALE ID FROM AN
008930*EARLIER ACCEPTED REGUSER SHOWING ON THIS TRANSACTION'S DETAIL
008940*LINE.
008950*-----------------------------------------------------------
008960 3100-CALL-REGUSER.
008970 MOVE 0 TO WS-NEW-USER-ID.
008980 CALL "BANK2" USING WS-USR-TABLE WS-USR-COUNT
008990 WS-NEXT-USR-ID WS-RUN-TIMESTAMP TR-USER-NAME
009000 TR-USER-PASSWORD TR-USER-EMAIL WS-NEW-USER-ID
009010 WS-ACCEPTED-SWITCH WS-DISP-ERROR.
009020 3100-EXIT.
009030 EXIT.
009040*
009050*-----------------------------------------------------------
009060*3200-CALL-UPDUSER
009070*CALLS BANK8 TO APPLY A FIELD-LEVEL PATCH TO AN EXISTING USER
009080*ROW - BLANK NAME/PASSWORD/EMAIL FIELDS ON THE TRANSACTION MEAN
009090*"LEAVE THIS FIELD ALONE", AS BANK8'S OWN LOGIC DECIDES.
009100*-----------------------------------------------------------
009110 3200-CALL-UPDUSER.
009120 CALL "BANK8" USING WS-USR-TABLE WS-USR-COUNT
009130 WS-RUN-TIMESTAMP TR-USER-ID TR-USER-NAME
009140 TR-USER-PASSWORD TR-USER-EMAIL WS-ACCEPTED-SWITCH
009150 WS-DISP-ERROR.
009160 3200-EXIT.
009170 EXIT.
009180*
009190*-----------------------------------------------------------
009200*3300-CALL-NEWCARD
009210*CALLS BANK4 TO ISSUE A NEW CARD FOR AN EXISTING USER.  BANK4
009220*NEEDS BOTH TABLES BY REFERENCE - THE USER TABLE TO CONFIRM THE
009230*OWNER EXISTS, THE CARD TABLE TO CHECK THE NUMBER IS NOT ALREADY
009240*IN USE AND TO APPEND THE NEW ROW.
009250*-----------------------------------------------------------
009260 3300-CALL-NEWCARD.
009270 CALL "BANK4" USING WS-USR-TABLE WS-USR-COUNT
009280 WS-CRD-TABLE WS-CRD-COUNT WS-NEXT-CRD-ID
009290 WS-RUN-TIMESTAMP WS-PROC-DATE TR-USER-ID
009300 TR-CARD-NUMBER TR-EXPIRY-DATE TR-AMOUNT
009310 WS-ACCEPTED-SWITCH WS-DISP-ERROR.
009320 3300-EXIT.
009330 EXIT.
009340*
009350*-----------------------------------------------------------
009360*3400-CALL-BLKCARD
009370*CALLS BANK5 WITH THE ACTION FLAG SET TO BLOCK - SEE
009380*3500-CALL-ACTCARD BELOW FOR THE SAME WORKER USED THE OTHER WAY.
009390*-----------------------------------------------------------
009400 3400-CALL-BLKCARD.
009410 SET WS-ACTION-IS-BLOCK TO TRUE.
009420 CALL "BANK5" USING WS-CRD-TABLE WS-CRD-COUNT
009430 WS-RUN-TIMESTAMP TR-CARD-ID WS-ACTION-FLAG
009440 WS-ACCEPTED-SWITCH WS-DISP-ERROR.
009450 3400-EXIT.
009460 EXIT.
009470*
009480*-----------------------------------------------------------
009490*3500-CALL-ACTCARD
009500*CALLS BANK5 WITH THE ACTION FLAG SET TO ACTIVATE - THE ONLY
009510*DIFFERENCE FROM 3400-CALL-BLKCARD ABOVE IS WHICH 88-LEVEL IS
009520*SET BEFORE THE CALL.
009530*-----------------------------------------------------------
009540 3500-CALL-ACTCARD.
009550 SET WS-ACTION-IS-ACTIVATE TO TRUE.
009560 CALL "BANK5" USING WS-CRD-TABLE WS-CRD-COUNT
009570 WS-RUN-TIMESTAMP TR-CARD-ID WS-ACTION-FLAG
009580 WS-ACCEPTED-SWITCH WS-DISP-ERROR.
009590 3500-EXIT.
009600 EXIT.
009610*
009620*-----------------------------------------------------------
009630*3600-CALL-DELCARD
009640*CALLS BANK10 TO REMOVE A CARD ROW.  THE MASKED NUMBER AND
009650*OWNER-ID WORK AREAS ARE CLEARED FIRST SO A REJECTED CALL NEVER
009660*SHOWS A STALE VALUE FROM AN EARLIER DELCARD ON THIS
009670*TRANSACTION'S DETAIL LINE.
009680*-----------------------------------------------------------
009690 3600-CALL-DELCARD.
009700 MOVE SPACES TO WS-MASKED-NUMBER.
009710 MOVE 0 TO WS-OWNER-ID-OUT.
009720 CALL "BANK10" USING WS-CRD-TABLE WS-CRD-COUNT
009730 TR-CARD-ID WS-MASKED-NUMBER WS-OWNER-ID-OUT
009740 WS-ACCEPTED-SWITCH WS-DISP-ERROR.
009750 3600-EXIT.
009760 EXIT.
009770*
009780*-----------------------------------------------------------
009790*3700-CALL-TRANSFER
009800*CALLS BANK6 TO POST A TRANSFER BETWEEN TWO CARDS OWNED BY THE
009810*SAME AUTHENTICATED USER.  WS-CTL-TOTAL-XFER IS PASSED BY
009820*REFERENCE SO BANK6 CAN ACCUMULATE THE RUN-WIDE TRANSFER TOTAL
009830*ITSELF RATHER THAN RETURNING ONE AMOUNT FOR THIS PROGRAM TO ADD.
009840*-----------------------------------------------------------
009850 3700-CALL-TRANSFER.
009860 CALL "BANK6" USING WS-CRD-TABLE WS-CRD-COUNT
009870 WS-RUN-TIMESTAMP TR-AUTH-USER-ID TR-FROM-CARD-ID
009880 TR-TO-CARD-ID TR-AMOUNT WS-CTL-TOTAL-XFER
009890 WS-ACCEPTED-SWITCH WS-DISP-ERROR.
009900 3700-EXIT.
009910 EXIT.
009920*
009930*-----------------------------------------------------------
009940*3800-CALL-BLKREQ
009950*CALLS BANK7 TO BUILD A BLOCK-REQUEST ROW, THEN - ONLY IF
009960*ACCEPTED - COPIES THAT ROW INTO THE REQUESTS FD AND WRITES IT.
009970*BANK7 ITSELF NEVER TOUCHES THE REQUESTS FILE; IT ONLY BUILDS
009980*THE ROW IN WS-REQ-ROW-OUT FOR THIS PARAGRAPH TO WRITE, KEEPING
009990*THE "ONLY BANK1 DOES FILE I/O" RULE INTACT.
010000*-----------------------------------------------------------
010010 3800-CALL-BLKREQ.
010020 MOVE SPACES TO WS-REQ-ROW-OUT.
010030 CALL "BANK7" USING WS-CRD-TABLE WS-CRD-COUNT
010040 WS-REQ-ROW-OUT WS-NEXT-REQ-ID WS-RUN-TIMESTAMP
010050 TR-AUTH-USER-ID TR-CARD-ID WS-ACCEPTED-SWITCH
010060 WS-DISP-ERROR.
010070*A REJECTED BLKREQ NEVER GETS A ROW ON THE QUEUE - ONLY AN
010080*ACCEPTED REQUEST IS EVER COPIED OUT OF BANK7 AND WRITTEN.
010090 IF WS-TXN-ACCEPTED
010100 MOVE WS-REQ-ID-OUT TO RQ-ID
010110 MOVE WS-REQ-OWNER-ID-OUT TO RQ-OWNER-ID
010120 MOVE WS-REQ-CARD-ID-OUT TO RQ-CARD-ID
010130 MOVE WS-REQ-ACTION-OUT TO RQ-ACTION
010140 MOVE WS-REQ-STATUS-OUT TO RQ-STATUS
010150 MOVE WS-REQ-CREATE-TS-OUT TO RQ-CREATE-TS
010160 MOVE WS-REQ-UPDATE-TS-OUT TO RQ-UPDATE-TS
010170 WRITE REQ-QUEUE-REC
010180 ADD 1 TO WS-CTL-REQS-WRITTEN
010190 END-IF.
010200 3800-EXIT.
010210 EXIT.
010220*
010230*-----------------------------------------------------------
010240*4000-FINISH
010250*END-OF-RUN PROCESSING: REWRITE BOTH MASTERS FROM THE IN-MEMORY
010260*TABLES, CLOSE THE INPUT/OUTPUT FILES THAT ARE STILL OPEN, PRINT
010270*THE CONTROL TOTALS, AND CLOSE THE REPORT FILE LAST SO THE
010280*TOTALS ARE PART OF THE SAME REPORT AS THE DETAIL LINES.
010290*-----------------------------------------------------------
010300 4000-FINISH.
010310 PERFORM 4100-REWRITE-USERS THRU 4100-EXIT.
010320 PERFORM 4200-REWRITE-CARDS THRU 4200-EXIT.
010330 CLOSE TRANSACTS.
010340 CLOSE REQUESTS.
010350 PERFORM 4300-PRINT-CONTROL-TOTALS THRU 4300-EXIT.
010360 CLOSE RPTFILE.
010370 4000-EXIT.
010380 EXIT.
010390*
010400*-----------------------------------------------------------
010410*4100-REWRITE-USERS
010420*REOPENS USERS FOR OUTPUT (THE WHOLE FILE IS REPLACED, NOT
010430*EXTENDED) AND WRITES EVERY ROW CURRENTLY IN WS-USR-TABLE,
010440*INCLUDING ANY ROWS REGUSER APPENDED DURING THIS RUN.
010450*-----------------------------------------------------------
010460 4100-REWRITE-USERS.
010470 OPEN OUTPUT USERS.
010480 SET WS-USR-IDX TO 1.
010490 PERFORM 4110-WRITE-ONE-USER THRU 4110-EXIT.
010500 CLOSE USERS.
010510 4100-EXIT.
010520 EXIT.
010530*
010540*-----------------------------------------------------------
010550*4110-WRITE-ONE-USER
010560*GO-TO-DRIVEN WRITE LOOP OVER THE TABLE, ONE RECORD PER ROW,
010570*STOPPING ONCE PAST THE LAST OCCUPIED ROW.
010580*-----------------------------------------------------------
010590 4110-WRITE-ONE-USER.
010600*LOOP GUARD - STOPS ONCE EVERY OCCUPIED ROW HAS BEEN WRITTEN,
010610*INCLUDING ANY ROW A WORKER APPENDED DURING THIS RUN.
010620 IF WS-USR-IDX > WS-USR-COUNT
010630 GO TO 4110-EXIT
010640 END-IF.
010650 MOVE WS-USR-ID (WS-USR-IDX) TO UM-ID.
010660 MOVE WS-USR-NAME (WS-USR-IDX) TO UM-NAME.
010670 MOVE WS-USR-PASSWORD (WS-USR-IDX) TO UM-PASSWORD.
010680 MOVE WS-USR-EMAIL (WS-USR-IDX) TO UM-EMAIL.
010690 MOVE WS-USR-ROLE (WS-USR-IDX) TO UM-ROLE.
010700 MOVE WS-USR-CREATE-TS (WS-USR-IDX) TO UM-CREATE-TS.
010710 MOVE WS-USR-UPDATE-TS (WS-USR-IDX) TO UM-UPDATE-TS.
010720 WRITE USR-MASTER-REC.
010730 SET WS-USR-IDX UP BY 1.
010740 GO TO 4110-WRITE-ONE-USER.
010750 4110-EXIT.
010760 EXIT.
010770*
010780*-----------------------------------------------------------
010790*4200-REWRITE-CARDS
010800*SAME SHAPE AS 4100-REWRITE-USERS ABOVE, FOR THE CARD MASTER -
010810*ALSO ACCUMULATES THE CLOSING CARD COUNT AND BALANCE SUM THE
010820*080214 CRV CHANGE ADDED TO THE CONTROL TOTALS REPORT.
010830*-----------------------------------------------------------
010840 4200-REWRITE-CARDS.
010850 OPEN OUTPUT CARDS.
010860 MOVE 0 TO WS-CTL-FINAL-CRD-COUNT.
010870 MOVE 0 TO WS-CTL-FINAL-BAL-SUM.
010880 SET WS-CRD-IDX TO 1.
010890 PERFORM 4210-WRITE-ONE-CARD THRU 4210-EXIT.
010900 CLOSE CARDS.
010910 4200-EXIT.
010920 EXIT.
010930*
010940*-----------------------------------------------------------
010950*4210-WRITE-ONE-CARD
010960*GO-TO-DRIVEN WRITE LOOP OVER THE CARD TABLE - WRITES EACH ROW
010970*AND, ON THE SAME PASS, ADDS ITS BALANCE INTO THE CLOSING SUM
010980*SO A SEPARATE PASS OVER THE TABLE IS NOT NEEDED JUST FOR THE
010990*CONTROL TOTALS REPORT.
011000*-----------------------------------------------------------
011010 4210-WRITE-ONE-CARD.
011020*SAME LOOP GUARD AS 4110-WRITE-ONE-USER ABOVE, FOR CARDS.
011030 IF WS-CRD-IDX > WS-CRD-COUNT
011040 GO TO 4210-EXIT
011050 END-IF.
011060 MOVE WS-CRD-ID (WS-CRD-IDX) TO CM-ID.
011070 MOVE WS-CRD-NUMBER (WS-CRD-IDX) TO CM-NUMBER.
011080 MOVE WS-CRD-OWNER-ID (WS-CRD-IDX) TO CM-OWNER-ID.
011090 MOVE WS-CRD-EXPIRY (WS-CRD-IDX) TO CM-EXPIRY.
011100 MOVE WS-CRD-STATUS (WS-CRD-IDX) TO CM-STATUS.
011110 MOVE WS-CRD-BALANCE (WS-CRD-IDX) TO CM-BALANCE.
011120 MOVE WS-CRD-CREATE-TS (WS-CRD-IDX) TO CM-CREATE-TS.
011130 MOVE WS-CRD-UPDATE-TS (WS-CRD-IDX) TO CM-UPDATE-TS.
011140 WRITE CRD-MASTER-REC.
011150 ADD 1 TO WS-CTL-FINAL-CRD-COUNT.
011160 ADD WS-CRD-BALANCE (WS-CRD-IDX) TO WS-CTL-FINAL-BAL-SUM.
011170 SET WS-CRD-IDX UP BY 1.
011180 GO TO 4210-WRITE-ONE-CARD.
011190 4210-EXIT.
011200 EXIT.
011210*
011220*-----------------------------------------------------------
011230*4300-PRINT-CONTROL-TOTALS
011240*DRIVES THE FIVE SUMMARY LINES THAT CLOSE OUT THE REPORT, IN A
011250*FIXED ORDER: RECORDS READ, THEN ONE LINE PER TXN-CODE, THEN
011260*THE TRANSFER TOTAL, THEN REQUESTS WRITTEN, THEN THE CLOSING
011270*CARD SUMMARY.
011280*-----------------------------------------------------------
011290 4300-PRINT-CONTROL-TOTALS.
011300 PERFORM 4310-PRINT-RECORDS-READ THRU 4310-EXIT.
011310 SET WS-CTL-IDX TO 1.
011320 PERFORM 4320-PRINT-ONE-CODE-LINE THRU 4320-EXIT.
011330 PERFORM 4330-PRINT-XFER-TOTAL THRU 4330-EXIT.
011340 PERFORM 4340-PRINT-REQS-WRITTEN THRU 4340-EXIT.
011350 PERFORM 4350-PRINT-CARD-SUMMARY THRU 4350-EXIT.
011360 4300-EXIT.
011370 EXIT.
011380*
011390*-----------------------------------------------------------
011400*4310-PRINT-RECORDS-READ
011410*FIRST SUMMARY LINE - HOW MANY TRANSACTION RECORDS THE RUN SAW
011420*ON TRANSACTS, ACCEPTED AND REJECTED COMBINED.
011430*-----------------------------------------------------------
011440 4310-PRINT-RECORDS-READ.
011450 MOVE SPACES TO WS-SUMMARY-LINE.
011460 STRING "RECORDS READ.......... " DELIMITED BY SIZE
011470 WS-CTL-RECORDS-READ DELIMITED BY SIZE
011480 INTO WS-SUMMARY-LINE.
011490 MOVE WS-SUMMARY-LINE TO RPT-LINE-OUT.
011500 WRITE RPT-LINE-OUT.
011510 4310-EXIT.
011520 EXIT.
011530*
011540*-----------------------------------------------------------
011550*4320-PRINT-ONE-CODE-LINE
011560*GO-TO-DRIVEN LOOP PRINTING ONE LINE PER TXN-CODE IN
011570*WS-CTL-TABLE, IN THE SAME ORDER 1600-LOAD-CONTROL-TABLE
011580*LOADED THEM, SHOWING THE ACCEPTED AND REJECTED COUNT FOR EACH.
011590*-----------------------------------------------------------
011600 4320-PRINT-ONE-CODE-LINE.
011610 IF WS-CTL-IDX > 8
011620 GO TO 4320-EXIT
011630 END-IF.
011640 MOVE SPACES TO WS-SUMMARY-LINE.
011650 STRING WS-CTL-CODE (WS-CTL-IDX) DELIMITED BY SIZE
011660 " ACCEPTED " DELIMITED BY SIZE
011670 WS-CTL-ACCEPTED (WS-CTL-IDX) DELIMITED BY SIZE
011680 " REJECTED " DELIMITED BY SIZE
011690 WS-CTL-REJECTED (WS-CTL-IDX) DELIMITED BY SIZE
011700 INTO WS-SUMMARY-LINE.
011710 MOVE WS-SUMMARY-LINE TO RPT-LINE-OUT.
011720 WRITE RPT-LINE-OUT.
011730 SET WS-CTL-IDX UP BY 1.
011740 GO TO 4320-PRINT-ONE-CODE-LINE.
011750 4320-EXIT.
011760 EXIT.
011770*
011780*-----------------------------------------------------------
011790*4330-PRINT-XFER-TOTAL
011800*TOTAL AMOUNT SUCCESSFULLY TRANSFERRED THIS RUN, ACCUMULATED BY
011810*BANK6 ON EVERY ACCEPTED TRANSFER CALL AND SIMPLY PRINTED HERE.
011820*-----------------------------------------------------------
011830 4330-PRINT-XFER-TOTAL.
011840 MOVE SPACES TO WS-SUMMARY-LINE.
011850 STRING "TOTAL AMOUNT TRANSFERRED... " DELIMITED BY SIZE
011860 WS-CTL-TOTAL-XFER DELIMITED BY SIZE
011870 INTO WS-SUMMARY-LINE.
011880 MOVE WS-SUMMARY-LINE TO RPT-LINE-OUT.
011890 WRITE RPT-LINE-OUT.
011900 4330-EXIT.
011910 EXIT.
011920*
011930*-----------------------------------------------------------
011940*4340-PRINT-REQS-WRITTEN
011950*HOW MANY BLOCK-REQUEST ROWS WERE ACTUALLY WRITTEN TO REQFILE
011960*THIS RUN - ONLY ACCEPTED BLKREQ TRANSACTIONS COUNT, SINCE A
011970*REJECTED ONE NEVER REACHES 3800-CALL-BLKREQ's WRITE.
011980*-----------------------------------------------------------
011990 4340-PRINT-REQS-WRITTEN.
012000 MOVE SPACES TO WS-SUMMARY-LINE.
012010 STRING "BLOCK REQUESTS WRITTEN.. " DELIMITED BY SIZE
012020 WS-CTL-REQS-WRITTEN DELIMITED BY SIZE
012030 INTO WS-SUMMARY-LINE.
012040 MOVE WS-SUMMARY-LINE TO RPT-LINE-OUT.
012050 WRITE RPT-LINE-OUT.
012060 4340-EXIT.
012070 EXIT.
012080*
012090*-----------------------------------------------------------
012100*4350-PRINT-CARD-SUMMARY
012110*LAST SUMMARY LINE - THE 080214 CRV ADDITION.  SHOWS HOW MANY
012120*CARD ROWS ARE GOING BACK TO THE MASTER AND THE SUM OF THEIR
012130*BALANCES, SO OPS CAN RECONCILE THE CLOSING MASTER WITHOUT A
012140*SEPARATE JOB.
012150*-----------------------------------------------------------
012160 4350-PRINT-CARD-SUMMARY.
012170 MOVE SPACES TO WS-SUMMARY-LINE.
012180 STRING "FINAL CARD COUNT........ " DELIMITED BY SIZE
012190 WS-CTL-FINAL-CRD-COUNT DELIMITED BY SIZE
012200 "  BALANCE SUM " DELIMITED BY SIZE
012210 WS-CTL-FINAL-BAL-SUM DELIMITED BY SIZE
012220 INTO WS-SUMMARY-LINE.
012230 MOVE WS-SUMMARY-LINE TO RPT-LINE-OUT.
012240 WRITE RPT-LINE-OUT.
012250 4350-EXIT.
012260 EXIT.
