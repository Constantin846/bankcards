000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK5.
000030 AUTHOR. R ALONSO.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. SEPTEMBER 1986.
000060 DATE-COMPILED. SEPTEMBER 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  860918 RAL  INITIAL RELEASE.  WAS A CASH DEPOSIT THAT
000130*  860918 RAL  LOCATED THE CARD AND REWROTE ITS BALANCE FIELD;
000140*  860918 RAL  NOW FLIPS THE STATUS BYTE.
000150*  911008 RAL  SINGLE PROGRAM NOW HANDLES BOTH BLOCK AND
000160*  911008 RAL  ACTIVATE - CALLER PASSES AN ACTION FLAG RATHER
000170*  911008 RAL  THAN TWO SEPARATE OVERLAYS.
000180*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000190*  050930 CRV  BLKCARD-ERROR-P WIDENED TO X(24).
000200*
000210*  -----------------------------------------------------------
000220*  PURPOSE
000230*  -----------------------------------------------------------
000240*  THIS OVERLAY IS THE ONE PLACE A CARD'S STATUS BYTE GETS
000250*  FLIPPED.  BANK1 CALLS IT TWICE - ONCE WITH THE ACTION FLAG
000260*  SET TO BLOCK, ONCE SET TO ACTIVATE - FOR THE TWO ADMIN
000270*  MAINTENANCE TRANSACTION CODES THAT DO NOTHING BUT CHANGE
000280*  WHETHER A CARD CAN BE USED.  NO BALANCE FIELD IS TOUCHED
000290*  HERE AND NO OWNERSHIP CHECK IS MADE - THOSE RULES BELONG TO
000300*  THE TRANSFER AND BLOCK-REQUEST OVERLAYS, NOT TO THIS ONE.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390*  RUN-LONG HIT COUNTER, KEPT PURELY FOR AN OPERATOR WHO WANTS
000400*  TO KNOW FROM A CORE DUMP HOW MANY CARDS THIS COPY OF THE
000410*  OVERLAY TOUCHED BEFORE A FAILURE - NOT REPORTED ANYWHERE,
000420*  NOT PASSED BACK TO BANK1.
000430 01  BC-HIT-COUNT              PIC 9(04) COMP.
000440*  SWITCH SET BY 1100-FIND-CARD AND TESTED BY THE CALLING
000450*  PARAGRAPH RIGHT AFTER THE SEARCH RETURNS.
000460 01  BC-FOUND-SWITCH           PIC X(01).
000470     88  BC-CARD-FOUND         VALUE "Y".
000480     88  BC-CARD-NOT-FOUND     VALUE "N".
000490
000500*  THE STATUS TABLE IS SEARCHED RATHER THAN COMPARED AGAINST A
000510*  HARDCODED LITERAL, SO A NEW STATUS VALUE NEEDS ONLY A NEW
000520*  TABLE ENTRY.  ENTRY 1 IS THE ACTIVE STATE AND ENTRY 2 IS
000530*  THE BLOCKED STATE - 2000-BLOCK-CARD AND 3000-ACTIVATE-CARD
000540*  BOTH ADDRESS THE TABLE BY SUBSCRIPT RATHER THAN BY LITERAL
000550*  SO THE SAME RULE APPLIES IF A THIRD STATUS IS EVER NEEDED.
000560 01  BC-STATUS-TABLE.
000570     05  BC-STATUS-ENTRY OCCURS 2 TIMES PIC X(08)
000580             VALUE "ACTIVE  ", "BLOCKED ".
000590*  BYTE-LEVEL VIEW OF THE SAME TABLE, KEPT FOR A DUMP ROUTINE
000600*  THAT USED TO WALK THE TABLE ONE CHARACTER AT A TIME DURING
000610*  EARLY TESTING - LEFT IN PLACE SINCE IT COSTS NO STORAGE OF
000620*  ITS OWN.
000630 01  BC-STATUS-REDEF REDEFINES BC-STATUS-TABLE.
000640     05  BC-STATUS-BYTES OCCURS 16 TIMES PIC X(01).
000650
000660*  RUN TIMESTAMP IS SPLIT OUT THROUGH THIS REDEFINE SO THE
000670*  UPDATE-TS CAN BE COMPARED BY CALENDAR DATE WITHOUT A
000680*  SEPARATE WORKING FIELD.  BANK1 HANDS DOWN ONE PACKED
000690*  14-DIGIT CCYYMMDDHHMMSS VALUE AND THIS PROGRAM NEVER NEEDS
000700*  THE TIME PORTION ON ITS OWN, BUT THE SPLIT IS KEPT HERE SO
000710*  A FUTURE CHANGE THAT NEEDS JUST THE DATE DOES NOT HAVE TO
000720*  RE-DERIVE IT.
000730 01  BC-RUN-TS-WORK            PIC 9(14).
000740 01  BC-RUN-TS-PARTS REDEFINES BC-RUN-TS-WORK.
000750     05  BC-RUN-TS-CCYYMMDD    PIC 9(08).
000760     05  BC-RUN-TS-HHMMSS      PIC 9(06).
000770
000780 LINKAGE SECTION.
000790*  ONE CARD TABLE ROW - MUST MATCH BANK1 WS-CRD-TABLE ROW
000800*  FIELD BY FIELD.  BANK1 PASSES THE WHOLE TABLE BY REFERENCE
000810*  SO THIS OVERLAY CAN REWRITE THE STATUS AND UPDATE-TS FIELDS
000820*  OF THE ONE ROW IT FINDS WITHOUT BANK1 HAVING TO COPY
000830*  ANYTHING BACK OUT AFTERWARD.
000840 01  BC-CRD-TABLE.
000850     05  BC-CRD-ROW OCCURS 2000 TIMES
000860             INDEXED BY BC-CRD-IDX.
000870         10  BC-CRD-ID         PIC 9(12).
000880         10  BC-CRD-NUMBER     PIC 9(16).
000890         10  BC-CRD-OWNER-ID   PIC 9(12).
000900         10  BC-CRD-EXPIRY     PIC 9(08).
000910         10  BC-CRD-STATUS     PIC X(08).
000920         10  BC-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
000930         10  BC-CRD-CREATE-TS  PIC 9(14).
000940         10  BC-CRD-UPDATE-TS  PIC 9(14).
000950         10  FILLER            PIC X(04).
000960
000970*  ROW COUNT FOR THE TABLE ABOVE - HOW MANY ENTRIES ARE
000980*  CURRENTLY LOADED, NOT THE OCCURS 2000 CEILING.
000990 01  BC-CRD-COUNT-P            PIC 9(04) COMP.
001000*  RUN TIMESTAMP, PASSED DOWN ONCE FROM BANK1'S OWN
001010*  WS-RUN-TIMESTAMP SO THIS OVERLAY NEVER HAS TO ACCEPT THE
001020*  CLOCK ITSELF - KEEPS EVERY ROW TOUCHED IN A GIVEN RUN
001030*  STAMPED WITH THE SAME RUN-START TIME.
001040 01  BC-RUN-TIMESTAMP-P        PIC 9(14).
001050*  THE CARD-ID KEY BANK1 PULLED OUT OF THE TRANSACTION RECORD.
001060 01  BC-TXN-CARD-ID-P          PIC 9(12).
001070 01  BC-TXN-CARD-ID-ALPHA REDEFINES BC-TXN-CARD-ID-P PIC X(12).
001080*  WHICH OF THE TWO THINGS THIS CALL IS FOR - SET BY BANK1
001090*  BEFORE EACH OF ITS TWO CALLS (ONE FOR BLKCARD, ONE FOR
001100*  ACTCARD) SO A SINGLE COPY OF THIS OVERLAY CAN SERVE BOTH
001110*  TRANSACTION CODES.
001120 01  BC-ACTION-FLAG-P          PIC X(01).
001130     88  BC-ACTION-IS-BLOCK    VALUE "B".
001140     88  BC-ACTION-IS-ACTIVATE VALUE "A".
001150*  ACCEPT/REJECT RESULT HANDED BACK UP TO BANK1 FOR THE
001160*  REPORT LINE AND THE CONTROL TOTALS.
001170 01  BC-ACCEPTED-SWITCH-P      PIC X(01).
001180     88  BC-ACCEPTED-P         VALUE "Y".
001190     88  BC-REJECTED-P         VALUE "N".
001200*  ERROR LITERAL FOR A REJECT - SPACES WHEN THE CALL ACCEPTS.
001210 01  BC-ERROR-P                PIC X(24).
001220
001230 PROCEDURE DIVISION USING BC-CRD-TABLE BC-CRD-COUNT-P
001240           BC-RUN-TIMESTAMP-P BC-TXN-CARD-ID-P BC-ACTION-FLAG-P
001250           BC-ACCEPTED-SWITCH-P BC-ERROR-P.
001260
001270*  -----------------------------------------------------------
001280*  1000-CHANGE-STATUS - ENTRY POINT.  LOCATE THE CARD, THEN
001290*  ROUTE TO WHICHEVER OF THE TWO STATUS-FLIP PARAGRAPHS THE
001300*  ACTION FLAG CALLS FOR.  A CARD-NOT-FOUND REJECT STOPS BOTH
001310*  PATHS COLD BEFORE EITHER PARAGRAPH RUNS.
001320*  -----------------------------------------------------------
001330 1000-CHANGE-STATUS.
001340     SET BC-ACCEPTED-P TO TRUE.
001350     MOVE SPACES TO BC-ERROR-P.
001360     PERFORM 1100-FIND-CARD THRU 1100-EXIT.
001370     IF BC-CARD-NOT-FOUND
001380         SET BC-REJECTED-P TO TRUE
001390         MOVE "CARD-NOT-FOUND" TO BC-ERROR-P
001400     ELSE
001410*          ACTION FLAG DECIDES WHICH WAY THE STATUS BYTE
001420*          MOVES - THERE IS NO THIRD OPTION, SO THE ELSE
001430*          BRANCH IS ALWAYS THE ACTIVATE PATH.
001440         IF BC-ACTION-IS-BLOCK
001450             PERFORM 2000-BLOCK-CARD THRU 2000-EXIT
001460         ELSE
001470             PERFORM 3000-ACTIVATE-CARD THRU 3000-EXIT
001480         END-IF
001490     END-IF.
001500     EXIT PROGRAM.
001510
001520*  -----------------------------------------------------------
001530*  1100-FIND-CARD - LINEAR SEARCH OF THE CARD TABLE BY
001540*  CARD-ID.  LEAVES BC-CRD-IDX POINTING AT THE FOUND ROW FOR
001550*  WHICHEVER PARAGRAPH RUNS NEXT.
001560*  -----------------------------------------------------------
001570 1100-FIND-CARD.
001580     SET BC-CARD-NOT-FOUND TO TRUE.
001590     IF BC-CRD-COUNT-P > 0
001600         SET BC-CRD-IDX TO 1
001610         SEARCH BC-CRD-ROW
001620             AT END
001630                 SET BC-CARD-NOT-FOUND TO TRUE
001640             WHEN BC-CRD-ID (BC-CRD-IDX) = BC-TXN-CARD-ID-P
001650                 SET BC-CARD-FOUND TO TRUE
001660         END-SEARCH
001670     END-IF.
001680*      HIT COUNTER BUMPED ONLY ON A FOUND ROW - SEE THE NOTE
001690*      ON BC-HIT-COUNT ABOVE FOR WHAT IT IS FOR.
001700     IF BC-CARD-FOUND
001710         ADD 1 TO BC-HIT-COUNT
001720     END-IF.
001730 1100-EXIT.
001740     EXIT.
001750
001760*  -----------------------------------------------------------
001770*  2000-BLOCK-CARD - MOVES A CARD FROM ACTIVE TO BLOCKED.  A
001780*  CARD THAT IS ALREADY BLOCKED (OR IN ANY STATE OTHER THAN
001790*  ACTIVE) IS REJECTED RATHER THAN SILENTLY LEFT ALONE, SO
001800*  THE REPORT LINE SHOWS THE OPERATOR ASKED FOR SOMETHING
001810*  THAT WAS ALREADY TRUE.
001820*  -----------------------------------------------------------
001830 2000-BLOCK-CARD.
001840     IF BC-CRD-STATUS (BC-CRD-IDX) NOT = BC-STATUS-ENTRY (1)
001850         SET BC-REJECTED-P TO TRUE
001860         MOVE "CARD-NOT-ACTIVE" TO BC-ERROR-P
001870     ELSE
001880*          ENTRY 2 OF THE STATUS TABLE IS "BLOCKED" - SEE THE
001890*          TABLE DECLARATION ABOVE.
001900         MOVE BC-STATUS-ENTRY (2) TO BC-CRD-STATUS (BC-CRD-IDX)
001910         MOVE BC-RUN-TIMESTAMP-P TO BC-RUN-TS-WORK
001920         MOVE BC-RUN-TS-PARTS TO
001930             BC-CRD-UPDATE-TS (BC-CRD-IDX)
001940     END-IF.
001950 2000-EXIT.
001960     EXIT.
001970
001980*  -----------------------------------------------------------
001990*  3000-ACTIVATE-CARD - MOVES A CARD BACK TO ACTIVE.  NO
002000*  CURRENT-STATUS CHECK IS MADE HERE THE WAY 2000-BLOCK-CARD
002010*  CHECKS FOR ACTIVE FIRST - RE-ACTIVATING AN ALREADY-ACTIVE
002020*  CARD IS HARMLESS AND THE BUSINESS SIDE NEVER ASKED FOR IT
002030*  TO BE TREATED AS AN ERROR.
002040*  -----------------------------------------------------------
002050 3000-ACTIVATE-CARD.
002060     MOVE BC-STATUS-ENTRY (1) TO BC-CRD-STATUS (BC-CRD-IDX).
002070     MOVE BC-RUN-TIMESTAMP-P TO BC-CRD-UPDATE-TS (BC-CRD-IDX).
002080 3000-EXIT.
002090     EXIT.
