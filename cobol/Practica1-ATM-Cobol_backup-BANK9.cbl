000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK9.
000030 AUTHOR. J M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. JULY 1986.
000060 DATE-COMPILED. JULY 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  860719 JMS  INITIAL RELEASE.  SHARED CARD LOOKUP, OWNERSHIP
000130*  860719 JMS  TEST AND MASKED-NUMBER BUILDER, PULLED OUT OF
000140*  860719 JMS  BANK1 FOR THE CARD-DELETE OVERLAY TO CALL.
000150*  870812 RAL  ADDED THE ACTIVE-STATUS CHECK (WAS ONLY IN BANK6
000160*  870812 RAL  BEFORE).  CALLERS NOW PASS A SWITCH FOR IT.
000170*  890504 JMS  OWNERSHIP CHECK MADE OPTIONAL - BANK1 SKIPS IT
000180*  890504 JMS  FOR THE ADMIN CARD MAINTENANCE TRANSACTIONS.
000190*  931130 MLS  MASKED NUMBER NOW BUILT FROM THE TABLE ENTRY
000200*  931130 MLS  DIRECTLY INSTEAD OF FROM A PASSED COPY.
000210*  960318 RAL  LOOKED AT SHARING THIS WITH BANK6/BANK7 TOO -
000220*  960318 RAL  NOT DONE.  BOTH ALREADY HOLD THE FOUND SUBSCRIPT
000230*  960318 RAL  PAST THE CHECK TO POST AGAINST, AND A SEPARATE
000240*  960318 RAL  CALL WOULD ONLY HAND IT BACK TO THEM AGAIN.
000250*  981119 PGF  Y2K SWEEP - NO DATE FIELDS HERE, NO CHANGE MADE,
000260*  981119 PGF  LOGGED FOR THE AUDIT PER MEMO 98-441.
000270*  030307 CRV  CARD TABLE SEARCH RE-WRITTEN AS A BINARY-STYLE
000280*  030307 CRV  EARLY EXIT ONCE THE ROW IS FOUND.
000290*
000300*  -----------------------------------------------------------
000310*  PURPOSE
000320*  -----------------------------------------------------------
000330*  SHARED CARD-LOOKUP UTILITY.  EVERY CALLER GETS THE SAME
000340*  FOUR THINGS IN THE SAME ORDER - FIND THE ROW, OPTIONALLY
000350*  CHECK OWNERSHIP, OPTIONALLY CHECK ACTIVE STATUS, ALWAYS
000360*  BUILD THE MASKED NUMBER - SO THE MASKING RULE AND THE
000370*  WORDING OF NOT-OWNER/CARD-NOT-ACTIVE NEVER DRIFT APART
000380*  BETWEEN CALLERS.  ONLY BANK10 ACTUALLY CALLS THIS PROGRAM
000390*  (SEE THE 960318 NOTE ABOVE) - BANK6 AND BANK7 KEEP THEIR
000400*  OWN INLINE COPIES OF THE SAME TWO CHECKS SINCE THEY ALREADY
000410*  HOLD THE FOUND SUBSCRIPT FOR THEIR OWN POSTING STEP AND A
000420*  CALL HERE WOULD ONLY HAND IT STRAIGHT BACK TO THEM.
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 ON STATUS IS CU-TRACE-ON
000490             OFF STATUS IS CU-TRACE-OFF.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*  OVERALL FIND RESULT, SET BY 1100-FIND-CARD AND TESTED
000540*  IMMEDIATELY BY 1000-CHECK-CARD BEFORE EITHER OPTIONAL
000550*  CHECK OR THE MASKING STEP IS EVEN ATTEMPTED.
000560 01  CU-FOUND-SWITCH           PIC X(01).
000570     88  CU-ROW-FOUND          VALUE "Y".
000580     88  CU-ROW-NOT-FOUND      VALUE "N".
000590
000600*  THE MASK IS BUILT ONE NIBBLE AT A TIME FROM THE LAST FOUR
000610*  DIGITS OF THE CARD NUMBER - KEPT AS A SEPARATE NUMERIC VIEW
000620*  SO THE DISPLAY PICTURE BELOW LINES UP WITH IT.  A REDEFINE
000630*  RATHER THAN A COMPUTE OF THE REMAINDER SAVES A DIVIDE FOR
000640*  SOMETHING THAT RUNS ON EVERY SINGLE CARD LOOKUP.
000650 01  CU-NUMBER-COPY            PIC 9(16).
000660 01  CU-NUMBER-PARTS REDEFINES CU-NUMBER-COPY.
000670     05  FILLER                PIC 9(12).
000680     05  CU-LAST-FOUR          PIC 9(04).
000690
000700*  ZONED COPY OF THE LAST-FOUR DIGITS, MOVED OUT OF THE
000710*  REDEFINE ABOVE SO THE STRING BELOW HAS A STAND-ALONE
000720*  DISPLAY FIELD TO CONCATENATE RATHER THAN A SUBFIELD OF A
000730*  GROUP ITEM.
000740 01  CU-LAST-FOUR-DISPLAY      PIC 9(04).
000750
000760*  THE ONLY STATUS VALUE A CARD MAY REST IN BESIDES ACTIVE IS
000770*  ENTRY 1 OF THIS TABLE; KEPT AS A TABLE RATHER THAN A LITERAL
000780*  SO A THIRD STATUS CAN BE ADDED WITHOUT TOUCHING THE LOGIC.
000790*  ENTRY 1 (ACTIVE) IS THE ONLY ONE ACTUALLY REFERENCED TODAY,
000800*  BUT THE SECOND ENTRY IS LEFT IN PLACE AS A MARKER FOR WHERE
000810*  A FUTURE BLOCKED-REASON TABLE WOULD GROW.
000820 01  CU-STATUS-MESSAGE-TABLE.
000830     05  FILLER                PIC X(08) VALUE "ACTIVE".
000840     05  FILLER                PIC X(08) VALUE "BLOCKED".
000850 01  CU-STATUS-MESSAGE-REDEF REDEFINES CU-STATUS-MESSAGE-TABLE.
000860     05  CU-STATUS-ENTRY OCCURS 2 TIMES PIC X(08).
000870
000880*  TRACE LINE, WRITTEN TO THE JOB LOG VIA DISPLAY ONLY WHEN
000890*  UPSI SWITCH 0 IS ON AT RUN TIME (OPS SETS IT FOR A RERUN
000900*  UNDER SUSPICION OF A BAD LOOKUP).  THE ALPHA REDEFINE OF
000910*  THE LOOKUP-ID LETS THE TRACE LINE CARRY THE KEY AS TEXT
000920*  WITHOUT A SEPARATE EDIT-TO-DISPLAY STEP.
000930 01  CU-LOOKUP-ID-COPY         PIC 9(12).
000940 01  CU-LOOKUP-ID-ALPHA REDEFINES CU-LOOKUP-ID-COPY
000950                               PIC X(12).
000960 01  CU-TRACE-LINE.
000970     05  FILLER                PIC X(12) VALUE "BANK9 LOOKUP".
000980     05  CU-TRACE-ID           PIC X(12).
000990     05  CU-TRACE-RESULT       PIC X(24).
001000
001010 LINKAGE SECTION.
001020*  ONE CARD TABLE ROW - MUST MATCH BANK1 WS-CRD-TABLE ROW FOR
001030*  FIELD BY FIELD, SINCE EVERY CALLER PASSES ITS OWN COPY OF
001040*  THE SAME TABLE BY REFERENCE RATHER THAN THIS PROGRAM OWNING
001050*  ANY STORAGE FOR IT.
001060 01  CU-CRD-TABLE.
001070     05  CU-CRD-ROW OCCURS 2000 TIMES
001080             INDEXED BY CU-CRD-IDX.
001090         10  CU-CRD-ID         PIC 9(12).
001100         10  CU-CRD-NUMBER     PIC 9(16).
001110         10  CU-CRD-OWNER-ID   PIC 9(12).
001120         10  CU-CRD-EXPIRY     PIC 9(08).
001130         10  CU-CRD-STATUS     PIC X(08).
001140         10  CU-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
001150         10  CU-CRD-CREATE-TS  PIC 9(14).
001160         10  CU-CRD-UPDATE-TS  PIC 9(14).
001170         10  FILLER            PIC X(04).
001180
001190*  ROW COUNT FOR THE TABLE ABOVE.
001200 01  CU-CRD-COUNT-P            PIC 9(04) COMP.
001210*  THE CARD-ID TO LOOK UP.
001220 01  CU-LOOKUP-ID-P            PIC 9(12).
001230*  THE USER-ID TO CHECK OWNERSHIP AGAINST - ONLY EXAMINED
001240*  WHEN CU-CHECK-OWNER-P IS "Y"; IGNORED OTHERWISE.
001250 01  CU-OWNER-TO-CHECK-P       PIC 9(12).
001260*  CALLER-SUPPLIED SWITCH - TURN THE OWNERSHIP CHECK ON OR
001270*  OFF FOR THIS CALL.  BANK10 ALWAYS PASSES "N" SINCE A
001280*  DELETE IS AN ADMIN OPERATION WITH NO OWNERSHIP RULE.
001290 01  CU-CHECK-OWNER-P          PIC X(01).
001300     88  CU-MUST-CHECK-OWNER   VALUE "Y".
001310*  CALLER-SUPPLIED SWITCH - TURN THE ACTIVE-STATUS CHECK ON
001320*  OR OFF FOR THIS CALL, SAME REASONING AS THE SWITCH ABOVE.
001330 01  CU-REQUIRE-ACTIVE-P       PIC X(01).
001340     88  CU-MUST-BE-ACTIVE     VALUE "Y".
001350*  SUBSCRIPT OF THE FOUND ROW, HANDED BACK TO THE CALLER -
001360*  MOST CALLERS ALREADY HAVE THEIR OWN COPY OF THE SUBSCRIPT
001370*  BUT THE PARAMETER IS KEPT FOR THE CALLERS THAT DO NOT.
001380 01  CU-FOUND-SUB-P            PIC 9(04) COMP.
001390*  MASKED CARD NUMBER, ALWAYS BUILT WHEN THE ROW IS FOUND
001400*  REGARDLESS OF WHETHER THE OPTIONAL CHECKS PASSED.
001410 01  CU-MASKED-NUMBER-P        PIC X(19).
001420*  ERROR LITERAL - SPACES WHEN EVERYTHING REQUESTED PASSED.
001430 01  CU-LOOKUP-ERROR-P         PIC X(24).
001440
001450 PROCEDURE DIVISION USING CU-CRD-TABLE CU-CRD-COUNT-P
001460           CU-LOOKUP-ID-P CU-OWNER-TO-CHECK-P CU-CHECK-OWNER-P
001470           CU-REQUIRE-ACTIVE-P CU-FOUND-SUB-P CU-MASKED-NUMBER-P
001480           CU-LOOKUP-ERROR-P.
001490
001500*  -----------------------------------------------------------
001510*  1000-CHECK-CARD - ENTRY POINT.  FIND FIRST; IF NOT FOUND,
001520*  SKIP BOTH OPTIONAL CHECKS AND THE MASKING STEP SINCE THERE
001530*  IS NO ROW TO CHECK OR MASK.  IF FOUND, RUN OWNERSHIP, THEN
001540*  ONLY RUN THE ACTIVE-STATUS CHECK IF OWNERSHIP DID NOT
001550*  ALREADY SET AN ERROR - NO POINT REPORTING A SECOND PROBLEM
001560*  WHEN THE FIRST ONE ALREADY REJECTS THE CALL.  THE MASKED
001570*  NUMBER IS BUILT REGARDLESS OF WHETHER EITHER CHECK FAILED,
001580*  SINCE SOME CALLERS (BANK10) WANT THE MASK EVEN ON A ROW
001590*  THAT WOULD HAVE FAILED A CHECK THEY NEVER ASKED FOR.
001600*  -----------------------------------------------------------
001610 1000-CHECK-CARD.
001620     MOVE SPACES TO CU-LOOKUP-ERROR-P.
001630     MOVE SPACES TO CU-MASKED-NUMBER-P.
001640     MOVE 0 TO CU-FOUND-SUB-P.
001650     PERFORM 1100-FIND-CARD THRU 1100-EXIT.
001660     IF CU-ROW-NOT-FOUND
001670         MOVE "CARD-NOT-FOUND" TO CU-LOOKUP-ERROR-P
001680     ELSE
001690         PERFORM 1200-CHECK-OWNERSHIP THRU 1200-EXIT
001700         IF CU-LOOKUP-ERROR-P = SPACES
001710*                      OWNERSHIP EITHER PASSED OR WAS NEVER
001720*                      ASKED FOR - EITHER WAY THE ERROR
001730*                      LITERAL IS STILL BLANK, SO THE
001740*                      ACTIVE-STATUS CHECK IS WORTH RUNNING.
001750             PERFORM 1300-CHECK-ACTIVE THRU 1300-EXIT
001760         END-IF
001770         PERFORM 1400-BUILD-MASKED-NUMBER THRU 1400-EXIT
001780     END-IF.
001790     PERFORM 1500-WRITE-TRACE THRU 1500-EXIT.
001800     EXIT PROGRAM.
001810
001820*  -----------------------------------------------------------
001830*  1100-FIND-CARD - LINEAR SEARCH OF THE CARD TABLE BY
001840*  CARD-ID.  RE-WRITTEN IN 030307 TO SET CU-FOUND-SUB-P
001850*  INSIDE THE SEARCH'S OWN WHEN CLAUSE SO THE SEARCH EXITS
001860*  THE MOMENT A MATCH IS SEEN RATHER THAN SCANNING ON.
001870*  -----------------------------------------------------------
001880 1100-FIND-CARD.
001890     SET CU-ROW-NOT-FOUND TO TRUE.
001900     SET CU-CRD-IDX TO 1.
001910     SEARCH CU-CRD-ROW
001920         AT END
001930             SET CU-ROW-NOT-FOUND TO TRUE
001940         WHEN CU-CRD-ID (CU-CRD-IDX) = CU-LOOKUP-ID-P
001950             SET CU-ROW-FOUND TO TRUE
001960             SET CU-FOUND-SUB-P TO CU-CRD-IDX
001970     END-SEARCH.
001980 1100-EXIT.
001990     EXIT.
002000
002010*  -----------------------------------------------------------
002020*  1200-CHECK-OWNERSHIP - SKIPPED ENTIRELY WHEN THE CALLER
002030*  DID NOT ASK FOR IT (88 CU-MUST-CHECK-OWNER OFF).  OTHER-
002040*  WISE COMPARES THE FOUND ROW'S OWNER AGAINST THE REQUESTED
002050*  OWNER AND SETS THE SHARED ERROR LITERAL ON A MISMATCH.
002060*  -----------------------------------------------------------
002070 1200-CHECK-OWNERSHIP.
002080     IF CU-MUST-CHECK-OWNER
002090         IF CU-CRD-OWNER-ID (CU-FOUND-SUB-P) NOT =
002100                 CU-OWNER-TO-CHECK-P
002110             MOVE "NOT-OWNER" TO CU-LOOKUP-ERROR-P
002120         END-IF
002130     END-IF.
002140 1200-EXIT.
002150     EXIT.
002160
002170*  -----------------------------------------------------------
002180*  1300-CHECK-ACTIVE - SKIPPED ENTIRELY WHEN THE CALLER DID
002190*  NOT ASK FOR IT.  OTHERWISE COMPARES THE FOUND ROW'S
002200*  STATUS AGAINST ENTRY 1 OF THE STATUS TABLE (ACTIVE) AND,
002210*  ON A MISMATCH, BUILDS A LITERAL THAT ECHOES THE ACTUAL
002220*  STORED STATUS SO THE REPORT LINE SHOWS WHAT THE CARD
002230*  REALLY WAS RATHER THAN JUST "NOT ACTIVE."
002240*  -----------------------------------------------------------
002250 1300-CHECK-ACTIVE.
002260     IF CU-MUST-BE-ACTIVE
002270         IF CU-CRD-STATUS (CU-FOUND-SUB-P) NOT =
002280                 CU-STATUS-ENTRY (1)
002290             STRING "CARD-NOT-ACTIVE-"
002300                 CU-CRD-STATUS (CU-FOUND-SUB-P)
002310                 DELIMITED BY SIZE INTO CU-LOOKUP-ERROR-P
002320         END-IF
002330     END-IF.
002340 1300-EXIT.
002350     EXIT.
002360
002370*  -----------------------------------------------------------
002380*  1400-BUILD-MASKED-NUMBER - THE ONE PLACE IN THE WHOLE
002390*  SYSTEM THAT KNOWS HOW A CARD NUMBER IS MASKED FOR DISPLAY,
002400*  SO EVERY REPORT LINE AND SCREEN THAT SHOWS A CARD NUMBER
002410*  SHOWS IT THE SAME WAY.  ONLY THE LAST FOUR DIGITS EVER
002420*  APPEAR IN THE CLEAR.
002430*  -----------------------------------------------------------
002440 1400-BUILD-MASKED-NUMBER.
002450     MOVE CU-CRD-NUMBER (CU-FOUND-SUB-P) TO CU-NUMBER-COPY.
002460     MOVE CU-LAST-FOUR TO CU-LAST-FOUR-DISPLAY.
002470     STRING "**** **** **** " DELIMITED BY SIZE
002480             CU-LAST-FOUR-DISPLAY DELIMITED BY SIZE
002490         INTO CU-MASKED-NUMBER-P.
002500 1400-EXIT.
002510     EXIT.
002520
002530*  -----------------------------------------------------------
002540*  1500-WRITE-TRACE - NO-OP UNLESS OPS HAS TURNED ON UPSI
002550*  SWITCH 0 FOR THIS RUN.  WHEN ON, ECHOES THE REQUESTED KEY
002560*  AND THE FINAL RESULT (ERROR LITERAL OR SPACES) TO THE JOB
002570*  LOG SO A SUSPECT LOOKUP CAN BE TRACED WITHOUT A DEBUGGER.
002580*  -----------------------------------------------------------
002590 1500-WRITE-TRACE.
002600     IF CU-TRACE-ON
002610         MOVE CU-LOOKUP-ID-P TO CU-LOOKUP-ID-COPY
002620         MOVE CU-LOOKUP-ID-ALPHA TO CU-TRACE-ID
002630         MOVE CU-LOOKUP-ERROR-P TO CU-TRACE-RESULT
002640         DISPLAY CU-TRACE-LINE
002650     END-IF.
002660 1500-EXIT.
002670     EXIT.
