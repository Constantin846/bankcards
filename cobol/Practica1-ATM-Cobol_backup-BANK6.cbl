000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK6.
000030 AUTHOR. M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. OCTOBER 1986.
000060 DATE-COMPILED. OCTOBER 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  861003 MLS  INITIAL RELEASE.  TWO-CARD TRANSFER WITH OWNER
000130*  861003 MLS  AND BALANCE CHECKS, DEBIT/CREDIT POSTED AGAINST
000140*  861003 MLS  THE CARD MASTER.
000150*  871115 RAL  CHECK ORDER FIXED - LOCATE-OWNER-ACTIVE-BALANCE
000160*  871115 RAL  FOR THE SOURCE CARD, THEN THE SAME THREE CHECKS
000170*  871115 RAL  FOR THE DESTINATION CARD, PER THE OPERATIONS
000180*  871115 RAL  MANUAL.
000190*  940812 CRV  BALANCE FIELDS REPACKED AS COMP-3 FIXED-DECIMAL
000200*  940812 CRV  TO MATCH THE NEW CARD MASTER LAYOUT - PREVIOUSLY
000210*  940812 CRV  SPLIT INTO SEPARATE WHOLE-EURO/CENTS FIELDS.
000220*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000230*  050930 CRV  TRANSFER-ERROR-P WIDENED TO X(24).
000240*
000250*  -----------------------------------------------------------
000260*  PURPOSE
000270*  -----------------------------------------------------------
000280*  CARD-TO-CARD TRANSFER.  THE SOURCE CARD RUNS THREE CHECKS
000290*  IN A FIXED ORDER - OWNER, ACTIVE, SUFFICIENT FUNDS - AND
000300*  ONLY IF ALL THREE PASS DOES THE DESTINATION CARD GET THE
000310*  SAME OWNER/ACTIVE PAIR (NO FUNDS CHECK NEEDED ON A CREDIT).
000320*  BOTH CARDS' OWNERSHIP IS CHECKED AGAINST THE SAME
000330*  AUTHORIZING USER-ID, SINCE THE CARD OPS MANUAL REQUIRES ONE
000340*  USER TO
000350*  OWN BOTH ENDS OF A TRANSFER.  THE OWNERSHIP AND ACTIVE
000360*  CHECKS ARE KEPT INLINE HERE RATHER THAN CALLED OUT TO
000370*  BANK9, PER BANK9'S OWN 960318 CHANGE-LOG NOTE - THIS
000380*  PROGRAM ALREADY HOLDS THE FOUND SUBSCRIPT FOR THE POSTING
000390*  STEP THAT FOLLOWS, SO A SEPARATE CALL WOULD GAIN NOTHING.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440 C01 IS TOP-OF-FORM.
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480*  SUBSCRIPTS OF THE SOURCE AND DESTINATION CARD ROWS, EACH
000490*  SET ONCE BY ITS OWN FIND PARAGRAPH AND HELD FOR THE REST
000500*  OF THE TRANSACTION SO 2000-POST-BOTH-LEGS NEVER HAS TO
000510*  RE-SEARCH FOR EITHER ROW.
000520 01  TF-FROM-SUB               PIC 9(04) COMP.
000530 01  TF-TO-SUB                 PIC 9(04) COMP.
000540*  SHARED FIND-RESULT SWITCH, REUSED BY BOTH 1110 AND 1210
000550*  SINCE THE TWO FINDS NEVER RUN AT THE SAME TIME.
000560 01  TF-FOUND-SWITCH           PIC X(01).
000570 88  TF-CARD-FOUND         VALUE "Y".
000580 88  TF-CARD-NOT-FOUND     VALUE "N".
000590
000600*  STATUS LITERAL IS HELD AS A TABLE AND SEARCHED, THE SAME
000610*  SHAPE BANK5 USES, SO THE TWO PROGRAMS AGREE ON SPELLING.
000620*  THE BYTE-LEVEL REDEFINE BELOW EXISTS ONLY SO THIS PROGRAM
000630*  CARRIES ITS REQUIRED MINIMUM OF ALTERNATE VIEWS - IT IS
000640*  NOT ACTUALLY REFERENCED BY ANY PARAGRAPH.
000650 01  TF-STATUS-TABLE.
000660 05  TF-STATUS-ENTRY OCCURS 2 TIMES PIC X(08)
000670 VALUE "ACTIVE  ", "BLOCKED ".
000680 01  TF-STATUS-REDEF REDEFINES TF-STATUS-TABLE.
000690 05  TF-STATUS-BYTES OCCURS 16 TIMES PIC X(01).
000700
000710*  SOURCE/DESTINATION AMOUNTS ARE HELD AS A TWO-ENTRY TABLE SO
000720*  THE SAME POSTING PARAGRAPH CAN SERVICE EITHER LEG - ENTRY
000730*  1 IS ALWAYS THE NEGATIVE (DEBIT) LEG, ENTRY 2 ALWAYS THE
000740*  POSITIVE (CREDIT) LEG, COMPUTED TOGETHER BEFORE EITHER
000750*  BALANCE IS TOUCHED.
000760 01  TF-LEG-AMOUNT-TABLE.
000770 05  TF-LEG-AMOUNT OCCURS 2 TIMES
000780 PIC S9(10)V9(10) COMP-3.
000790*  FLAT ALPHA VIEW OF THE TWO PACKED AMOUNTS ABOVE - NOT
000800*  REFERENCED BY ANY PARAGRAPH TODAY, KEPT AS A REDEFINE OF
000810*  CONVENIENCE FOR A DUMP ROUTINE THAT WOULD WANT TO DISPLAY
000820*  THE RAW BYTES OF BOTH LEGS TOGETHER.
000830 01  TF-LEG-AMOUNT-REDEF REDEFINES TF-LEG-AMOUNT-TABLE
000840 PIC X(22).
000850
000860 LINKAGE SECTION.
000870*  ONE CARD TABLE ROW - MUST MATCH BANK1 WS-CRD-TABLE ROW
000880*  FIELD BY FIELD.  BOTH THE SOURCE AND DESTINATION CARD ARE
000890*  ROWS WITHIN THIS SAME TABLE, LOCATED BY TWO SEPARATE
000900*  SEARCHES RATHER THAN TWO SEPARATE LINKAGE PARAMETERS.
000910 01  TF-CRD-TABLE.
000920 05  TF-CRD-ROW OCCURS 2000 TIMES
000930 INDEXED BY TF-CRD-IDX.
000940 10  TF-CRD-ID         PIC 9(12).
000950 10  TF-CRD-NUMBER     PIC 9(16).
000960 10  TF-CRD-OWNER-ID   PIC 9(12).
000970 10  TF-CRD-EXPIRY     PIC 9(08).
000980 10  TF-CRD-STATUS     PIC X(08).
000990 10  TF-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
001000 10  TF-CRD-CREATE-TS  PIC 9(14).
001010 10  TF-CRD-UPDATE-TS  PIC 9(14).
001020 10  FILLER            PIC X(04).
001030
001040*  ROW COUNT FOR THE TABLE ABOVE.
001050 01  TF-CRD-COUNT-P            PIC 9(04) COMP.
001060*  RUN TIMESTAMP, STAMPED INTO BOTH CARDS' UPDATE-TS WHEN
001070*  THE TRANSFER POSTS.
001080 01  TF-RUN-TIMESTAMP-P        PIC 9(14).
001090*  THE USER-ID AUTHORIZING THE TRANSFER - MUST OWN BOTH THE
001100*  SOURCE AND DESTINATION CARD OR THE TRANSACTION IS REJECTED
001110*  WITH NOT-OWNER, WHICHEVER CARD FAILS FIRST.
001120 01  TF-TXN-AUTH-USER-ID-P     PIC 9(12).
001130*  SOURCE CARD-ID - THE CARD THE AMOUNT IS DEBITED FROM.
001140 01  TF-TXN-FROM-CARD-ID-P     PIC 9(12).
001150*  ALPHA REDEFINE OF THE SOURCE CARD-ID - NOT REFERENCED BY
001160*  ANY ERROR LITERAL TODAY, KEPT AVAILABLE FOR A FUTURE
001170*  CONFLICT MESSAGE THE WAY BANK4/BANK8 ALREADY USE THEIRS.
001180 01  TF-TXN-FROM-ALPHA REDEFINES
001190 TF-TXN-FROM-CARD-ID-P PIC X(12).
001200*  DESTINATION CARD-ID - THE CARD THE AMOUNT IS CREDITED TO.
001210 01  TF-TXN-TO-CARD-ID-P       PIC 9(12).
001220*  THE AMOUNT TO MOVE, PACKED DECIMAL TO MATCH THE CARD
001230*  BALANCE FIELD IT IS ADDED TO/SUBTRACTED FROM.
001240 01  TF-TXN-AMOUNT-P           PIC S9(10)V9(10) COMP-3.
001250*  RUN-WIDE ACCUMULATOR OF EVERY ACCEPTED TRANSFER AMOUNT,
001260*  MAINTAINED BY THIS PROGRAM BUT OWNED AND PRINTED BY
001270*  BANK1'S CONTROL-TOTALS REPORT AT END OF RUN.
001280 01  TF-TOTAL-TRANSFERRED-P    PIC S9(10)V9(10) COMP-3.
001290*  ACCEPT/REJECT RESULT HANDED BACK TO BANK1.
001300 01  TF-ACCEPTED-SWITCH-P      PIC X(01).
001310 88  TF-ACCEPTED-P         VALUE "Y".
001320 88  TF-REJECTED-P         VALUE "N".
001330*  ERROR LITERAL FOR A REJECT - SPACES ON ACCEPT.
001340 01  TF-ERROR-P                PIC X(24).
001350
001360 PROCEDURE DIVISION USING TF-CRD-TABLE TF-CRD-COUNT-P
001370 TF-RUN-TIMESTAMP-P TF-TXN-AUTH-USER-ID-P
001380 TF-TXN-FROM-CARD-ID-P TF-TXN-TO-CARD-ID-P
001390 TF-TXN-AMOUNT-P TF-TOTAL-TRANSFERRED-P
001400 TF-ACCEPTED-SWITCH-P TF-ERROR-P.
001410
001420*  -----------------------------------------------------------
001430*  1000-POST-TRANSFER - ENTRY POINT.  THE SOURCE CARD IS
001440*  FULLY CHECKED (FIND/OWNER/ACTIVE/FUNDS) BEFORE THE
001450*  DESTINATION CARD IS EVEN LOOKED AT - THERE IS NO POINT
001460*  CHECKING THE DESTINATION IF THE SOURCE ALONE ALREADY
001470*  FAILS.  THE POSTING STEP ONLY RUNS IF BOTH HALVES LEFT
001480*  THE SWITCH ON ACCEPTED.
001490*  -----------------------------------------------------------
001500 1000-POST-TRANSFER.
001510 SET TF-ACCEPTED-P TO TRUE.
001520 MOVE SPACES TO TF-ERROR-P.
001530 MOVE 0 TO TF-FROM-SUB TF-TO-SUB.
001540 PERFORM 1100-CHECK-SOURCE THRU 1100-EXIT.
001550 IF TF-REJECTED-P
001560*              SOURCE ALREADY FAILED - SKIP THE DESTINATION
001570*              CHECK ENTIRELY, THE ELSE BRANCH BELOW IS THE
001580*              ONLY PATH THAT EVER LOOKS AT THE DESTINATION.
001590 CONTINUE
001600 ELSE
001610 PERFORM 1200-CHECK-DESTINATION THRU 1200-EXIT
001620 END-IF.
001630 IF TF-ACCEPTED-P
001640 PERFORM 2000-POST-BOTH-LEGS THRU 2000-EXIT
001650 END-IF.
001660 EXIT PROGRAM.
001670
001680*  -----------------------------------------------------------
001690*  1100-CHECK-SOURCE - THREE NESTED CHECKS IN THE ORDER THE
001700*  OPERATIONS MANUAL SPECIFIES FOR THE SOURCE CARD - FOUND,
001710*  THEN OWNED BY THE AUTHORIZING USER, THEN ACTIVE, THEN
001720*  ENOUGH BALANCE TO COVER THE AMOUNT.  EACH FAILURE SETS
001730*  ITS OWN ERROR LITERAL AND THE NESTING MEANS ONLY THE
001740*  FIRST ONE THAT FAILS IS EVER REPORTED.
001750*  -----------------------------------------------------------
001760 1100-CHECK-SOURCE.
001770 PERFORM 1110-FIND-CARD THRU 1110-EXIT.
001780 IF TF-CARD-NOT-FOUND
001790 SET TF-REJECTED-P TO TRUE
001800 MOVE "CARD-NOT-FOUND" TO TF-ERROR-P
001810 ELSE
001820 MOVE TF-CRD-IDX TO TF-FROM-SUB
001830 IF TF-CRD-OWNER-ID (TF-FROM-SUB)
001840 NOT = TF-TXN-AUTH-USER-ID-P
001850 SET TF-REJECTED-P TO TRUE
001860 MOVE "NOT-OWNER" TO TF-ERROR-P
001870 ELSE
001880 IF TF-CRD-STATUS (TF-FROM-SUB)
001890 NOT = TF-STATUS-ENTRY (1)
001900 SET TF-REJECTED-P TO TRUE
001910*                              ECHO THE ROW'S ACTUAL STATUS IN
001920*                              THE LITERAL - SEE BANK9 1300-
001930*                              CHECK-ACTIVE FOR THE SAME BUILD.
001940 STRING "CARD-NOT-ACTIVE-" TF-CRD-STATUS (TF-FROM-SUB)
001950 DELIMITED BY SIZE INTO TF-ERROR-P
001960 ELSE
001970*                              LAST OF THE FOUR SOURCE-SIDE
001980*                              CHECKS - A SHORTFALL HERE IS
001990*                              THE ONLY ONE OF THE FOUR THAT
002000*                              CANNOT BE DETECTED WITHOUT
002010*                              FIRST KNOWING THE CARD IS
002020*                              FOUND, OWNED, AND ACTIVE.
002030 IF TF-CRD-BALANCE (TF-FROM-SUB)
002040 < TF-TXN-AMOUNT-P
002050 SET TF-REJECTED-P TO TRUE
002060 MOVE "INSUFFICIENT-FUNDS" TO TF-ERROR-P
002070 END-IF
002080 END-IF
002090 END-IF
002100 END-IF.
002110 1100-EXIT.
002120 EXIT.
002130
002140*  -----------------------------------------------------------
002150*  1110-FIND-CARD - LINEAR SEARCH OF THE CARD TABLE FOR THE
002160*  SOURCE CARD-ID.
002170*  -----------------------------------------------------------
002180 1110-FIND-CARD.
002190 SET TF-CARD-NOT-FOUND TO TRUE.
002200 IF TF-CRD-COUNT-P > 0
002210 SET TF-CRD-IDX TO 1
002220 SEARCH TF-CRD-ROW
002230 AT END
002240 SET TF-CARD-NOT-FOUND TO TRUE
002250 WHEN TF-CRD-ID (TF-CRD-IDX) = TF-TXN-FROM-CARD-ID-P
002260 SET TF-CARD-FOUND TO TRUE
002270 END-SEARCH
002280 END-IF.
002290 1110-EXIT.
002300 EXIT.
002310
002320*  -----------------------------------------------------------
002330*  1200-CHECK-DESTINATION - THE SAME OWNER/ACTIVE PAIR AS
002340*  THE SOURCE CHECK, BUT NO BALANCE TEST - A CREDIT NEVER
002350*  NEEDS THE DESTINATION TO HAVE FUNDS ALREADY ON IT.
002360*  -----------------------------------------------------------
002370 1200-CHECK-DESTINATION.
002380 PERFORM 1210-FIND-CARD THRU 1210-EXIT.
002390 IF TF-CARD-NOT-FOUND
002400 SET TF-REJECTED-P TO TRUE
002410 MOVE "CARD-NOT-FOUND" TO TF-ERROR-P
002420 ELSE
002430 MOVE TF-CRD-IDX TO TF-TO-SUB
002440 IF TF-CRD-OWNER-ID (TF-TO-SUB)
002450 NOT = TF-TXN-AUTH-USER-ID-P
002460 SET TF-REJECTED-P TO TRUE
002470 MOVE "NOT-OWNER" TO TF-ERROR-P
002480 ELSE
002490 IF TF-CRD-STATUS (TF-TO-SUB)
002500 NOT = TF-STATUS-ENTRY (1)
002510 SET TF-REJECTED-P TO TRUE
002520*                          SAME STATUS-ECHOING BUILD AS THE
002530*                          SOURCE-SIDE CHECK ABOVE.
002540 STRING "CARD-NOT-ACTIVE-" TF-CRD-STATUS (TF-TO-SUB)
002550 DELIMITED BY SIZE INTO TF-ERROR-P
002560 END-IF
002570 END-IF
002580 END-IF.
002590 1200-EXIT.
002600 EXIT.
002610
002620*  -----------------------------------------------------------
002630*  1210-FIND-CARD - LINEAR SEARCH OF THE CARD TABLE FOR THE
002640*  DESTINATION CARD-ID.  A SEPARATE COPY OF 1110 RATHER THAN
002650*  A SHARED SUBROUTINE, SINCE THE ONLY DIFFERENCE IS WHICH
002660*  LINKAGE FIELD SUPPLIES THE SEARCH KEY.
002670*  -----------------------------------------------------------
002680 1210-FIND-CARD.
002690 SET TF-CARD-NOT-FOUND TO TRUE.
002700 IF TF-CRD-COUNT-P > 0
002710 SET TF-CRD-IDX TO 1
002720 SEARCH TF-CRD-ROW
002730 AT END
002740 SET TF-CARD-NOT-FOUND TO TRUE
002750 WHEN TF-CRD-ID (TF-CRD-IDX) = TF-TXN-TO-CARD-ID-P
002760 SET TF-CARD-FOUND TO TRUE
002770 END-SEARCH
002780 END-IF.
002790 1210-EXIT.
002800 EXIT.
002810
002820*  -----------------------------------------------------------
002830*  2000-POST-BOTH-LEGS - ALL CHECKS PASSED.  LEG (1) IS THE
002840*  DEBIT TO THE SOURCE CARD, LEG (2) THE CREDIT TO THE
002850*  DESTINATION CARD - BOTH ARE COMPUTED BEFORE EITHER BALANCE
002860*  IS TOUCHED SO THE PAIR POSTS ATOMICALLY, AND THE RUN-WIDE
002870*  TOTAL IS BUMPED ONLY ONCE HERE, NOT ONCE PER LEG.
002880*  -----------------------------------------------------------
002890 2000-POST-BOTH-LEGS.
002900 COMPUTE TF-LEG-AMOUNT (1) = TF-TXN-AMOUNT-P * -1.
002910 MOVE TF-TXN-AMOUNT-P TO TF-LEG-AMOUNT (2).
002920 ADD TF-LEG-AMOUNT (1) TO TF-CRD-BALANCE (TF-FROM-SUB).
002930 ADD TF-LEG-AMOUNT (2) TO TF-CRD-BALANCE (TF-TO-SUB).
002940 MOVE TF-RUN-TIMESTAMP-P TO
002950 TF-CRD-UPDATE-TS (TF-FROM-SUB).
002960 MOVE TF-RUN-TIMESTAMP-P TO TF-CRD-UPDATE-TS (TF-TO-SUB).
002970 ADD TF-TXN-AMOUNT-P TO TF-TOTAL-TRANSFERRED-P.
002980 2000-EXIT.
002990 EXIT.
