000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK10.
000030 AUTHOR. M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. NOVEMBER 1986.
000060 DATE-COMPILED. NOVEMBER 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  861107 MLS  INITIAL RELEASE.  SEQUENTIAL PASS APPLYING A
000130*  861107 MLS  QUEUED CLOSE-ACCOUNT ENTRY AGAINST THE CARD
000140*  861107 MLS  MASTER; NOW A SINGLE-CARD DELETE.
000150*  920714 RAL  MASKED NUMBER NOW CAPTURED BY CALLING BANK9
000160*  920714 RAL  BEFORE THE ROW IS REMOVED, FOR THE REPORT LINE -
000170*  920714 RAL  PREVIOUSLY THIS PROGRAM BUILT ITS OWN MASK.
000180*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000190*  050930 CRV  DELCARD-ERROR-P WIDENED TO X(24).
000200*
000210*  -----------------------------------------------------------
000220*  PURPOSE
000230*  -----------------------------------------------------------
000240*  CARD DELETE.  LOCATES THE ONE CARD ROW BY CARD-ID, CAPTURES
000250*  ITS OWNER AND MASKED NUMBER FOR THE REPORT LINE THROUGH A
000260*  CALL TO BANK9 (SO THE MASKING RULE LIVES IN ONE PLACE),
000270*  THEN REMOVES THE ROW AND SHIFTS EVERYTHING BELOW IT UP ONE
000280*  SLOT TO CLOSE THE GAP.  OWNERSHIP AND ACTIVE-STATUS ARE
000290*  DELIBERATELY NOT ENFORCED HERE - DELETE IS AN ADMIN
000300*  MAINTENANCE TRANSACTION, NOT A CARDHOLDER-INITIATED ONE,
000310*  SO THE TWO SWITCHES PASSED TO BANK9 ARE ALWAYS FORCED OFF.
000320*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400*  RUN-LONG SUBSCRIPT USED BOTH BY THE SEARCH IN 1100-FIND-CARD
000410*  AND BY THE COMPACTING LOOP IN 3010-SHIFT-ONE-ROW - THE TWO
000420*  USES NEVER OVERLAP IN TIME SO ONE WORKING FIELD SERVES BOTH.
000430 01  DC-SUB                    PIC 9(04) COMP.
000440*  SUBSCRIPT OF THE ROW BEING DELETED, CAPTURED ONCE IN
000450*  1000-DELETE-CARD RIGHT AFTER THE FIND SO THE LATER
000460*  PARAGRAPHS DO NOT HAVE TO RE-SEARCH FOR IT.
000470 01  DC-TARGET-SUB             PIC 9(04) COMP.
000480 01  DC-FOUND-SWITCH           PIC X(01).
000490     88  DC-CARD-FOUND         VALUE "Y".
000500     88  DC-CARD-NOT-FOUND     VALUE "N".
000510
000520*  THE COMPACTING LOOP SHIFTS EVERY ROW BELOW THE DELETED ONE
000530*  UP ONE SLOT, THE SAME SHAPE THE OLD CLOSE-ACCOUNT OVERLAY
000540*  USED TO COMPACT THE MOVEMENT QUEUE.  THIS COUNTER IS NOT
000550*  RETURNED TO BANK1 - IT EXISTS ONLY SO A DUMP TAKEN MID-LOOP
000560*  SHOWS HOW FAR THE SHIFT HAD GOTTEN.
000570 01  DC-SHIFT-COUNT            PIC 9(04) COMP.
000580
000590*  PARAMETERS PASSED DOWN TO BANK9 TO GET THE MASKED NUMBER -
000600*  OWNERSHIP AND ACTIVE-STATUS ARE NOT ENFORCED HERE, SO THOSE
000610*  TWO SWITCHES ARE FORCED OFF BEFORE THE CALL.  BANK9 STILL
000620*  NEEDS AN OWNER-TO-CHECK PARAMETER ON ITS LINKAGE EVEN WHEN
000630*  THE OWNERSHIP SWITCH IS OFF, SO ZERO IS MOVED IN RATHER
000640*  THAN LEAVING IT UNINITIALIZED.
000650 01  DC-CALL-OWNER-TO-CHECK    PIC 9(12).
000660 01  DC-CALL-OWNER-ALPHA REDEFINES DC-CALL-OWNER-TO-CHECK
000670                               PIC X(12).
000680 01  DC-CALL-CHECK-OWNER       PIC X(01).
000690 01  DC-CALL-REQUIRE-ACTIVE    PIC X(01).
000700*  BANK9 HANDS BACK THE SUBSCRIPT OF THE ROW IT FOUND HERE -
000710*  NOT USED SINCE 1100-FIND-CARD ALREADY FOUND THE SAME ROW
000720*  AND STORED IT IN DC-TARGET-SUB, BUT THE PARAMETER STILL
000730*  HAS TO BE PRESENT ON THE CALL.
000740 01  DC-CALL-FOUND-SUB         PIC 9(04) COMP.
000750*  BANK9'S OWN LOOKUP-ERROR OUTPUT - ALWAYS SPACES IN
000760*  PRACTICE SINCE THE CARD WAS ALREADY CONFIRMED FOUND BY
000770*  1100-FIND-CARD AND NEITHER OF BANK9'S TWO OPTIONAL CHECKS
000780*  IS TURNED ON.
000790 01  DC-CALL-LOOKUP-ERROR      PIC X(24).
000800
000810 LINKAGE SECTION.
000820*  ONE CARD TABLE ROW - MUST MATCH BANK1 WS-CRD-TABLE ROW
000830*  FIELD BY FIELD.  BANK1 PASSES THE WHOLE TABLE BY REFERENCE
000840*  SO THIS OVERLAY CAN SHIFT ROWS IN PLACE AND HAND BACK A
000850*  SHORTER TABLE WITHOUT BANK1 HAVING TO DO THE COMPACTING
000860*  ITSELF.
000870 01  DC-CRD-TABLE.
000880     05  DC-CRD-ROW OCCURS 2000 TIMES
000890             INDEXED BY DC-CRD-IDX.
000900         10  DC-CRD-ID         PIC 9(12).
000910         10  DC-CRD-NUMBER     PIC 9(16).
000920         10  DC-CRD-OWNER-ID   PIC 9(12).
000930         10  DC-CRD-EXPIRY     PIC 9(08).
000940         10  DC-CRD-STATUS     PIC X(08).
000950         10  DC-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
000960         10  DC-CRD-CREATE-TS  PIC 9(14).
000970         10  DC-CRD-UPDATE-TS  PIC 9(14).
000980         10  FILLER            PIC X(04).
000990
001000*  ROW COUNT FOR THE TABLE ABOVE - REDUCED BY ONE IN
001010*  3000-REMOVE-AND-COMPACT ONCE THE SHIFT COMPLETES.
001020 01  DC-CRD-COUNT-P            PIC 9(04) COMP.
001030*  THE CARD-ID KEY TO DELETE.
001040 01  DC-TXN-CARD-ID-P          PIC 9(12).
001050 01  DC-TXN-CARD-ID-ALPHA REDEFINES DC-TXN-CARD-ID-P
001060                               PIC X(12).
001070*  MASKED NUMBER OF THE DELETED CARD, CAPTURED THROUGH BANK9
001080*  BEFORE THE ROW IS REMOVED - ONCE THE ROW IS GONE THERE IS
001090*  NO OTHER WAY TO GET IT BACK FOR THE REPORT LINE.
001100 01  DC-MASKED-NUMBER-P        PIC X(19).
001110*  OWNER OF THE DELETED CARD, FOR THE SAME REASON AS THE
001120*  MASKED NUMBER ABOVE - CAPTURED BEFORE THE ROW DISAPPEARS.
001130 01  DC-OWNER-ID-P             PIC 9(12).
001140 01  DC-OWNER-ID-ALPHA REDEFINES DC-OWNER-ID-P PIC X(12).
001150*  ACCEPT/REJECT RESULT HANDED BACK TO BANK1.
001160 01  DC-ACCEPTED-SWITCH-P      PIC X(01).
001170     88  DC-ACCEPTED-P         VALUE "Y".
001180     88  DC-REJECTED-P         VALUE "N".
001190*  ERROR LITERAL FOR A REJECT - SPACES ON ACCEPT.
001200 01  DC-ERROR-P                PIC X(24).
001210
001220 PROCEDURE DIVISION USING DC-CRD-TABLE DC-CRD-COUNT-P
001230           DC-TXN-CARD-ID-P DC-MASKED-NUMBER-P DC-OWNER-ID-P
001240           DC-ACCEPTED-SWITCH-P DC-ERROR-P.
001250
001260*  -----------------------------------------------------------
001270*  1000-DELETE-CARD - ENTRY POINT.  FIND, THEN CAPTURE, THEN
001280*  REMOVE - IN THAT ORDER, BECAUSE THE CAPTURE STEP NEEDS THE
001290*  ROW TO STILL BE PRESENT AND THE REMOVE STEP CANNOT RUN
001300*  UNTIL THE CAPTURE HAS FINISHED READING IT.
001310*  -----------------------------------------------------------
001320 1000-DELETE-CARD.
001330     SET DC-ACCEPTED-P TO TRUE.
001340     MOVE SPACES TO DC-ERROR-P.
001350     MOVE SPACES TO DC-MASKED-NUMBER-P.
001360     MOVE 0 TO DC-OWNER-ID-P.
001370     PERFORM 1100-FIND-CARD THRU 1100-EXIT.
001380     IF DC-CARD-NOT-FOUND
001390         SET DC-REJECTED-P TO TRUE
001400         MOVE "CARD-NOT-FOUND" TO DC-ERROR-P
001410     ELSE
001420         MOVE DC-CRD-IDX TO DC-TARGET-SUB
001430         PERFORM 2000-CAPTURE-DETAILS THRU 2000-EXIT
001440         PERFORM 3000-REMOVE-AND-COMPACT THRU 3000-EXIT
001450     END-IF.
001460     EXIT PROGRAM.
001470
001480*  -----------------------------------------------------------
001490*  1100-FIND-CARD - LINEAR SEARCH OF THE CARD TABLE BY
001500*  CARD-ID.  LEAVES DC-CRD-IDX POINTING AT THE FOUND ROW.
001510*  -----------------------------------------------------------
001520 1100-FIND-CARD.
001530     SET DC-CARD-NOT-FOUND TO TRUE.
001540     IF DC-CRD-COUNT-P > 0
001550         SET DC-CRD-IDX TO 1
001560         SEARCH DC-CRD-ROW
001570             AT END
001580                 SET DC-CARD-NOT-FOUND TO TRUE
001590             WHEN DC-CRD-ID (DC-CRD-IDX) = DC-TXN-CARD-ID-P
001600                 SET DC-CARD-FOUND TO TRUE
001610         END-SEARCH
001620     END-IF.
001630 1100-EXIT.
001640     EXIT.
001650
001660*  -----------------------------------------------------------
001670*  2000-CAPTURE-DETAILS - READS THE OWNER-ID STRAIGHT OUT OF
001680*  THE TABLE ROW, THEN CALLS BANK9 WITH BOTH OPTIONAL CHECKS
001690*  FORCED OFF JUST TO GET THE MASKED NUMBER BACK - BANK9'S
001700*  OWN LOOKUP DOES A SECOND SEARCH HERE, WHICH IS REDUNDANT
001710*  WITH 1100-FIND-CARD'S SEARCH, BUT IT KEEPS THE MASKING
001720*  RULE ITSELF IN ONE PLACE RATHER THAN DUPLICATED ACROSS
001730*  EVERY OVERLAY THAT EVER NEEDS TO DISPLAY A CARD NUMBER.
001740*  -----------------------------------------------------------
001750 2000-CAPTURE-DETAILS.
001760     MOVE DC-CRD-OWNER-ID (DC-TARGET-SUB) TO DC-OWNER-ID-P.
001770     MOVE 0 TO DC-CALL-OWNER-TO-CHECK.
001780     MOVE "N" TO DC-CALL-CHECK-OWNER.
001790     MOVE "N" TO DC-CALL-REQUIRE-ACTIVE.
001800     MOVE SPACES TO DC-CALL-LOOKUP-ERROR.
001810     CALL "BANK9" USING DC-CRD-TABLE DC-CRD-COUNT-P
001820         DC-TXN-CARD-ID-P DC-CALL-OWNER-TO-CHECK
001830         DC-CALL-CHECK-OWNER DC-CALL-REQUIRE-ACTIVE
001840         DC-CALL-FOUND-SUB DC-MASKED-NUMBER-P
001850         DC-CALL-LOOKUP-ERROR.
001860 2000-EXIT.
001870     EXIT.
001880
001890*  -----------------------------------------------------------
001900*  3000-REMOVE-AND-COMPACT - SHIFTS EVERY ROW BELOW THE
001910*  DELETED ONE UP A SLOT SO THE TABLE STAYS DENSE FROM 1 TO
001920*  THE NEW COUNT, WITH NO GAP LEFT BEHIND FOR A LATER SEARCH
001930*  TO TRIP OVER.
001940*  -----------------------------------------------------------
001950 3000-REMOVE-AND-COMPACT.
001960     MOVE 0 TO DC-SHIFT-COUNT.
001970     SET DC-SUB TO DC-TARGET-SUB.
001980     PERFORM 3010-SHIFT-ONE-ROW THRU 3010-EXIT.
001990     SUBTRACT 1 FROM DC-CRD-COUNT-P.
002000 3000-EXIT.
002010     EXIT.
002020
002030*  -----------------------------------------------------------
002040*  3010-SHIFT-ONE-ROW - ONE PASS OF THE COMPACTING LOOP,
002050*  DRIVEN BY GO TO RATHER THAN AN INLINE PERFORM SO THE LOOP
002060*  CAN EXIT EARLY THE MOMENT THE LAST ROW HAS BEEN COPIED.
002070*  -----------------------------------------------------------
002080 3010-SHIFT-ONE-ROW.
002090     IF DC-SUB >= DC-CRD-COUNT-P
002100         GO TO 3010-EXIT
002110     END-IF.
002120     MOVE DC-CRD-ROW (DC-SUB + 1) TO DC-CRD-ROW (DC-SUB).
002130     SET DC-SUB UP BY 1.
002140     ADD 1 TO DC-SHIFT-COUNT.
002150     GO TO 3010-SHIFT-ONE-ROW.
002160 3010-EXIT.
002170     EXIT.
