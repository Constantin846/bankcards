000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK7.
000030 AUTHOR. R ALONSO.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. OCTOBER 1986.
000060 DATE-COMPILED. OCTOBER 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  861017 RAL  INITIAL RELEASE.  WAS A TICKET-PURCHASE OVERLAY
000130*  861017 RAL  THAT CHECKED AVAILABILITY AND APPENDED A QUEUE
000140*  861017 RAL  RECORD; NOW TAKES IN A CARD-BLOCK REQUEST.
000150*  881129 RAL  OWNERSHIP CHECK ADDED - A REQUEST COULD BE
000160*  881129 RAL  ENTERED AGAINST A CARD THE CALLER DID NOT OWN.
000170*  970402 CRV  ACTIVE-STATUS CHECK ADDED - A BLOCKED CARD COULD
000180*  970402 CRV  STILL HAVE A BLOCK REQUEST QUEUED AGAINST IT.
000190*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000200*  050930 CRV  BLKREQ-ERROR-P WIDENED TO X(24).
000210*
000220*  -----------------------------------------------------------
000230*  PURPOSE
000240*  -----------------------------------------------------------
000250*  THIS OVERLAY TAKES IN A BLOCK-CARD REQUEST AGAINST A CARD
000260*  THE CALLER OWNS AND QUEUES IT FOR WHATEVER DOWNSTREAM JOB
000270*  ACTUALLY FLIPS THE STATUS BYTE (THAT STEP IS NOT DONE
000280*  HERE - SEE BANK5 FOR THE ACTUAL BLOCK/ACTIVATE FLIP).  THE
000290*  OWNERSHIP AND ACTIVE-STATUS CHECKS BELOW ARE KEPT INLINE
000300*  RATHER THAN CALLED OUT TO BANK9 BECAUSE THIS PARAGRAPH
000310*  ALREADY HOLDS THE FOUND SUBSCRIPT IT NEEDS FOR THE
000320*  2000-ADD-REQUEST STEP RIGHT AFTER - A SEPARATE CALL WOULD
000330*  ONLY HAND THE SAME SUBSCRIPT BACK.  BANK9'S OWN CHANGE LOG
000340*  RECORDS THE SAME DECISION FROM THE OTHER SIDE.
000350*
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430*  RUN-LONG COUNT OF CARDS FOUND BY THE SEARCH BELOW - SAME
000440*  DIAGNOSTIC-ONLY PURPOSE AS THE HIT COUNTER IN BANK5/BANK6,
000450*  NEVER REPORTED.
000460 01  BR-SUB                    PIC 9(04) COMP.
000470*  SET BY 1100-FIND-CARD, TESTED BY 1000-TAKE-REQUEST RIGHT
000480*  AFTER THE SEARCH RETURNS.
000490 01  BR-FOUND-SWITCH           PIC X(01).
000500     88  BR-CARD-FOUND         VALUE "Y".
000510     88  BR-CARD-NOT-FOUND     VALUE "N".
000520
000530*  ACTION AND STATUS LITERALS ARE HELD AS TABLES, THE SAME
000540*  SHAPE BANK5/BANK6 USE, SO ALL THREE PROGRAMS AGREE ON
000550*  SPELLING.  ENTRY 1 IS ACTIVE, ENTRY 2 IS BLOCKED - ONLY
000560*  ENTRY 1 IS EVER TESTED HERE SINCE A REQUEST AGAINST AN
000570*  ALREADY-BLOCKED CARD IS REJECTED BEFORE IT REACHES THE
000580*  QUEUE.
000590 01  BR-STATUS-TABLE.
000600     05  BR-STATUS-ENTRY OCCURS 2 TIMES PIC X(08)
000610             VALUE "ACTIVE  ", "BLOCKED ".
000620*  BYTE-LEVEL VIEW OF THE STATUS TABLE, CARRIED OVER FROM THE
000630*  SAME DUMP-ROUTINE HABIT NOTED IN BANK5 - NOT USED BY THE
000640*  PROCEDURE DIVISION BELOW BUT HARMLESS TO KEEP.
000650 01  BR-STATUS-REDEF REDEFINES BR-STATUS-TABLE.
000660     05  BR-STATUS-BYTES OCCURS 16 TIMES PIC X(01).
000670
000680*  A QUEUED BLOCK REQUEST HAS EXACTLY ONE STATUS VALUE AT
000690*  THE MOMENT IT IS TAKEN - PENDING - SO THIS TABLE HAS ONLY
000700*  ONE ENTRY.  KEPT AS A TABLE RATHER THAN A BARE LITERAL SO
000710*  A SECOND STATUS (FOR EXAMPLE "ACTIONED") CAN BE ADDED
000720*  WITHOUT CHANGING HOW 2000-ADD-REQUEST ADDRESSES IT.
000730 01  BR-REQ-STATUS-TABLE.
000740     05  BR-REQ-STATUS-ENTRY OCCURS 1 TIMES PIC X(08)
000750             VALUE "PENDING ".
000760 01  BR-REQ-STATUS-REDEF REDEFINES BR-REQ-STATUS-TABLE
000770                               PIC X(08).
000780
000790 LINKAGE SECTION.
000800*  ONE CARD TABLE ROW - MUST MATCH BANK1 WS-CRD-TABLE ROW
000810*  FIELD BY FIELD.  READ-ONLY HERE - THIS OVERLAY NEVER
000820*  REWRITES A CARD ROW, IT ONLY CHECKS OWNERSHIP AND STATUS
000830*  AGAINST ONE.
000840 01  BR-CRD-TABLE.
000850     05  BR-CRD-ROW OCCURS 2000 TIMES
000860             INDEXED BY BR-CRD-IDX.
000870         10  BR-CRD-ID         PIC 9(12).
000880         10  BR-CRD-NUMBER     PIC 9(16).
000890         10  BR-CRD-OWNER-ID   PIC 9(12).
000900         10  BR-CRD-EXPIRY     PIC 9(08).
000910         10  BR-CRD-STATUS     PIC X(08).
000920         10  BR-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
000930         10  BR-CRD-CREATE-TS  PIC 9(14).
000940         10  BR-CRD-UPDATE-TS  PIC 9(14).
000950         10  FILLER            PIC X(04).
000960
000970*  ONE OUTPUT REQUEST ROW - MUST MATCH BANK1 WS-REQ-ROW-OUT
000980*  (AND THE REQUESTS FILE RECORD) FIELD BY FIELD.  BANK1
000990*  WRITES THIS ROW TO RPTFILE'S SIBLING REQUESTS FILE ONLY
001000*  WHEN BR-ACCEPTED-P COMES BACK TRUE - A REJECT LEAVES THIS
001010*  AREA AT SPACES AND NOTHING IS WRITTEN.
001020 01  BR-REQ-ROW-OUT.
001030     05  BR-REQ-ID-OUT         PIC 9(12).
001040     05  BR-REQ-OWNER-ID-OUT   PIC 9(12).
001050     05  BR-REQ-CARD-ID-OUT    PIC 9(12).
001060     05  BR-REQ-ACTION-OUT     PIC X(15).
001070     05  BR-REQ-STATUS-OUT     PIC X(08).
001080     05  BR-REQ-CREATE-TS-OUT  PIC 9(14).
001090     05  BR-REQ-UPDATE-TS-OUT  PIC 9(14).
001100     05  FILLER                PIC X(04).
001110
001120*  ROW COUNT FOR THE CARD TABLE ABOVE.
001130 01  BR-CRD-COUNT-P            PIC 9(04) COMP.
001140*  NEXT REQUEST-ID TO ASSIGN - BANK1 KEEPS THIS COUNTER ACROSS
001150*  CALLS SO TWO REQUESTS IN THE SAME RUN NEVER COLLIDE.
001160 01  BR-NEXT-REQ-ID-P          PIC 9(12) COMP.
001170*  RUN TIMESTAMP PASSED DOWN FROM BANK1, STAMPED ON BOTH THE
001180*  CREATE-TS AND UPDATE-TS OF THE NEW REQUEST ROW.
001190 01  BR-RUN-TIMESTAMP-P        PIC 9(14).
001200*  THE USER-ID THE TRANSACTION RECORD CLAIMS IS MAKING THE
001210*  REQUEST - COMPARED AGAINST THE CARD'S OWNER-ID BELOW.
001220 01  BR-TXN-AUTH-USER-ID-P     PIC 9(12).
001230*  THE CARD-ID THE REQUEST IS AGAINST.
001240 01  BR-TXN-CARD-ID-P          PIC 9(12).
001250 01  BR-TXN-CARD-ID-ALPHA REDEFINES BR-TXN-CARD-ID-P
001260                               PIC X(12).
001270*  ACCEPT/REJECT RESULT HANDED BACK TO BANK1.
001280 01  BR-ACCEPTED-SWITCH-P      PIC X(01).
001290     88  BR-ACCEPTED-P         VALUE "Y".
001300     88  BR-REJECTED-P         VALUE "N".
001310*  ERROR LITERAL FOR A REJECT - SPACES ON ACCEPT.
001320 01  BR-ERROR-P                PIC X(24).
001330
001340 PROCEDURE DIVISION USING BR-CRD-TABLE BR-CRD-COUNT-P
001350           BR-REQ-ROW-OUT BR-NEXT-REQ-ID-P BR-RUN-TIMESTAMP-P
001360           BR-TXN-AUTH-USER-ID-P BR-TXN-CARD-ID-P
001370           BR-ACCEPTED-SWITCH-P BR-ERROR-P.
001380
001390*  -----------------------------------------------------------
001400*  1000-TAKE-REQUEST - ENTRY POINT.  RUNS THE CARD LOOKUP,
001410*  THEN THE OWNERSHIP CHECK, THEN THE ACTIVE-STATUS CHECK, IN
001420*  THAT ORDER - ANY ONE OF THE THREE FAILING STOPS THE
001430*  REMAINING ONES FROM RUNNING AND LEAVES BR-REQ-ROW-OUT AT
001440*  SPACES.
001450*  -----------------------------------------------------------
001460 1000-TAKE-REQUEST.
001470     SET BR-ACCEPTED-P TO TRUE.
001480     MOVE SPACES TO BR-ERROR-P.
001490     MOVE SPACES TO BR-REQ-ROW-OUT.
001500     PERFORM 1100-FIND-CARD THRU 1100-EXIT.
001510     IF BR-CARD-NOT-FOUND
001520         SET BR-REJECTED-P TO TRUE
001530         MOVE "CARD-NOT-FOUND" TO BR-ERROR-P
001540     ELSE
001550*          OWNERSHIP CHECK - THE CALLER MUST BE THE CARD'S
001560*          OWNER-ID, NOT JUST ANY REGISTERED USER.
001570         IF BR-CRD-OWNER-ID (BR-CRD-IDX)
001580                 NOT = BR-TXN-AUTH-USER-ID-P
001590             SET BR-REJECTED-P TO TRUE
001600             MOVE "NOT-OWNER" TO BR-ERROR-P
001610         ELSE
001620*              ACTIVE-STATUS CHECK - A CARD ALREADY BLOCKED
001630*              CANNOT HAVE A SECOND BLOCK REQUEST QUEUED
001640*              AGAINST IT.
001650             IF BR-CRD-STATUS (BR-CRD-IDX)
001660                     NOT = BR-STATUS-ENTRY (1)
001670                 SET BR-REJECTED-P TO TRUE
001680*                  ECHO THE ROW'S ACTUAL STATUS IN THE
001690*                  LITERAL - SEE BANK9 1300-CHECK-ACTIVE.
001700                 STRING "CARD-NOT-ACTIVE-"
001710                     BR-CRD-STATUS (BR-CRD-IDX)
001720                     DELIMITED BY SIZE INTO BR-ERROR-P
001730             ELSE
001740                 PERFORM 2000-ADD-REQUEST THRU 2000-EXIT
001750             END-IF
001760         END-IF
001770     END-IF.
001780     EXIT PROGRAM.
001790
001800*  -----------------------------------------------------------
001810*  1100-FIND-CARD - LINEAR SEARCH OF THE CARD TABLE BY
001820*  CARD-ID.  LEAVES BR-CRD-IDX POINTING AT THE FOUND ROW FOR
001830*  THE OWNERSHIP AND STATUS CHECKS IN 1000-TAKE-REQUEST.
001840*  -----------------------------------------------------------
001850 1100-FIND-CARD.
001860     SET BR-CARD-NOT-FOUND TO TRUE.
001870     IF BR-CRD-COUNT-P > 0
001880         SET BR-CRD-IDX TO 1
001890         SEARCH BR-CRD-ROW
001900             AT END
001910                 SET BR-CARD-NOT-FOUND TO TRUE
001920             WHEN BR-CRD-ID (BR-CRD-IDX) = BR-TXN-CARD-ID-P
001930                 SET BR-CARD-FOUND TO TRUE
001940         END-SEARCH
001950     END-IF.
001960*      DIAGNOSTIC HIT COUNTER - SEE THE NOTE ON BR-SUB ABOVE.
001970     IF BR-CARD-FOUND
001980         ADD 1 TO BR-SUB
001990     END-IF.
002000 1100-EXIT.
002010     EXIT.
002020
002030*  -----------------------------------------------------------
002040*  2000-ADD-REQUEST - BUILDS THE OUTPUT REQUEST ROW ONCE ALL
002050*  THREE CHECKS IN 1000-TAKE-REQUEST HAVE PASSED.  THE ACTION
002060*  TEXT IS A FIXED LITERAL BECAUSE THIS OVERLAY ONLY EVER
002070*  QUEUES ONE KIND OF REQUEST - A BLOCK-CARD REQUEST; IF A
002080*  SECOND REQUEST TYPE IS EVER ADDED IT WOULD NEED ITS OWN
002090*  OVERLAY OR ITS OWN ACTION-FLAG PARAMETER, NOT A CHANGE
002100*  HERE.
002110*  -----------------------------------------------------------
002120 2000-ADD-REQUEST.
002130     COMPUTE BR-NEXT-REQ-ID-P = BR-NEXT-REQ-ID-P + 1.
002140     MOVE BR-NEXT-REQ-ID-P TO BR-REQ-ID-OUT.
002150     MOVE BR-TXN-AUTH-USER-ID-P TO BR-REQ-OWNER-ID-OUT.
002160     MOVE BR-TXN-CARD-ID-P TO BR-REQ-CARD-ID-OUT.
002170     MOVE "BLOCK-BANK-CARD" TO BR-REQ-ACTION-OUT.
002180     MOVE BR-REQ-STATUS-ENTRY (1) TO BR-REQ-STATUS-OUT.
002190     MOVE BR-RUN-TIMESTAMP-P TO BR-REQ-CREATE-TS-OUT.
002200     MOVE BR-RUN-TIMESTAMP-P TO BR-REQ-UPDATE-TS-OUT.
002210 2000-EXIT.
002220     EXIT.
