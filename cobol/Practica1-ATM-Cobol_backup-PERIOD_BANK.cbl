000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PERIOD-BANK.
000030 AUTHOR. R ALONSO.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. MARCH 1987.
000060 DATE-COMPILED. MARCH 1987.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*-----------------------------------------------------------
000100*CHANGE LOG
000110*-----------------------------------------------------------
000120*870311 RAL  INITIAL RELEASE.  FIELD EDITS FOR THE CARD BATCH
000130*870311 RAL  SPLIT OFF THE ACCOUNT-PERIOD CHECKS THAT USED TO
000140*870311 RAL  LIVE INLINE IN BANK6 SO THEY CAN BE SHARED.
000150*871029 RAL  ADDED CARD NUMBER RANGE EDIT PER OPS REQUEST 0091.
000160*880504 JMS  ADDED EMAIL FORMAT EDIT (ONE @ SIGN, BOTH SIDES
000170*880504 JMS  NON BLANK) FOR THE NEW REGUSER TRANSACTION.
000180*890117 JMS  LEAP YEAR TABLE CORRECTED FOR CENTURY YEARS.
000190*910602 RAL  UPDUSER TRANSACTION ADDED - OPTIONAL FIELD EDITS
000200*910602 RAL  NOW SKIP BLANK FIELDS INSTEAD OF REJECTING THEM.
000210*930815 MLS  AMOUNT-POSITIVE EDIT ADDED FOR TRANSFER REQUESTS.
000220*950220 MLS  CARD NUMBER EDIT NOW TESTS THE LEADING DIGIT ONLY
000230*950220 MLS  INSTEAD OF A FULL RANGE COMPARE - FASTER ON BULK.
000240*981103 PGF  Y2K - PROC-DATE-P AND EXPIRY FIELDS ARE NOW FULL
000250*981103 PGF  CCYYMMDD THROUGHOUT; REMOVED THE OLD YY WINDOWING.
000260*990226 PGF  Y2K REGRESSION - FIXED LEAP YEAR TEST FOR YEAR
000270*990226 PGF  2000 ITSELF (DIVISIBLE BY 400 RULE).
000280*020514 MLS  VALIDATION ERROR NAME WIDENED TO 24 CHARACTERS.
000290*050930 CRV  EXPIRY EDIT HERE RUNS AHEAD OF ANY NEWCARD DISPATCH
000300*050930 CRV  SO A BAD EXPIRY NEVER REACHES BANK4 AT ALL; BANK4
000310*050930 CRV  RUNS ITS OWN SEPARATE NUMBER-RANGE CHECKS ON TOP OF
000320*050930 CRV  THIS ONE, SO THE TWO PROGRAMS NEVER SHARE ONE EDIT.
000330*130618 CRV  NO CHANGE HERE - SEE BANK2'S OWN 130618 ENTRY.  ITS
000340*130618 CRV  SECOND COPY OF THE EMAIL-SHAPE EDIT WAS MISSING THE
000350*130618 CRV  BLANK-DOMAIN CHECK THIS PARAGRAPH HAS HAD SINCE THE
000360*130618 CRV  880504 JMS RELEASE; BANK2 NOW MATCHES THIS ONE.
000370*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410 C01 IS TOP-OF-FORM.
000420*
000430*-----------------------------------------------------------
000440*PURPOSE
000450*-----------------------------------------------------------
000460*FIELD-EDIT UTILITY.  BANK1 CALLS THIS PROGRAM ONCE FOR EVERY
000470*TRANSACTION RECORD, BEFORE IT DISPATCHES ON TXN-CODE TO ANY OF
000480*THE WORKER PROGRAMS, SO A TRANSACTION THAT FAILS AN EDIT HERE
000490*NEVER REACHES A WORKER AT ALL AND IS REJECTED VALIDATION ON THE
000500*SPOT.  THE PARAGRAPH RUN DEPENDS ON TXN-CODE: REGUSER EDITS
000510*NAME/PASSWORD/EMAIL AS REQUIRED FIELDS, UPDUSER EDITS THE SAME
000520*THREE FIELDS BUT SKIPS ANY ONE LEFT BLANK (A BLANK MEANS "LEAVE
000530*IT ALONE" ON AN UPDATE), NEWCARD EDITS THE CARD NUMBER'S LEADING
000540*DIGIT AND THE EXPIRY DATE AGAINST THE PROCESSING DATE, AND
000550*TRANSFER EDITS THE AMOUNT IS STRICTLY POSITIVE.  EVERY CHAIN IS
000560*GATED SO THAT ONCE ONE STEP FAILS THE REMAINING STEPS IN THAT
000570*CHAIN ARE SKIPPED - THERE IS NO POINT TESTING A PASSWORD LENGTH
000580*AGAINST A TRANSACTION ALREADY KNOWN TO BE BAD.  AN UNRECOGNIZED
000590*TXN-CODE FALLS TO WHEN OTHER AND IS LEFT VALID - BANK1'S OWN
000600*DISPATCH PARAGRAPH IS WHAT REJECTS AN UNKNOWN CODE, NOT THIS ONE.
000610*
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640*-----------------------------------------------------------
000650*WORK AREAS USED WHILE SPLITTING AN EMAIL ON THE @ SIGN
000660*-----------------------------------------------------------
000670*PB-EMAIL-LOCAL/PB-EMAIL-DOMAIN RECEIVE THE TWO HALVES OF THE
000680*CANDIDATE EMAIL ONCE UNSTRING HAS SPLIT IT ON "@" IN
000690*2310-EDIT-EMAIL-SHAPE BELOW.  IF THE "@" IS THE LAST BYTE OF
000700*THE FIELD, UNSTRING LEAVES PB-EMAIL-DOMAIN AS SPACES, WHICH IS
000710*EXACTLY THE CASE AUDIT FINDING 91-07 CALLS OUT AS AN INVALID
000720*EMAIL.
000730 01  PB-EMAIL-WORK.
000740 05  PB-EMAIL-LOCAL        PIC X(30).
000750 05  PB-EMAIL-DOMAIN       PIC X(30).
000760 05  FILLER                PIC X(05) VALUE SPACES.
000770*
000780*PB-AT-COUNT COUNTS THE "@" SIGNS SEEN BY INSPECT; EXACTLY ONE
000790*IS THE ONLY ACCEPTABLE COUNT.  PB-TRAIL-SPACES/PB-FIELD-LEN ARE
000800*WORK CELLS FOR 2210-COUNT-PASSWORD-LEN'S TRAILING-SPACE COUNT.
000810*ALL THREE ARE COMP SINCE THEY ARE USED ONLY AS SMALL COUNTERS,
000820*NEVER DISPLAYED OR MOVED TO A REPORT FIELD.
000830 01  PB-AT-COUNT               PIC 9(03) COMP.
000840 01  PB-TRAIL-SPACES           PIC 9(03) COMP.
000850 01  PB-FIELD-LEN              PIC 9(03) COMP.
000860*
000870*-----------------------------------------------------------
000880*EXPIRY DATE BROKEN OUT OF THE INCOMING CCYYMMDD NUMBER
000890*-----------------------------------------------------------
000900*PB-EXPIRY-COPY HOLDS A WORKING COPY OF THE CANDIDATE EXPIRY
000910*DATE SO IT CAN BE REDEFINED INTO ITS CENTURY/MONTH/DAY PARTS
000920*WITHOUT DISTURBING THE LINKAGE FIELD ITSELF - THE SAME REASON
000930*EVERY OTHER DATE FIELD IN THIS TREE GETS ITS OWN WORK COPY
000940*BEFORE A REDEFINES IS APPLIED TO IT.
000950 01  PB-EXPIRY-COPY            PIC 9(08).
000960 01  PB-EXPIRY-PARTS REDEFINES PB-EXPIRY-COPY.
000970 05  PB-EXP-CCYY           PIC 9(04).
000980 05  PB-EXP-MM             PIC 9(02).
000990 05  PB-EXP-DD             PIC 9(02).
001000*
001010*SAME IDEA AS ABOVE, FOR THE PROCESSING DATE BANK1 PASSES IN -
001020*THE EXPIRY-AFTER-PROCESSING-DATE COMPARE IN 2800-EDIT-EXPIRY-
001030*DATE IS DONE ON THE WHOLE 8-DIGIT NUMBER, BUT THE CALENDAR
001040*CHECK IN 2810/2820 NEEDS THE BROKEN-OUT YEAR/MONTH.
001050 01  PB-PROC-COPY              PIC 9(08).
001060 01  PB-PROC-PARTS REDEFINES PB-PROC-COPY.
001070 05  PB-PROC-CCYY          PIC 9(04).
001080 05  PB-PROC-MM            PIC 9(02).
001090 05  PB-PROC-DD            PIC 9(02).
001100*
001110*THE CARD NUMBER IS TESTED BY ITS LEADING DIGIT ONLY - SEE
001120*THE 950220 CHANGE ABOVE - BUT WE KEEP THE DIGIT-WISE VIEW
001130*AROUND SINCE A FASTER BULK EDIT WAS THE WHOLE POINT OF THAT
001140*CHANGE AND A FULL RANGE COMPARE WOULD UNDO THE SAVINGS.
001150 01  PB-CARD-NUMBER-COPY       PIC 9(16).
001160 01  PB-CARD-NUMBER-DIGITS REDEFINES PB-CARD-NUMBER-COPY.
001170 05  PB-CARD-LEAD-DIGIT    PIC 9(01).
001180 05  FILLER                PIC 9(15).
001190*
001200*CALENDAR TABLE OF DAYS-PER-MONTH, RELOADED AT THE TOP OF EVERY
001210*CALL (1100-LOAD-MONTH-TABLE) SINCE FEBRUARY'S ENTRY IS REWRITTEN
001220*EACH TIME BY 2820-FIX-FEBRUARY ONCE THE EXPIRY YEAR IS KNOWN -
001230*RELOADING FIRST KEEPS A LEAP-YEAR FIXUP FROM ONE CALL BLEEDING
001240*INTO THE NEXT NON-LEAP CALL.
001250 01  PB-MONTH-MAX-DAYS.
001260 05  PB-MAX-DAY OCCURS 12 TIMES PIC 9(02).
001270*
001280*SET BY 2820-FIX-FEBRUARY; TESTED RIGHT AFTER TO PICK 28 OR 29
001290*FOR PB-MAX-DAY (2).  NOT CARRIED BETWEEN CALLS.
001300 01  PB-LEAP-FLAG              PIC X(01).
001310 88  PB-IS-LEAP-YEAR       VALUE "Y".
001320 88  PB-NOT-LEAP-YEAR      VALUE "N".
001330*
001340 LINKAGE SECTION.
001350*PB-TXN-CODE-P SELECTS WHICH EDIT CHAIN 1000-EDIT-TRANSACTION
001360*RUNS.  THE REMAINING FIELDS ARE THE UNION OF EVERY FIELD ANY
001370*ONE TXN-CODE MIGHT NEED TO EDIT - NOT EVERY CALL USES ALL OF
001380*THEM, BUT BANK1 PASSES THE SAME PARAMETER LIST EVERY TIME SO
001390*THE CALL INTERFACE NEVER HAS TO VARY BY TRANSACTION TYPE.
001400 01  PB-TXN-CODE-P             PIC X(08).
001410 01  PB-USER-NAME-P            PIC X(20).
001420 01  PB-USER-PASSWORD-P        PIC X(30).
001430 01  PB-USER-EMAIL-P           PIC X(30).
001440 01  PB-CARD-NUMBER-P          PIC 9(16).
001450 01  PB-EXPIRY-DATE-P          PIC 9(08).
001460*PB-AMOUNT-P IS CARRIED AS COMP-3 TO MATCH BANK6'S PACKED
001470*TF-TXN-AMOUNT-P FIELD - THE TRANSFER AMOUNT EDIT HERE AND THE
001480*TRANSFER POSTING IN BANK6 MUST AGREE ON SCALE AND SIGN.
001490 01  PB-AMOUNT-P               PIC S9(10)V9(10) COMP-3.
001500 01  PB-PROC-DATE-P            PIC 9(08).
001510*RETURN SWITCH AND ERROR-NAME FIELD - THE SAME TWO-FIELD
001520*CONTRACT EVERY WORKER IN THE TREE USES.  PB-EDIT-ERROR-P IS
001530*ALWAYS EITHER SPACES (NOTHING FAILED) OR THE LITERAL
001540*"VALIDATION" - THIS PROGRAM NEVER RETURNS ANY OTHER CATALOGUE
001550*ENTRY, SINCE EVERY EDIT IT PERFORMS IS A FIELD-SHAPE EDIT.
001560 01  PB-EDIT-VALID-P           PIC X(01).
001570 88  PB-EDIT-IS-VALID      VALUE "Y".
001580 88  PB-EDIT-IS-INVALID    VALUE "N".
001590 01  PB-EDIT-ERROR-P           PIC X(24).
001600*
001610 PROCEDURE DIVISION USING PB-TXN-CODE-P PB-USER-NAME-P
001620     PB-USER-PASSWORD-P PB-USER-EMAIL-P PB-CARD-NUMBER-P
001630     PB-EXPIRY-DATE-P PB-AMOUNT-P PB-PROC-DATE-P
001640     PB-EDIT-VALID-P PB-EDIT-ERROR-P.
001650*
001660*-----------------------------------------------------------
001670*1000-EDIT-TRANSACTION
001680*ENTRY PARAGRAPH.  RESETS THE RETURN SWITCH TO VALID BEFORE
001690*ANY EDIT RUNS (A CALLER MUST NEVER SEE A STALE REJECT FROM A
001700*PRIOR CALL), RELOADS THE MONTH TABLE, THEN DISPATCHES ON
001710*TXN-CODE.  EACH WHEN ARM IS A SHORT CHAIN OF PERFORMS, EVERY
001720*ONE AFTER THE FIRST GATED ON PB-EDIT-IS-VALID STILL BEING TRUE
001730*SO A FAILED EARLY FIELD SHORT-CIRCUITS THE REST OF THE CHAIN.
001740*-----------------------------------------------------------
001750 1000-EDIT-TRANSACTION.
001760     MOVE "Y" TO PB-EDIT-VALID-P.
001770     MOVE SPACES TO PB-EDIT-ERROR-P.
001780     PERFORM 1100-LOAD-MONTH-TABLE THRU 1100-EXIT.
001790*
001800     EVALUATE PB-TXN-CODE-P
001810         WHEN "REGUSER"
001820*NEW-USER REGISTRATION - ALL THREE FIELDS ARE REQUIRED.
001830             PERFORM 2100-EDIT-NAME-REQUIRED THRU 2100-EXIT
001840             IF PB-EDIT-IS-VALID
001850                 PERFORM 2200-EDIT-PASSWORD-REQUIRED
001860                     THRU 2200-EXIT
001870             END-IF
001880             IF PB-EDIT-IS-VALID
001890                 PERFORM 2300-EDIT-EMAIL-REQUIRED THRU 2300-EXIT
001900             END-IF
001910         WHEN "UPDUSER"
001920*PROFILE UPDATE - A BLANK FIELD MEANS "NO CHANGE", NOT A
001930*FIELD-SHAPE FAILURE, SO EACH STEP ONLY EDITS A NON-BLANK
001940*FIELD (SEE 2400/2500/2600 BELOW).
001950             PERFORM 2400-EDIT-NAME-OPTIONAL THRU 2400-EXIT
001960             IF PB-EDIT-IS-VALID
001970                 PERFORM 2500-EDIT-PASSWORD-OPTIONAL
001980                     THRU 2500-EXIT
001990             END-IF
002000             IF PB-EDIT-IS-VALID
002010                 PERFORM 2600-EDIT-EMAIL-OPTIONAL THRU 2600-EXIT
002020             END-IF
002030         WHEN "NEWCARD"
002040*CARD ISSUE - LEADING DIGIT OF THE NUMBER, THEN THE EXPIRY
002050*DATE, IN THAT ORDER; NO POINT CHECKING A DATE AGAINST A
002060*CARD NUMBER ALREADY KNOWN TO BE BAD.
002070             PERFORM 2700-EDIT-CARD-NUMBER THRU 2700-EXIT
002080             IF PB-EDIT-IS-VALID
002090                 PERFORM 2800-EDIT-EXPIRY-DATE THRU 2800-EXIT
002100             END-IF
002110         WHEN "TRANSFER"
002120*TRANSFER POSTING - ONLY THE AMOUNT IS EDITED HERE; OWNERSHIP,
002130*ACTIVE-STATUS AND SUFFICIENT-FUNDS ARE BANK6'S OWN CHECKS.
002140             PERFORM 2900-EDIT-AMOUNT-POSITIVE THRU 2900-EXIT
002150         WHEN OTHER
002160*AN UNRECOGNIZED CODE IS NOT THIS PARAGRAPH'S PROBLEM - BANK1'S
002170*OWN DISPATCH EVALUATE REJECTS IT VALIDATION ON ITS OWN.
002180             CONTINUE
002190     END-EVALUATE.
002200*
002210 1000-EXIT.
002220     EXIT PROGRAM.
002230*
002240*-----------------------------------------------------------
002250*1100-LOAD-MONTH-TABLE
002260*310 DAYS SLOTS FOR JAN MAR MAY JUL AUG OCT DEC, 30 FOR THE
002270*REST; FEBRUARY IS FIXED UP LATER, ONCE THE EXPIRY YEAR IS
002280*KNOWN, BY 2820-FIX-FEBRUARY.  RELOADED ON EVERY CALL SO A
002290*LEAP-YEAR FIXUP NEVER SURVIVES INTO THE NEXT TRANSACTION.
002300*-----------------------------------------------------------
002310 1100-LOAD-MONTH-TABLE.
002320     MOVE 31 TO PB-MAX-DAY (1).
002330     MOVE 28 TO PB-MAX-DAY (2).
002340     MOVE 31 TO PB-MAX-DAY (3).
002350     MOVE 30 TO PB-MAX-DAY (4).
002360     MOVE 31 TO PB-MAX-DAY (5).
002370     MOVE 30 TO PB-MAX-DAY (6).
002380     MOVE 31 TO PB-MAX-DAY (7).
002390     MOVE 31 TO PB-MAX-DAY (8).
002400     MOVE 30 TO PB-MAX-DAY (9).
002410     MOVE 31 TO PB-MAX-DAY (10).
002420     MOVE 30 TO PB-MAX-DAY (11).
002430     MOVE 31 TO PB-MAX-DAY (12).
002440 1100-EXIT.
002450     EXIT.
002460*
002470*-----------------------------------------------------------
002480*2100-EDIT-NAME-REQUIRED
002490*REGUSER NAME EDIT - A BLANK NAME IS THE ONLY FAILURE MODE;
002500*THE FIELD'S OWN PIC X(20) ALREADY BOUNDS ITS MAXIMUM LENGTH.
002510*ALSO REUSED BY 2400-EDIT-NAME-OPTIONAL BELOW ONCE THE CALLER
002520*HAS ALREADY CONFIRMED THE FIELD IS NOT BLANK.
002530*-----------------------------------------------------------
002540 2100-EDIT-NAME-REQUIRED.
002550     IF PB-USER-NAME-P = SPACES
002560         MOVE "N" TO PB-EDIT-VALID-P
002570         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
002580     END-IF.
002590 2100-EXIT.
002600     EXIT.
002610*
002620*-----------------------------------------------------------
002630*2200-EDIT-PASSWORD-REQUIRED
002640*REGUSER PASSWORD EDIT - MUST BE AT LEAST 8 CHARACTERS LONG,
002650*MEASURED BY 2210 BELOW.  THE UPPER BOUND IS THE FIELD'S OWN
002660*PIC X(30), SO NO EXPLICIT UPPER-LIMIT TEST IS NEEDED HERE.
002670*-----------------------------------------------------------
002680 2200-EDIT-PASSWORD-REQUIRED.
002690     PERFORM 2210-COUNT-PASSWORD-LEN THRU 2210-EXIT.
002700     IF PB-FIELD-LEN < 8
002710         MOVE "N" TO PB-EDIT-VALID-P
002720         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
002730     END-IF.
002740 2200-EXIT.
002750     EXIT.
002760*
002770*-----------------------------------------------------------
002780*2210-COUNT-PASSWORD-LEN
002790*COUNTS TRAILING SPACES AND SUBTRACTS FROM THE FULL FIELD
002800*WIDTH TO GET THE TRUE TYPED LENGTH - THE SAME TRAILING-SPACE
002810*TECHNIQUE THIS SHOP USES ELSEWHERE, PICKED OVER A
002820*BEFORE-INITIAL-SPACE TALLY SINCE A PASSWORD, UNLIKE A NAME,
002830*IS ALLOWED TO CONTAIN EMBEDDED SPACES.
002840*-----------------------------------------------------------
002850 2210-COUNT-PASSWORD-LEN.
002860     MOVE 0 TO PB-TRAIL-SPACES.
002870     INSPECT PB-USER-PASSWORD-P TALLYING PB-TRAIL-SPACES
002880         FOR TRAILING SPACES.
002890     COMPUTE PB-FIELD-LEN = 30 - PB-TRAIL-SPACES.
002900 2210-EXIT.
002910     EXIT.
002920*
002930*-----------------------------------------------------------
002940*2300-EDIT-EMAIL-REQUIRED
002950*REGUSER EMAIL EDIT - REJECTS A BLANK EMAIL OUTRIGHT; A
002960*NON-BLANK CANDIDATE STILL HAS TO PASS THE SHAPE TEST IN 2310.
002970*-----------------------------------------------------------
002980 2300-EDIT-EMAIL-REQUIRED.
002990     IF PB-USER-EMAIL-P = SPACES
003000         MOVE "N" TO PB-EDIT-VALID-P
003010         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
003020     ELSE
003030         PERFORM 2310-EDIT-EMAIL-SHAPE THRU 2310-EXIT
003040     END-IF.
003050 2300-EXIT.
003060     EXIT.
003070*
003080*-----------------------------------------------------------
003090*2310-EDIT-EMAIL-SHAPE
003100*THE REFERENCE IMPLEMENTATION OF THE EMAIL-SHAPE RULE IN THIS
003110*TREE - SHARED BY REGUSER (VIA 2300) AND UPDUSER (VIA 2600).
003120*THE EMAIL MUST CARRY EXACTLY ONE "@" SIGN, AND ONCE SPLIT ON
003130*IT BOTH THE LOCAL PART AND THE DOMAIN PART MUST BE NON-BLANK.
003140*UNSTRING IS THE KEY TO THE DOMAIN-BLANK CASE: IF THE "@" IS
003150*THE LAST NON-BLANK BYTE OF THE FIELD, UNSTRING LEAVES
003160*PB-EMAIL-DOMAIN AS SPACES, AND THE IF BELOW CATCHES IT.  SEE
003170*BANK2'S OWN 130618 CRV CHANGE-LOG ENTRY FOR THE HISTORY OF ITS
003180*SECOND, ONCE-WEAKER COPY OF THIS SAME EDIT.
003190*-----------------------------------------------------------
003200 2310-EDIT-EMAIL-SHAPE.
003210     MOVE 0 TO PB-AT-COUNT.
003220     INSPECT PB-USER-EMAIL-P TALLYING PB-AT-COUNT
003230         FOR ALL "@".
003240     IF PB-AT-COUNT NOT = 1
003250         MOVE "N" TO PB-EDIT-VALID-P
003260         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
003270     ELSE
003280         MOVE SPACES TO PB-EMAIL-LOCAL PB-EMAIL-DOMAIN
003290         UNSTRING PB-USER-EMAIL-P DELIMITED BY "@"
003300             INTO PB-EMAIL-LOCAL PB-EMAIL-DOMAIN
003310         END-UNSTRING
003320         IF PB-EMAIL-LOCAL = SPACES OR PB-EMAIL-DOMAIN = SPACES
003330             MOVE "N" TO PB-EDIT-VALID-P
003340             MOVE "VALIDATION" TO PB-EDIT-ERROR-P
003350         END-IF
003360     END-IF.
003370 2310-EXIT.
003380     EXIT.
003390*
003400*-----------------------------------------------------------
003410*2400-EDIT-NAME-OPTIONAL
003420*UPDUSER NAME EDIT - BLANK MEANS "NO CHANGE" ON UPDUSER, SO A
003430*BLANK FIELD IS LEFT ALONE RATHER THAN REJECTED; ONLY A
003440*NON-BLANK CANDIDATE IS RUN THROUGH THE SAME REQUIRED-FIELD
003450*EDIT REGUSER USES.
003460*-----------------------------------------------------------
003470 2400-EDIT-NAME-OPTIONAL.
003480     IF PB-USER-NAME-P NOT = SPACES
003490         PERFORM 2100-EDIT-NAME-REQUIRED THRU 2100-EXIT
003500     END-IF.
003510 2400-EXIT.
003520     EXIT.
003530*
003540*-----------------------------------------------------------
003550*2500-EDIT-PASSWORD-OPTIONAL
003560*SAME "BLANK MEANS NO CHANGE" RULE APPLIED TO THE PASSWORD
003570*FIELD ON AN UPDUSER TRANSACTION.
003580*-----------------------------------------------------------
003590 2500-EDIT-PASSWORD-OPTIONAL.
003600     IF PB-USER-PASSWORD-P NOT = SPACES
003610         PERFORM 2200-EDIT-PASSWORD-REQUIRED THRU 2200-EXIT
003620     END-IF.
003630 2500-EXIT.
003640     EXIT.
003650*
003660*-----------------------------------------------------------
003670*2600-EDIT-EMAIL-OPTIONAL
003680*SAME RULE FOR EMAIL ON UPDUSER - NOTE THIS CALLS
003690*2310-EDIT-EMAIL-SHAPE DIRECTLY, NOT 2300-EDIT-EMAIL-REQUIRED,
003700*SINCE THE BLANK CHECK HAS ALREADY BEEN DONE BY THE IF BELOW.
003710*-----------------------------------------------------------
003720 2600-EDIT-EMAIL-OPTIONAL.
003730     IF PB-USER-EMAIL-P NOT = SPACES
003740         PERFORM 2310-EDIT-EMAIL-SHAPE THRU 2310-EXIT
003750     END-IF.
003760 2600-EXIT.
003770     EXIT.
003780*
003790*-----------------------------------------------------------
003800*2700-EDIT-CARD-NUMBER
003810*NEWCARD NUMBER EDIT - SEE THE 950220 MLS CHANGE-LOG ENTRY:
003820*ONLY THE LEADING DIGIT IS TESTED (MUST BE NON-ZERO), NOT A
003830*FULL RANGE COMPARE AGAINST THE WHOLE 16-DIGIT NUMBER.  THIS
003840*MATCHES THE CARD OPS MANUAL'S NUMBER-RANGE EDIT, WHICH ONLY
003850*CARES THAT THE NUMBER COULD BE A REAL CARD NUMBER, NOT THAT
003860*IT FALLS IN ANY PARTICULAR ISSUER RANGE.
003870*-----------------------------------------------------------
003880 2700-EDIT-CARD-NUMBER.
003890     MOVE PB-CARD-NUMBER-P TO PB-CARD-NUMBER-COPY.
003900     IF PB-CARD-LEAD-DIGIT = 0
003910         MOVE "N" TO PB-EDIT-VALID-P
003920         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
003930     END-IF.
003940 2700-EXIT.
003950     EXIT.
003960*
003970*-----------------------------------------------------------
003980*2800-EDIT-EXPIRY-DATE
003990*NEWCARD EXPIRY EDIT - THE DATE MUST FIRST BE A VALID CALENDAR
004000*DATE (2810 BELOW) AND MUST THEN FALL STRICTLY AFTER THE RUN'S
004010*PROCESSING DATE - A CARD CANNOT BE ISSUED ALREADY EXPIRED.
004020*BOTH DATES ARE CCYYMMDD SINCE THE 981103 PGF Y2K CHANGE, SO
004030*THE COMPARE IS A PLAIN NUMERIC NOT > TEST.
004040*-----------------------------------------------------------
004050 2800-EDIT-EXPIRY-DATE.
004060     MOVE PB-EXPIRY-DATE-P TO PB-EXPIRY-COPY.
004070     MOVE PB-PROC-DATE-P TO PB-PROC-COPY.
004080     PERFORM 2810-EDIT-CALENDAR-DATE THRU 2810-EXIT.
004090     IF PB-EDIT-IS-VALID
004100         IF PB-EXPIRY-COPY NOT > PB-PROC-COPY
004110             MOVE "N" TO PB-EDIT-VALID-P
004120             MOVE "VALIDATION" TO PB-EDIT-ERROR-P
004130         END-IF
004140     END-IF.
004150 2800-EXIT.
004160     EXIT.
004170*
004180*-----------------------------------------------------------
004190*2810-EDIT-CALENDAR-DATE
004200*MONTH MUST BE 1-12; ONCE IT IS, FEBRUARY'S SLOT IS FIXED UP
004210*FOR THE EXPIRY YEAR (2820 BELOW) AND THE DAY IS TESTED AGAINST
004220*THAT MONTH'S MAXIMUM.  A BAD MONTH SKIPS THE DAY TEST ENTIRELY
004230*SINCE PB-MAX-DAY (PB-EXP-MM) WOULD BE AN OUT-OF-RANGE
004240*SUBSCRIPT OTHERWISE.
004250*-----------------------------------------------------------
004260 2810-EDIT-CALENDAR-DATE.
004270     IF PB-EXP-MM < 1 OR PB-EXP-MM > 12
004280         MOVE "N" TO PB-EDIT-VALID-P
004290         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
004300     ELSE
004310         PERFORM 2820-FIX-FEBRUARY THRU 2820-EXIT
004320         IF PB-EXP-DD < 1 OR
004330             PB-EXP-DD > PB-MAX-DAY (PB-EXP-MM)
004340             MOVE "N" TO PB-EDIT-VALID-P
004350             MOVE "VALIDATION" TO PB-EDIT-ERROR-P
004360         END-IF
004370     END-IF.
004380 2810-EXIT.
004390     EXIT.
004400*
004410*-----------------------------------------------------------
004420*2820-FIX-FEBRUARY
004430*LEAP-YEAR RULE: DIVISIBLE BY 400 IS ALWAYS LEAP; OTHERWISE
004440*DIVISIBLE BY 100 IS NEVER LEAP; OTHERWISE DIVISIBLE BY 4 IS
004450*LEAP.  THE 990226 PGF ENTRY EXISTS BECAUSE AN EARLIER VERSION
004460*OF THIS TEST TREATED YEAR 2000 AS A CENTURY-YEAR EXCEPTION AND
004470*GOT IT BACKWARDS - 2000 IS DIVISIBLE BY 400 AND THEREFORE IS A
004480*LEAP YEAR, NOT AN EXCEPTION TO ONE.
004490*-----------------------------------------------------------
004500 2820-FIX-FEBRUARY.
004510     MOVE "N" TO PB-LEAP-FLAG.
004520     IF FUNCTION MOD (PB-EXP-CCYY 400) = 0
004530         MOVE "Y" TO PB-LEAP-FLAG
004540     ELSE
004550         IF FUNCTION MOD (PB-EXP-CCYY 100) NOT = 0 AND
004560             FUNCTION MOD (PB-EXP-CCYY 4) = 0
004570             MOVE "Y" TO PB-LEAP-FLAG
004580         END-IF
004590     END-IF.
004600     IF PB-IS-LEAP-YEAR
004610         MOVE 29 TO PB-MAX-DAY (2)
004620     ELSE
004630         MOVE 28 TO PB-MAX-DAY (2)
004640     END-IF.
004650 2820-EXIT.
004660     EXIT.
004670*
004680*-----------------------------------------------------------
004690*2900-EDIT-AMOUNT-POSITIVE
004700*TRANSFER AMOUNT EDIT - THE CARD OPS MANUAL REQUIRES A
004710*STRICTLY POSITIVE TRANSFER AMOUNT; ZERO OR NEGATIVE IS
004720*REJECTED HERE BEFORE BANK6 EVER SEES THE TRANSACTION, SO
004730*BANK6'S OWN BALANCE AND OWNERSHIP CHECKS NEVER HAVE TO GUARD
004740*AGAINST A NONSENSE AMOUNT.
004750*-----------------------------------------------------------
004760 2900-EDIT-AMOUNT-POSITIVE.
004770     IF PB-AMOUNT-P NOT > 0
004780         MOVE "N" TO PB-EDIT-VALID-P
004790         MOVE "VALIDATION" TO PB-EDIT-ERROR-P
004800     END-IF.
004810 2900-EXIT.
004820     EXIT.
