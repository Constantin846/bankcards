000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK4.
000030 AUTHOR. M SANZ.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. SEPTEMBER 1986.
000060 DATE-COMPILED. SEPTEMBER 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  860912 MLS  INITIAL RELEASE.  WAS A CASH WITHDRAWAL THAT
000130*  860912 MLS  RESCANNED THE CARD MASTER AND REWROTE THE
000140*  860912 MLS  BALANCE FIELD; NOW ISSUES A NEW CARD ROW.
000150*  890418 RAL  CARD-NUMBER UNIQUENESS SCAN ADDED - A DUPLICATE
000160*  890418 RAL  NUMBER USED TO OVERWRITE THE EARLIER CARD.
000170*  960227 RAL  OWNER CHECK AGAINST THE USER TABLE ADDED - A
000180*  960227 RAL  CARD COULD BE ISSUED TO A USER-ID THAT DID NOT
000190*  960227 RAL  EXIST.
000200*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000210*  050930 CRV  NEWCARD-ERROR-P WIDENED TO X(24).
000220*  110314 CRV  CARD-CONFLICT NOW ECHOES THE LAST FOUR DIGITS OF
000230*  110314 CRV  THE DUPLICATE NUMBER SO THE REPORT LINE TELLS ONE
000240*  110314 CRV  REJECT FROM ANOTHER.
000250*
000260*  -----------------------------------------------------------
000270*  PURPOSE
000280*  -----------------------------------------------------------
000290*  NEW-CARD ISSUE.  FOUR GATES MUST ALL PASS BEFORE A ROW IS
000300*  ADDED TO THE CARD TABLE, IN THIS ORDER - NUMBER UNIQUE,
000310*  OWNER EXISTS, NUMBER IN RANGE, EXPIRY A VALID FUTURE DATE.
000320*  THE ORDER MATTERS FOR THE REPORT LINE - ONLY THE FIRST GATE
000330*  THAT FAILS IS REPORTED, SO CARD-CONFLICT IS CHECKED BEFORE
000340*  USER-NOT-FOUND, WHICH IS CHECKED BEFORE THE TWO VALIDATION
000350*  EDITS.  THIS PROGRAM DOES ITS OWN EXPIRY ARITHMETIC RATHER
000360*  THAN CALLING PERIOD-BANK, SINCE PERIOD-BANK RUNS ONCE PER
000370*  TRANSACTION BEFORE DISPATCH AND HAS ALREADY RELEASED ITS
000380*  WORKING STORAGE BY THE TIME BANK1 REACHES THIS CALL.
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430 C01 IS TOP-OF-FORM.
000440
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*  SUBSCRIPT FOR THE UNIQUENESS SEARCH IN 1100 - NOT SHARED
000480*  WITH ANY OTHER PARAGRAPH SINCE THE SEARCH RUNS ONCE AND
000490*  EXITS BEFORE THE REST OF THE PARAGRAPH CHAIN STARTS.
000500 01  NC-SUB                    PIC 9(04) COMP.
000510*  RESULT OF THE CARD-NUMBER UNIQUENESS SCAN - SET BY
000520*  1100-CHECK-NUMBER-UNIQUE AND READ ONCE BY 1000-ISSUE-CARD
000530*  RIGHT AFTER THE PERFORM RETURNS.
000540 01  NC-CARD-FOUND-SWITCH      PIC X(01).
000550 88  NC-NUMBER-TAKEN       VALUE "Y".
000560 88  NC-NUMBER-CLEAR       VALUE "N".
000570*  RESULT OF THE OWNER-EXISTS SCAN - SET BY 1200-CHECK-OWNER.
000580*  SEPARATE FROM THE SWITCH ABOVE BECAUSE THE TWO CHECKS SCAN
000590*  DIFFERENT TABLES AND CAN BOTH BE IN PLAY AT ONCE IF A
000600*  FUTURE CHANGE EVER NEEDED TO REPORT BOTH FAILURES.
000610 01  NC-USER-FOUND-SWITCH      PIC X(01).
000620 88  NC-OWNER-FOUND        VALUE "Y".
000630 88  NC-OWNER-NOT-FOUND    VALUE "N".
000640
000650*  NUMBER-RANGE EDIT IS DONE ON THE LEADING DIGIT THROUGH THIS
000660*  REDEFINE RATHER THAN A FULL NUMERIC COMPARE - A 16-DIGIT
000670*  NUMBER IN THE RANGE 1000000000000000-9999999999999999 ALWAYS
000680*  HAS A NONZERO LEADING DIGIT.  A REDEFINE AVOIDS A SEPARATE
000690*  COMPUTE TO PEEL THE DIGIT OFF AND KEEPS THE TEST TO ONE
000700*  MOVE AND ONE IF.
000710 01  NC-CARD-NUMBER-WORK       PIC 9(16).
000720 01  NC-CARD-NUMBER-DIGITS REDEFINES NC-CARD-NUMBER-WORK.
000730 05  NC-LEAD-DIGIT         PIC 9(01).
000740 05  FILLER                PIC 9(15).
000750
000760*  EXPIRY EDIT - REUSES THE SAME CALENDAR-VALIDITY TABLE SHAPE
000770*  AS PERIOD-BANK SO THE TWO PROGRAMS AGREE ON LEAP YEARS.
000780*  THIS PROGRAM BUILDS ITS OWN COPY OF THE TABLE RATHER THAN
000790*  BORROWING PERIOD-BANK'S BECAUSE PERIOD-BANK IS CALLED AND
000800*  RETURNED FROM LONG BEFORE BANK4 EVER RUNS FOR A GIVEN
000810*  TRANSACTION - THERE IS NO WORKING STORAGE LEFT TO SHARE.
000820 01  NC-MONTH-DAYS-TABLE.
000830 05  NC-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
000840*  THE EXPIRY DATE FROM THE TRANSACTION, MOVED INTO WORKING
000850*  STORAGE SO THE REDEFINE BELOW CAN SPLIT IT INTO CCYY/MM/DD
000860*  WITHOUT DISTURBING THE LINKAGE FIELD ITSELF.
000870 01  NC-EXPIRY-WORK            PIC 9(08).
000880 01  NC-EXPIRY-PARTS REDEFINES NC-EXPIRY-WORK.
000890 05  NC-EXP-CCYY           PIC 9(04).
000900 05  NC-EXP-MM             PIC 9(02).
000910 05  NC-EXP-DD             PIC 9(02).
000920*  THE BATCH PROCESSING DATE, CARRIED HERE SO THE EXPIRY-AFTER-
000930*  TODAY COMPARE IN 2100 CAN RUN AGAINST A WORKING-STORAGE
000940*  COPY INSTEAD OF THE LINKAGE FIELD DIRECTLY.
000950 01  NC-PROC-DATE-WORK         PIC 9(08).
000960*  OVERALL RESULT OF THE TWO EXPIRY SUB-EDITS (MONTH/DAY RANGE
000970*  AND EXPIRY-AFTER-PROCESSING-DATE) - ONE SWITCH COVERS BOTH
000980*  SINCE 1000-ISSUE-CARD ONLY NEEDS TO KNOW WHETHER TO REJECT,
000990*  NOT WHICH SUB-EDIT FAILED.
001000 01  NC-DATE-EDIT-SWITCH       PIC X(01).
001010 88  NC-DATE-OK            VALUE "Y".
001020 88  NC-DATE-BAD           VALUE "N".
001030*  LEAP-YEAR FLAG, SET BY 2110-LOAD-MONTH-DAYS BEFORE IT
001040*  DECIDES WHETHER FEBRUARY GETS 28 OR 29 DAYS THIS RUN.
001050 01  NC-LEAP-SWITCH            PIC X(01).
001060 88  NC-IS-LEAP-YEAR       VALUE "Y".
001070*  SCRATCH FIELD FOR THE THREE FUNCTION MOD TESTS (DIV BY 4,
001080*  100, 400) THAT DECIDE LEAP-YEAR STATUS - DECLARED COMP SINCE
001090*  IT NEVER HOLDS ANYTHING BUT A SMALL REMAINDER.
001100 01  NC-LEAP-TEST              PIC 9(04) COMP.
001110
001120 LINKAGE SECTION.
001130*  ONE USER TABLE ROW AND ONE CARD TABLE ROW - MUST MATCH
001140*  BANK1 WS-USR-TABLE / WS-CRD-TABLE ROWS FIELD BY FIELD.
001150*  THE USER ROW ITSELF ONLY NEEDS THE ID FOR THE OWNER CHECK,
001160*  SO EVERYTHING PAST IT IS CARRIED AS ONE FILLER BLOCK RATHER
001170*  THAN SPELLING OUT FIELDS THIS PROGRAM NEVER TOUCHES - THE
001180*  FILLER WIDTH STILL HAS TO MATCH THE REAL ROW OR THE TABLE
001190*  WOULD MISALIGN ON EVERY OCCURRENCE PAST THE FIRST.
001200 01  NC-USR-TABLE.
001210 05  NC-USR-ROW OCCURS 2000 TIMES
001220 INDEXED BY NC-USR-IDX.
001230 10  NC-USR-ID         PIC 9(12).
001240 10  FILLER            PIC X(148).
001250
001260*  FULL CARD ROW, SPELLED OUT FIELD BY FIELD BECAUSE
001270*  3000-ADD-CARD-ROW HAS TO POPULATE EVERY ONE OF THEM FOR
001280*  THE NEW ROW IT APPENDS.
001290 01  NC-CRD-TABLE.
001300 05  NC-CRD-ROW OCCURS 2000 TIMES
001310 INDEXED BY NC-CRD-IDX.
001320 10  NC-CRD-ID         PIC 9(12).
001330 10  NC-CRD-NUMBER     PIC 9(16).
001340 10  NC-CRD-OWNER-ID   PIC 9(12).
001350 10  NC-CRD-EXPIRY     PIC 9(08).
001360 10  NC-CRD-STATUS     PIC X(08).
001370 10  NC-CRD-BALANCE    PIC S9(10)V9(10) COMP-3.
001380 10  NC-CRD-CREATE-TS  PIC 9(14).
001390 10  NC-CRD-UPDATE-TS  PIC 9(14).
001400 10  FILLER            PIC X(04).
001410
001420*  ROW COUNTS FOR THE TWO TABLES ABOVE - NC-CRD-COUNT-P IS
001430*  INCREMENTED BY ONE WHEN 3000-ADD-CARD-ROW APPENDS THE NEW
001440*  ROW; NC-USR-COUNT-P IS READ-ONLY HERE.
001450 01  NC-USR-COUNT-P            PIC 9(04) COMP.
001460 01  NC-CRD-COUNT-P            PIC 9(04) COMP.
001470*  RUNNING HIGH-WATER-MARK CARD-ID, MAINTAINED BY BANK1 ACROSS
001480*  THE WHOLE RUN SO EVERY NEWCARD TRANSACTION GETS THE NEXT
001490*  ID IN SEQUENCE EVEN ACROSS SEPARATE CALLS TO THIS PROGRAM.
001500 01  NC-NEXT-CRD-ID-P          PIC 9(12) COMP.
001510*  RUN TIMESTAMP, STAMPED INTO BOTH CREATE-TS AND UPDATE-TS OF
001520*  THE NEW ROW SINCE A JUST-ISSUED CARD HAS NEVER BEEN UPDATED.
001530 01  NC-RUN-TIMESTAMP-P        PIC 9(14).
001540*  BATCH PROCESSING DATE, USED BY THE EXPIRY-AFTER-TODAY EDIT
001550*  IN 2100-EDIT-EXPIRY.
001560 01  NC-PROC-DATE-P            PIC 9(08).
001570*  THE USER-ID THE NEW CARD IS BEING ISSUED TO - MUST ALREADY
001580*  EXIST IN THE USER TABLE OR THE TRANSACTION IS REJECTED.
001590 01  NC-TXN-USER-ID-P          PIC 9(12).
001600*  THE CARD NUMBER REQUESTED FOR THE NEW CARD.  THE ALPHA
001610*  REDEFINE BELOW LETS 1000-ISSUE-CARD PEEL OFF THE LAST FOUR
001620*  DIGITS FOR THE CARD-CONFLICT ERROR LITERAL WITHOUT A
001630*  SEPARATE NUMERIC-TO-ALPHA CONVERSION STEP.
001640 01  NC-TXN-CARD-NUMBER-P      PIC 9(16).
001650 01  NC-CARD-NUMBER-ALPHA REDEFINES NC-TXN-CARD-NUMBER-P
001660 PIC X(16).
001670*  REQUESTED EXPIRY DATE FOR THE NEW CARD.
001680 01  NC-TXN-EXPIRY-P           PIC 9(08).
001690*  OPENING BALANCE FOR THE NEW CARD, PACKED DECIMAL TO MATCH
001700*  THE CARD-BALANCE FIELD IT IS MOVED INTO.
001710 01  NC-TXN-AMOUNT-P           PIC S9(10)V9(10) COMP-3.
001720*  ACCEPT/REJECT RESULT HANDED BACK TO BANK1.
001730 01  NC-ACCEPTED-SWITCH-P      PIC X(01).
001740 88  NC-ACCEPTED-P         VALUE "Y".
001750 88  NC-REJECTED-P         VALUE "N".
001760*  ERROR LITERAL FOR A REJECT - SPACES ON ACCEPT.
001770 01  NC-ERROR-P                PIC X(24).
001780
001790 PROCEDURE DIVISION USING NC-USR-TABLE NC-USR-COUNT-P
001800 NC-CRD-TABLE NC-CRD-COUNT-P NC-NEXT-CRD-ID-P
001810 NC-RUN-TIMESTAMP-P NC-PROC-DATE-P NC-TXN-USER-ID-P
001820 NC-TXN-CARD-NUMBER-P NC-TXN-EXPIRY-P NC-TXN-AMOUNT-P
001830 NC-ACCEPTED-SWITCH-P NC-ERROR-P.
001840
001850*  -----------------------------------------------------------
001860*  1000-ISSUE-CARD - ENTRY POINT.  RUNS THE FOUR GATES IN
001870*  REJECT-PRIORITY ORDER - NUMBER UNIQUENESS FIRST, THEN
001880*  OWNER EXISTENCE, THEN THE TWO RANGE/EXPIRY EDITS - AND
001890*  STOPS AT THE FIRST ONE THAT FAILS SO ONLY ONE ERROR
001900*  LITERAL EVER REACHES THE REPORT LINE.
001910*  -----------------------------------------------------------
001920 1000-ISSUE-CARD.
001930 SET NC-ACCEPTED-P TO TRUE.
001940 MOVE SPACES TO NC-ERROR-P.
001950 PERFORM 1100-CHECK-NUMBER-UNIQUE THRU 1100-EXIT.
001960 IF NC-NUMBER-TAKEN
001970*          DUPLICATE NUMBER - BUILD THE LITERAL WITH THE LAST
001980*          FOUR DIGITS OF THE OFFENDING NUMBER SO A DUMP OF
001990*          REJECTED NEWCARD LINES CAN TELL ONE CONFLICT FROM
002000*          ANOTHER WITHOUT CROSS-REFERENCING THE INPUT FILE.
002010 SET NC-REJECTED-P TO TRUE
002020 STRING "CARD-CONFLICT-" NC-CARD-NUMBER-ALPHA (13:4)
002030 DELIMITED BY SIZE INTO NC-ERROR-P
002040 ELSE
002050 PERFORM 1200-CHECK-OWNER THRU 1200-EXIT
002060 IF NC-OWNER-NOT-FOUND
002070*              THE REQUESTED OWNER IS NOT IN THE USER TABLE -
002080*              REJECT BEFORE EVEN LOOKING AT THE NUMBER RANGE
002090*              OR EXPIRY, SINCE THERE IS NO POINT VALIDATING
002100*              FIELDS FOR A CARD THAT CANNOT BE ISSUED ANYWAY.
002110 SET NC-REJECTED-P TO TRUE
002120 MOVE "USER-NOT-FOUND" TO NC-ERROR-P
002130 ELSE
002140 PERFORM 2000-EDIT-NUMBER-RANGE THRU 2000-EXIT
002150 PERFORM 2100-EDIT-EXPIRY THRU 2100-EXIT
002160 IF NC-DATE-BAD
002170*                      EITHER THE NUMBER RANGE EDIT OR THE
002180*                      EXPIRY EDIT SET THE SHARED SWITCH TO
002190*                      BAD - ONE GENERIC VALIDATION LITERAL
002200*                      COVERS BOTH, SINCE CHANGE TICKET 950220
002210*                      NEVER CALLED FOR SEPARATE WORDING PER
002220*                      SUB-EDIT.
002230 SET NC-REJECTED-P TO TRUE
002240 MOVE "VALIDATION" TO NC-ERROR-P
002250 ELSE
002260 PERFORM 3000-ADD-CARD-ROW THRU 3000-EXIT
002270 END-IF
002280 END-IF
002290 END-IF.
002300 EXIT PROGRAM.
002310
002320*  -----------------------------------------------------------
002330*  1100-CHECK-NUMBER-UNIQUE - LINEAR SEARCH OF THE CARD TABLE
002340*  FOR A ROW ALREADY HOLDING THE REQUESTED NUMBER.  RUNS
002350*  BEFORE THE OWNER CHECK SINCE A DUPLICATE NUMBER IS THE
002360*  MORE SERIOUS DATA-INTEGRITY PROBLEM OF THE TWO.
002370*  -----------------------------------------------------------
002380 1100-CHECK-NUMBER-UNIQUE.
002390 SET NC-NUMBER-CLEAR TO TRUE.
002400 IF NC-CRD-COUNT-P > 0
002410 SET NC-CRD-IDX TO 1
002420 SEARCH NC-CRD-ROW
002430 AT END
002440 SET NC-NUMBER-CLEAR TO TRUE
002450 WHEN NC-CRD-NUMBER (NC-CRD-IDX)
002460 = NC-TXN-CARD-NUMBER-P
002470 SET NC-NUMBER-TAKEN TO TRUE
002480 END-SEARCH
002490 END-IF.
002500 1100-EXIT.
002510 EXIT.
002520
002530*  -----------------------------------------------------------
002540*  1200-CHECK-OWNER - LINEAR SEARCH OF THE USER TABLE FOR THE
002550*  REQUESTED OWNER-ID.  ONLY THE ID COLUMN IS COMPARED SINCE
002560*  THE REST OF THE USER ROW IS CARRIED AS FILLER IN THIS
002570*  PROGRAM'S COPY OF THE TABLE LAYOUT.
002580*  -----------------------------------------------------------
002590 1200-CHECK-OWNER.
002600 SET NC-OWNER-NOT-FOUND TO TRUE.
002610 IF NC-USR-COUNT-P > 0
002620 SET NC-USR-IDX TO 1
002630 SEARCH NC-USR-ROW
002640 AT END
002650 SET NC-OWNER-NOT-FOUND TO TRUE
002660 WHEN NC-USR-ID (NC-USR-IDX) = NC-TXN-USER-ID-P
002670 SET NC-OWNER-FOUND TO TRUE
002680 END-SEARCH
002690 END-IF.
002700 1200-EXIT.
002710 EXIT.
002720
002730*  -----------------------------------------------------------
002740*  2000-EDIT-NUMBER-RANGE - REJECTS A CARD NUMBER WHOSE
002750*  LEADING DIGIT IS ZERO, WHICH WOULD MEAN THE NUMBER IS
002760*  BELOW THE SIXTEEN-DIGIT RANGE THE CARD OPS MANUAL REQUIRES.
002770*  SETS THE
002780*  SAME SHARED SWITCH THE EXPIRY EDIT USES, SINCE BOTH ARE
002790*  REPORTED WITH THE SAME GENERIC VALIDATION LITERAL.
002800*  -----------------------------------------------------------
002810 2000-EDIT-NUMBER-RANGE.
002820 SET NC-DATE-OK TO TRUE.
002830 MOVE NC-TXN-CARD-NUMBER-P TO NC-CARD-NUMBER-WORK.
002840 IF NC-LEAD-DIGIT = 0
002850 SET NC-DATE-BAD TO TRUE
002860 END-IF.
002870 2000-EXIT.
002880 EXIT.
002890
002900*  -----------------------------------------------------------
002910*  2100-EDIT-EXPIRY - TWO SUB-EDITS IN SEQUENCE - MONTH/DAY
002920*  ARE A VALID CALENDAR DATE FOR THE GIVEN YEAR (LEAP YEARS
002930*  INCLUDED), THEN THE EXPIRY DATE FALLS STRICTLY AFTER THE
002940*  BATCH PROCESSING DATE.  EITHER FAILURE SETS NC-DATE-BAD
002950*  AND LEAVES IT SET - THE ELSE CHAIN BELOW NEVER CLEARS A
002960*  BAD RESULT BACK TO GOOD ONCE THE FIRST SUB-EDIT TRIPS IT.
002970*  -----------------------------------------------------------
002980 2100-EDIT-EXPIRY.
002990 PERFORM 2110-LOAD-MONTH-DAYS THRU 2110-EXIT.
003000 MOVE NC-TXN-EXPIRY-P TO NC-EXPIRY-WORK.
003010 MOVE NC-PROC-DATE-P TO NC-PROC-DATE-WORK.
003020 IF NC-EXP-MM < 1 OR NC-EXP-MM > 12
003030*              MONTH OUT OF RANGE - NO POINT TESTING THE DAY
003040*              AGAINST NC-MONTH-DAYS SINCE THE SUBSCRIPT
003050*              ITSELF WOULD BE INVALID.
003060 SET NC-DATE-BAD TO TRUE
003070 ELSE
003080 IF NC-EXP-DD < 1 OR
003090 NC-EXP-DD > NC-MONTH-DAYS (NC-EXP-MM)
003100 SET NC-DATE-BAD TO TRUE
003110 ELSE
003120*                      CALENDAR SHAPE IS FINE - LAST CHECK IS
003130*                      THAT THE CARD HAS NOT ALREADY EXPIRED
003140*                      AS OF THE DATE THIS BATCH IS RUNNING.
003150 IF NC-EXPIRY-WORK NOT > NC-PROC-DATE-WORK
003160 SET NC-DATE-BAD TO TRUE
003170 END-IF
003180 END-IF
003190 END-IF.
003200 2100-EXIT.
003210 EXIT.
003220
003230*  -----------------------------------------------------------
003240*  2110-LOAD-MONTH-DAYS - BUILDS THE TWELVE-ENTRY DAYS-PER-
003250*  MONTH TABLE FOR THE EXPIRY YEAR, THEN RUNS THE STANDARD
003260*  DIV-4/DIV-100/DIV-400 LEAP-YEAR TEST AND PATCHES FEBRUARY
003270*  TO 29 DAYS WHEN THE YEAR QUALIFIES.
003280*  -----------------------------------------------------------
003290 2110-LOAD-MONTH-DAYS.
003300 MOVE 31 TO NC-MONTH-DAYS (1).
003310 MOVE 28 TO NC-MONTH-DAYS (2).
003320 MOVE 31 TO NC-MONTH-DAYS (3).
003330 MOVE 30 TO NC-MONTH-DAYS (4).
003340 MOVE 31 TO NC-MONTH-DAYS (5).
003350 MOVE 30 TO NC-MONTH-DAYS (6).
003360 MOVE 31 TO NC-MONTH-DAYS (7).
003370 MOVE 31 TO NC-MONTH-DAYS (8).
003380 MOVE 30 TO NC-MONTH-DAYS (9).
003390 MOVE 31 TO NC-MONTH-DAYS (10).
003400 MOVE 30 TO NC-MONTH-DAYS (11).
003410 MOVE 31 TO NC-MONTH-DAYS (12).
003420 SET NC-IS-LEAP-YEAR TO FALSE.
003430*          DIVISIBLE BY 4 IS THE FIRST LEAP-YEAR CANDIDATE
003440*          TEST - MOST YEARS THAT PASS THIS ONE ARE LEAP
003450*          YEARS, BUT CENTURY YEARS NEED THE TWO FURTHER
003460*          TESTS BELOW.
003470 COMPUTE NC-LEAP-TEST = FUNCTION MOD (NC-EXP-CCYY, 4).
003480 IF NC-LEAP-TEST = 0
003490 SET NC-IS-LEAP-YEAR TO TRUE
003500*                  DIVISIBLE BY 100 KNOCKS OUT THE CENTURY
003510*                  YEARS UNLESS THEY ALSO CLEAR THE DIV-400
003520*                  TEST BELOW (1900 WAS NOT A LEAP YEAR, 2000
003530*                  WAS).
003540 COMPUTE NC-LEAP-TEST = FUNCTION MOD (NC-EXP-CCYY, 100)
003550 IF NC-LEAP-TEST = 0
003560 SET NC-IS-LEAP-YEAR TO FALSE
003570 COMPUTE NC-LEAP-TEST =
003580 FUNCTION MOD (NC-EXP-CCYY, 400)
003590 IF NC-LEAP-TEST = 0
003600 SET NC-IS-LEAP-YEAR TO TRUE
003610 END-IF
003620 END-IF
003630 END-IF.
003640 IF NC-IS-LEAP-YEAR
003650 MOVE 29 TO NC-MONTH-DAYS (2)
003660 END-IF.
003670 2110-EXIT.
003680 EXIT.
003690
003700*  -----------------------------------------------------------
003710*  3000-ADD-CARD-ROW - ALL FOUR GATES PASSED.  APPENDS THE
003720*  NEW ROW AT THE NEXT FREE SUBSCRIPT, ASSIGNS IT THE NEXT
003730*  CARD-ID IN SEQUENCE, AND STAMPS BOTH TIMESTAMPS WITH THE
003740*  RUN TIMESTAMP SINCE A BRAND-NEW CARD HAS NEVER BEEN
003750*  UPDATED SEPARATELY FROM ITS CREATION.
003760*  -----------------------------------------------------------
003770 3000-ADD-CARD-ROW.
003780 ADD 1 TO NC-CRD-COUNT-P.
003790 SET NC-CRD-IDX TO NC-CRD-COUNT-P.
003800 COMPUTE NC-NEXT-CRD-ID-P = NC-NEXT-CRD-ID-P + 1.
003810 MOVE NC-NEXT-CRD-ID-P TO NC-CRD-ID (NC-CRD-IDX).
003820 MOVE NC-TXN-CARD-NUMBER-P TO NC-CRD-NUMBER (NC-CRD-IDX).
003830 MOVE NC-TXN-USER-ID-P TO NC-CRD-OWNER-ID (NC-CRD-IDX).
003840 MOVE NC-TXN-EXPIRY-P TO NC-CRD-EXPIRY (NC-CRD-IDX).
003850*          EVERY CARD COMES OUT OF ISSUE ACTIVE - THERE IS NO
003860*          WAY TO REQUEST A BLOCKED CARD FROM THE NEWCARD
003870*          TRANSACTION, SO THE LITERAL IS HARDCODED HERE
003880*          RATHER THAN TAKEN FROM AN INPUT FIELD.
003890 MOVE "ACTIVE" TO NC-CRD-STATUS (NC-CRD-IDX).
003900 MOVE NC-TXN-AMOUNT-P TO NC-CRD-BALANCE (NC-CRD-IDX).
003910 MOVE NC-RUN-TIMESTAMP-P TO NC-CRD-CREATE-TS (NC-CRD-IDX).
003920 MOVE NC-RUN-TIMESTAMP-P TO NC-CRD-UPDATE-TS (NC-CRD-IDX).
003930 3000-EXIT.
003940 EXIT.
