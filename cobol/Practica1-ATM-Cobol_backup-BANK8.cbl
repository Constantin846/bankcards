000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK8.
000030 AUTHOR. R ALONSO.
000040 INSTALLATION. UNIZARBANK CARD SYSTEMS - ZARAGOZA DATA CENTER.
000050 DATE-WRITTEN. AUGUST 1986.
000060 DATE-COMPILED. AUGUST 1986.
000070 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*
000090*  -----------------------------------------------------------
000100*  CHANGE LOG
000110*  -----------------------------------------------------------
000120*  860805 RAL  INITIAL RELEASE.  LOCATE USER ROW, REPLACE
000130*  860805 RAL  NAME/EMAIL/PASSWORD WHEN THE CALLER SUPPLIED A
000140*  860805 RAL  NON-BLANK VALUE, REWRITE THE ROW.
000150*  890220 RAL  EMAIL CHANGE NOW RE-CHECKS THE WHOLE TABLE FOR
000160*  890220 RAL  A CONFLICT BEFORE THE REPLACE - A BLANK CHANGE
000170*  890220 RAL  USED TO SNEAK A DUPLICATE EMAIL PAST THE EDIT.
000180*  930511 CRV  CREDENTIAL RE-DERIVATION ADDED FOR A PASSWORD
000190*  930511 CRV  CHANGE - PREVIOUSLY THE RAW PASSWORD WAS STORED.
000200*  981023 PGF  Y2K - TIMESTAMP FIELDS WIDENED TO CCYYMMDDHHMMSS.
000210*  050930 CRV  UPDUSER-ERROR-P WIDENED TO X(24).
000220*  110314 CRV  USER-NOT-FOUND NOW ECHOES THE LAST SIX DIGITS OF
000230*  110314 CRV  THE REQUESTED USER-ID FOR THE REPORT LINE.
000240*
000250*  -----------------------------------------------------------
000260*  PURPOSE
000270*  -----------------------------------------------------------
000280*  USER MAINTENANCE - UPDATE.  A FIELD-LEVEL PATCH, NOT A
000290*  FULL REPLACE - ANY OF NAME/EMAIL/PASSWORD LEFT BLANK BY
000300*  THE CALLER MEANS "DO NOT CHANGE THIS FIELD," SO EACH OF
000310*  THE THREE REPLACE STEPS IN 3000-APPLY-CHANGES IS GATED ON
000320*  ITS OWN NOT-SPACES TEST.  ONLY THE EMAIL FIELD NEEDS A
000330*  CONFLICT RE-CHECK BEFORE IT CAN BE APPLIED, SINCE EMAIL IS
000340*  THE ONLY ONE OF THE THREE WITH A UNIQUENESS RULE ATTACHED
000350*  TO IT; NAME AND PASSWORD HAVE NONE.
000360*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400 C01 IS TOP-OF-FORM.
000410
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440*  SUBSCRIPT FOR THE USER-ID SEARCH IN 1100-FIND-USER.
000450 01  UU-SUB                    PIC 9(04) COMP.
000460*  RESULT OF THE USER-ID LOOKUP - SET ONCE BY 1100-FIND-USER
000470*  AND TESTED IMMEDIATELY BY 1000-UPDATE-USER.
000480 01  UU-FOUND-SWITCH           PIC X(01).
000490 88  UU-USER-FOUND         VALUE "Y".
000500 88  UU-USER-NOT-FOUND     VALUE "N".
000510*  RESULT OF THE EMAIL-CONFLICT RE-SCAN, ONLY MEANINGFUL WHEN
000520*  THE CALLER ACTUALLY SUPPLIED A NEW EMAIL - LEFT AT "CLEAR"
000530*  OTHERWISE SO THE REJECT TEST IN 1000 NEVER FIRES FALSELY.
000540 01  UU-CONFLICT-SWITCH        PIC X(01).
000550 88  UU-EMAIL-TAKEN        VALUE "Y".
000560 88  UU-EMAIL-CLEAR        VALUE "N".
000570*  SUBSCRIPT OF THE USER ROW BEING UPDATED, CAPTURED ONCE IN
000580*  1000-UPDATE-USER SO THE LATER PARAGRAPHS DO NOT HAVE TO
000590*  RE-SEARCH FOR IT.
000600 01  UU-TARGET-SUB             PIC 9(04) COMP.
000610
000620*  CREDENTIAL FOLD - SAME SHAPE AS ESCRIBI/BANK2, KEPT AS ITS
000630*  OWN COPY HERE RATHER THAN SHARED.  A PASSWORD CHANGE IS A
000640*  RARE BRANCH OF THIS PROGRAM (MOST UPDUSER CALLS ONLY TOUCH
000650*  NAME OR EMAIL) BUT WHEN IT DOES FIRE IT MUST RUN THE SAME
000660*  ONE-WAY FOLD EVERY OTHER CREDENTIAL-SETTING PROGRAM USES,
000670*  SO A STORED PASSWORD HASH LOOKS IDENTICAL REGARDLESS OF
000680*  WHICH PROGRAM WROTE IT.
000690 01  UU-SALT                   PIC X(30)
000700 VALUE "UNIZARBANK-SALT-1986XXXXXXXX".
000710 01  UU-FOLD-AREA.
000720 05  UU-FOLD-BYTE OCCURS 60 TIMES PIC X(01).
000730*  FLAT ALPHA VIEW OF THE SAME 60 BYTES BUILT ONE AT A TIME
000740*  ABOVE - THE TABLE FORM IS WHAT 4010 WRITES INTO, THE FLAT
000750*  FORM IS WHAT 3000 MOVES OUT TO THE USER ROW IN ONE SHOT.
000760 01  UU-FOLD-REDEF REDEFINES UU-FOLD-AREA
000770 PIC X(60).
000780*  WALKS THE RAW PASSWORD BYTES, WRAPPING EVERY 30 CHARACTERS
000790*  SINCE THE INPUT PASSWORD FIELD IS ONLY 30 BYTES WIDE BUT
000800*  THE FOLD OUTPUT IS 60.
000810 01  UU-RAW-INDEX              PIC 9(04) COMP.
000820*  WALKS THE SALT BYTES ON A DIFFERENT STRIDE (STEP 7) THAN
000830*  THE RAW-PASSWORD INDEX SO THE TWO SEQUENCES DO NOT STAY IN
000840*  LOCKSTEP AND PRODUCE A REPEATING PATTERN.
000850 01  UU-SALT-INDEX             PIC 9(04) COMP.
000860*  OUTPUT POSITION IN THE 60-BYTE FOLD AREA - DRIVES THE
000870*  4010-FOLD-ONE-BYTE LOOP FROM 1 THROUGH 60.
000880 01  UU-FOLD-INDEX             PIC 9(04) COMP.
000890*  NUMERIC ACCUMULATOR FOR ONE FOLDED BYTE, RANGE 0-35 SO IT
000900*  CAN BE MAPPED TO A SINGLE BASE-36 CHARACTER BY 4100.
000910 01  UU-CHAR-VALUE             PIC 9(03).
000920*  ALPHA REDEFINE OF THE SAME COUNTER, USED ONLY TO PEEL OFF
000930*  THE LOW-ORDER DIGIT AFTER 4100 HAS MAPPED IT INTO THE
000940*  ASCII RANGE FOR A DIGIT OR UPPERCASE LETTER.
000950 01  UU-CHAR-VALUE-X REDEFINES UU-CHAR-VALUE PIC X(03).
000960
000970 LINKAGE SECTION.
000980*  ONE USER TABLE ROW - MUST MATCH BANK1 WS-USR-TABLE ROW
000990*  FIELD BY FIELD.  SPELLED OUT IN FULL HERE, UNLIKE BANK4'S
001000*  FILLER-ONLY COPY, BECAUSE THIS PROGRAM HAS TO READ AND
001010*  WRITE EVERY ONE OF THESE FIELDS DEPENDING ON WHICH OF THE
001020*  THREE OPTIONAL CHANGES THE CALLER REQUESTED.
001030 01  UU-USR-TABLE.
001040 05  UU-USR-ROW OCCURS 2000 TIMES
001050 INDEXED BY UU-USR-IDX.
001060 10  UU-USR-ID         PIC 9(12).
001070 10  UU-USR-NAME       PIC X(20).
001080 10  UU-USR-PASSWORD   PIC X(60).
001090 10  UU-USR-EMAIL      PIC X(30).
001100 10  UU-USR-ROLE       PIC X(05).
001110 10  UU-USR-CREATE-TS  PIC 9(14).
001120 10  UU-USR-UPDATE-TS  PIC 9(14).
001130 10  FILLER            PIC X(05).
001140
001150*  ROW COUNT FOR THE TABLE ABOVE - NOT CHANGED BY THIS
001160*  PROGRAM SINCE A PATCH UPDATE NEVER ADDS OR REMOVES A ROW.
001170 01  UU-USR-COUNT-P            PIC 9(04) COMP.
001180*  RUN TIMESTAMP, STAMPED INTO UPDATE-TS OF THE PATCHED ROW
001190*  REGARDLESS OF WHICH FIELDS ACTUALLY CHANGED.
001200 01  UU-RUN-TIMESTAMP-P        PIC 9(14).
001210*  THE USER-ID TO LOCATE AND PATCH.
001220 01  UU-TXN-USER-ID-P          PIC 9(12).
001230*  ALPHA REDEFINE OF THE SAME FIELD, USED ONLY TO BUILD THE
001240*  USER-NOT-FOUND ERROR LITERAL'S TRAILING DIGITS WHEN THE
001250*  LOOKUP FAILS.
001260 01  UU-TXN-USER-ID-ALPHA REDEFINES UU-TXN-USER-ID-P
001270 PIC X(12).
001280*  NEW NAME, OR SPACES TO LEAVE THE STORED NAME UNCHANGED.
001290 01  UU-TXN-NAME-P             PIC X(20).
001300*  RAW NEW PASSWORD (BEFORE FOLDING), OR SPACES TO LEAVE THE
001310*  STORED CREDENTIAL UNCHANGED.
001320 01  UU-TXN-PASSWORD-P         PIC X(30).
001330*  NEW EMAIL, OR SPACES TO LEAVE THE STORED EMAIL UNCHANGED -
001340*  ONLY THIS ONE OF THE THREE OPTIONAL FIELDS CARRIES A
001350*  UNIQUENESS RULE, ENFORCED BY 2000-CHECK-EMAIL-CHANGE.
001360 01  UU-TXN-EMAIL-P            PIC X(30).
001370*  ACCEPT/REJECT RESULT HANDED BACK TO BANK1.
001380 01  UU-ACCEPTED-SWITCH-P      PIC X(01).
001390 88  UU-ACCEPTED-P         VALUE "Y".
001400 88  UU-REJECTED-P         VALUE "N".
001410*  ERROR LITERAL FOR A REJECT - SPACES ON ACCEPT.
001420 01  UU-ERROR-P                PIC X(24).
001430
001440 PROCEDURE DIVISION USING UU-USR-TABLE UU-USR-COUNT-P
001450 UU-RUN-TIMESTAMP-P UU-TXN-USER-ID-P UU-TXN-NAME-P
001460 UU-TXN-PASSWORD-P UU-TXN-EMAIL-P UU-ACCEPTED-SWITCH-P
001470 UU-ERROR-P.
001480
001490*  -----------------------------------------------------------
001500*  1000-UPDATE-USER - ENTRY POINT.  LOCATE THE USER, THEN -
001510*  ONLY IF FOUND - RUN THE EMAIL-CONFLICT CHECK BEFORE
001520*  APPLYING ANY CHANGES AT ALL, SO A REJECTED EMAIL CHANGE
001530*  DOES NOT LEAVE A PARTIALLY-APPLIED NAME OR PASSWORD CHANGE
001540*  BEHIND ON THE ROW.
001550*  -----------------------------------------------------------
001560 1000-UPDATE-USER.
001570 SET UU-ACCEPTED-P TO TRUE.
001580 MOVE SPACES TO UU-ERROR-P.
001590 PERFORM 1100-FIND-USER THRU 1100-EXIT.
001600 IF UU-USER-NOT-FOUND
001610*              ECHO THE LAST SIX DIGITS OF THE REQUESTED
001620*              USER-ID SO A REPORT FULL OF REJECTED UPDUSER
001630*              LINES CAN BE TOLD APART WITHOUT GOING BACK TO
001640*              THE TRANSACTION INPUT FILE.
001650 SET UU-REJECTED-P TO TRUE
001660 STRING "USER-NOT-FOUND-" UU-TXN-USER-ID-ALPHA (7:6)
001670 DELIMITED BY SIZE INTO UU-ERROR-P
001680 ELSE
001690 MOVE UU-USR-IDX TO UU-TARGET-SUB
001700 PERFORM 2000-CHECK-EMAIL-CHANGE THRU 2000-EXIT
001710 IF UU-REJECTED-P
001720*                      EMAIL CONFLICT ALREADY SET THE REJECT
001730*                      SWITCH AND THE ERROR LITERAL INSIDE
001740*                      2000 - NOTHING MORE TO DO BUT FALL
001750*                      THROUGH WITHOUT TOUCHING THE ROW.
001760 CONTINUE
001770 ELSE
001780 PERFORM 3000-APPLY-CHANGES THRU 3000-EXIT
001790 END-IF
001800 END-IF.
001810 EXIT PROGRAM.
001820
001830*  -----------------------------------------------------------
001840*  1100-FIND-USER - LINEAR SEARCH OF THE USER TABLE BY
001850*  USER-ID.  LEAVES UU-USR-IDX POINTING AT THE FOUND ROW.
001860*  -----------------------------------------------------------
001870 1100-FIND-USER.
001880 SET UU-USER-NOT-FOUND TO TRUE.
001890 IF UU-USR-COUNT-P > 0
001900 SET UU-USR-IDX TO 1
001910 SEARCH UU-USR-ROW
001920 AT END
001930 SET UU-USER-NOT-FOUND TO TRUE
001940 WHEN UU-USR-ID (UU-USR-IDX) = UU-TXN-USER-ID-P
001950 SET UU-USER-FOUND TO TRUE
001960 END-SEARCH
001970 END-IF.
001980 1100-EXIT.
001990 EXIT.
002000
002010*  -----------------------------------------------------------
002020*  2000-CHECK-EMAIL-CHANGE - SKIPPED ENTIRELY WHEN THE
002030*  CALLER LEFT THE EMAIL FIELD BLANK (NO CHANGE REQUESTED).
002040*  OTHERWISE SCANS EVERY OTHER ROW IN THE TABLE FOR THE SAME
002050*  EMAIL - THE TARGET ROW ITSELF IS SKIPPED IN 2010 SO A
002060*  USER RE-SUBMITTING THEIR OWN UNCHANGED EMAIL IS NOT
002070*  FLAGGED AS A CONFLICT AGAINST THEMSELVES.
002080*  -----------------------------------------------------------
002090 2000-CHECK-EMAIL-CHANGE.
002100 SET UU-EMAIL-CLEAR TO TRUE.
002110 IF UU-TXN-EMAIL-P NOT = SPACES
002120 SET UU-SUB TO 1
002130 PERFORM 2010-SCAN-ONE-ROW THRU 2010-EXIT
002140 IF UU-EMAIL-TAKEN
002150 SET UU-REJECTED-P TO TRUE
002160 MOVE "USER-CONFLICT" TO UU-ERROR-P
002170 END-IF
002180 END-IF.
002190 2000-EXIT.
002200 EXIT.
002210
002220*  -----------------------------------------------------------
002230*  2010-SCAN-ONE-ROW - ONE PASS OF THE CONFLICT SCAN, DRIVEN
002240*  BY GO TO RATHER THAN AN INLINE PERFORM.  THE TARGET ROW
002250*  ITSELF (UU-TARGET-SUB) IS EXCLUDED FROM THE COMPARE SO
002260*  THE USER'S OWN CURRENT EMAIL NEVER COUNTS AS A CONFLICT
002270*  AGAINST THE CHANGE THEY ARE REQUESTING.
002280*  -----------------------------------------------------------
002290 2010-SCAN-ONE-ROW.
002300 IF UU-SUB > UU-USR-COUNT-P
002310 GO TO 2010-EXIT
002320 END-IF.
002330 IF UU-SUB NOT = UU-TARGET-SUB
002340 IF UU-USR-EMAIL (UU-SUB) = UU-TXN-EMAIL-P
002350 SET UU-EMAIL-TAKEN TO TRUE
002360 END-IF
002370 END-IF.
002380 ADD 1 TO UU-SUB.
002390 GO TO 2010-SCAN-ONE-ROW.
002400 2010-EXIT.
002410 EXIT.
002420
002430*  -----------------------------------------------------------
002440*  3000-APPLY-CHANGES - THREE INDEPENDENT NOT-SPACES GATES,
002450*  ONE PER OPTIONAL FIELD.  A FIELD LEFT BLANK BY THE CALLER
002460*  SIMPLY IS NOT TOUCHED - THERE IS NO "CLEAR THIS FIELD"
002470*  OPTION IN THIS TRANSACTION, ONLY "LEAVE AS-IS" OR
002480*  "REPLACE WITH THIS VALUE."  THE TIMESTAMP STAMP AT THE
002490*  BOTTOM ALWAYS FIRES, EVEN IF NONE OF THE THREE GATES DID,
002500*  SINCE AUDIT FINDING 91-07 TREATS ANY SUCCESSFUL UPDUSER
002510*  CALL AS
002520*  TOUCHING THE ROW.
002530*  -----------------------------------------------------------
002540 3000-APPLY-CHANGES.
002550 SET UU-USR-IDX TO UU-TARGET-SUB.
002560 IF UU-TXN-NAME-P NOT = SPACES
002570 MOVE UU-TXN-NAME-P TO UU-USR-NAME (UU-USR-IDX)
002580 END-IF.
002590 IF UU-TXN-EMAIL-P NOT = SPACES
002600 MOVE UU-TXN-EMAIL-P TO UU-USR-EMAIL (UU-USR-IDX)
002610 END-IF.
002620 IF UU-TXN-PASSWORD-P NOT = SPACES
002630*              A NEW PASSWORD MUST BE FOLDED BEFORE IT IS
002640*              STORED - THE RAW VALUE PASSED IN NEVER TOUCHES
002650*              THE USER ROW DIRECTLY.
002660 PERFORM 4000-DERIVE-CREDENTIAL THRU 4000-EXIT
002670 MOVE UU-FOLD-REDEF TO UU-USR-PASSWORD (UU-USR-IDX)
002680 END-IF.
002690 MOVE UU-RUN-TIMESTAMP-P TO UU-USR-UPDATE-TS (UU-USR-IDX).
002700 3000-EXIT.
002710 EXIT.
002720
002730*  -----------------------------------------------------------
002740*  4000-DERIVE-CREDENTIAL - KICKS OFF THE SIXTY-BYTE FOLD
002750*  LOOP AT INDEX 1; THE REST OF THE WORK IS IN 4010.
002760*  -----------------------------------------------------------
002770 4000-DERIVE-CREDENTIAL.
002780 MOVE 1 TO UU-FOLD-INDEX.
002790 PERFORM 4010-FOLD-ONE-BYTE THRU 4010-EXIT.
002800 4000-EXIT.
002810 EXIT.
002820
002830*  -----------------------------------------------------------
002840*  4010-FOLD-ONE-BYTE - ONE PASS OF THE CREDENTIAL FOLD.
002850*  COMBINES A RAW-PASSWORD BYTE (WRAPPING EVERY 30) WITH A
002860*  SALT BYTE (WRAPPING ON A DIFFERENT STRIDE) AND THE LOOP
002870*  POSITION ITSELF, SO THE SAME RAW PASSWORD PRODUCES A
002880*  DIFFERENT FOLDED BYTE AT EVERY ONE OF THE SIXTY POSITIONS
002890*  EVEN WHEN THE RAW BYTES REPEAT.
002900*  -----------------------------------------------------------
002910 4010-FOLD-ONE-BYTE.
002920 IF UU-FOLD-INDEX > 60
002930 GO TO 4010-EXIT
002940 END-IF.
002950 COMPUTE UU-RAW-INDEX =
002960 FUNCTION MOD (UU-FOLD-INDEX - 1, 30) + 1.
002970 COMPUTE UU-SALT-INDEX =
002980 FUNCTION MOD ((UU-FOLD-INDEX * 7) - 1, 30) + 1.
002990 COMPUTE UU-CHAR-VALUE =
003000 FUNCTION MOD (
003010 FUNCTION ORD (UU-TXN-PASSWORD-P (UU-RAW-INDEX:1))
003020 + FUNCTION ORD (UU-SALT (UU-SALT-INDEX:1))
003030 + UU-FOLD-INDEX, 36).
003040 PERFORM 4100-MAP-TO-CHAR THRU 4100-EXIT.
003050 MOVE UU-CHAR-VALUE-X (3:1)
003060 TO UU-FOLD-BYTE (UU-FOLD-INDEX).
003070 ADD 1 TO UU-FOLD-INDEX.
003080 GO TO 4010-FOLD-ONE-BYTE.
003090 4010-EXIT.
003100 EXIT.
003110
003120*  -----------------------------------------------------------
003130*  4100-MAP-TO-CHAR - MAPS A 0-35 VALUE TO ITS ASCII DIGIT
003140*  (0-9 -> 48-57) OR UPPERCASE LETTER (10-35 -> 65-90)
003150*  CODE POINT, SO THE STORED CREDENTIAL IS PRINTABLE.
003160*  -----------------------------------------------------------
003170 4100-MAP-TO-CHAR.
003180 IF UU-CHAR-VALUE < 10
003190 COMPUTE UU-CHAR-VALUE = UU-CHAR-VALUE + 48
003200 ELSE
003210 COMPUTE UU-CHAR-VALUE = UU-CHAR-VALUE + 55
003220 END-IF.
003230 4100-EXIT.
003240 EXIT.
